000100*****************************************************************
000200*                                                                *
000300*   P R O G R A M A :  G C L O T E S                            *
000400*   A P L I C A C I O N :  G A N A N C I A S   D E   C A P I T A L
000500*                          C R I P T O A C T I V O S             *
000600*                                                                *
000700*   PROPOSITO: LEE UN ARCHIVO DE OPERACIONES DE COMPRA/VENTA DE *
000800*   CRIPTOACTIVOS (GCTRAD), LO NORMALIZA EN EJECUCIONES POR      *
000900*   ACTIVO, LAS CASA CONTRA UN DEQUE FIFO O LIFO (SEGUN          *
001000*   PARAMETRO) Y EMITE EL REPORTE DE GANANCIAS/PERDIDAS REALIZADAS
001100*   (FORMULARIO 8949) O, SEGUN MODO, LA BASE DE COSTOS DE LO NO  *
001200*   CASADO.  LOS PRECIOS HISTORICOS SE TOMAN DE UN ARCHIVO       *
001300*   OPCIONAL DE COTIZACIONES (GCPREC).                           *
001400*                                                                *
001500*****************************************************************
001600 IDENTIFICATION DIVISION.
001700 PROGRAM-ID. GCLOTES.
001800 AUTHOR. ERICK RAMIREZ DIVAS.
001900 INSTALLATION. BANCO INDUSTRIAL - DEPTO SISTEMAS TARJETA CREDITO.
002000 DATE-WRITTEN. 11/03/1989.
002100 DATE-COMPILED.
002200 SECURITY. USO INTERNO - PROHIBIDA SU REPRODUCCION SIN
002300     AUTORIZACION.
002400*****************************************************************
002500*                 B I T A C O R A   D E   C A M B I O S          *
002600*****************************************************************
002700*  11/03/1989 EDR  SOLICITUD 1145  - VERSION INICIAL DEL PROCESO
002800*                   DE GANANCIAS DE CAPITAL SOBRE CRIPTOACTIVOS,
002900*                   METODO INDIRECTO Y CASAMIENTO FIFO UNICAMENTE.
003000*  04/06/1991 CQR  SOLICITUD 1560  - SOPORTE DE CANTIDAD ALTERNA
003100*                   (GCTR-ALT-QTY) PARA PARES CRIPTO/CRIPTO SIN
003200*                   NECESIDAD DE CALCULARLA POR PRECIO.
003300*  17/05/1993 CQR  SOLICITUD 1877  - TABLA DE PRECIOS AMPLIADA A
003400*                   60 MONEDAS; SE AGREGA RESUELVE-PRECIO DE
003500*                   MONEDA DISTINTA A ENTRADA/SALIDA.
003600*  22/09/1994 LFP  SOLICITUD 2201  - MODOS DE REPORTE BASIS,
003700*                   UNMATCHED Y SUMMARY.  LISTA DE ACTIVOS
003800*                   EXCLUIDOS Y BANDERA DE TRANSFERENCIAS SIN
003900*                   CASAMIENTO EN SITIO.
004000*  30/11/1996 LFP  SOLICITUD 2415  - LIMITE DE EJECUCIONES POR
004100*                   ACTIVO AMPLIADO DE 500 A 1500; SE REESTRUCTURA
004200*                   LA COLA DE TRABAJO A DOS DIMENSIONES PARA
004300*                   FUSIONAR EJECUCIONES AL MOMENTO DE CREARSE.
004400*  12/02/1998 RTC  SOLICITUD 2710  - ESTRATEGIA LIFO COMO
004500*                   ALTERNATIVA A FIFO, POR PARAMETRO SYSIN.
004600*  08/01/1999 JHM  SOLICITUD 2999  - REVISION GENERAL DE FECHAS
004700*                   POR EL PROYECTO Y2K.  SE CONFIRMA QUE TODAS
004800*                   LAS FECHAS DEL PROCESO SON DE 4 DIGITOS DE
004900*                   ANIO (GCTR-FEC-ANIO, GCPR-PR-FECHA); NO SE
005000*                   ENCONTRARON CAMPOS DE 2 DIGITOS.
005100*  14/07/1999 JHM  SOLICITUD 3040  - VARIANTE REFINADA DE
005200*                   ATRIBUCION DE COMISION (TERCERA PIERNA DE
005300*                   VENTA DE COMISION CUANDO LA MONEDA DE LA
005400*                   COMISION NO ESTA RELACIONADA CON LA
005500*                   OPERACION).
005600*  09/03/2001 RTC  SOLICITUD 3188  - CORRIGE REDONDEO DE MONTOS
005700*                   Y COMISIONES DEL MATCH A REDONDEO BANQUERO
005800*                   (MITAD PAR) SEGUN NUEVA NORMATIVA FISCAL.
005900*  25/10/2003 JHM  SOLICITUD 3402  - ARCHIVO DE PRECIOS PASA A SER
006000*                   OPCIONAL; SI NO EXISTE SE CONTINUA SIN TABLA.
006100*  14/01/2004 MVG  SOLICITUD 3455  - CORRIGE ARMA-COLUMNA-PRECIOS:
006200*                   EL ENCABEZADO DE SIMBOLO SOLO (SIN ' OPEN')
006300*                   QUEDABA SIEMPRE RECHAZADO PORQUE LA PRUEBA
006400*                   DEPENDIA DEL RELLENO DE ESPACIOS DE
006500*                   GCPR-TOKEN; LA TABLA DE PRECIOS QUEDABA SIN
006600*                   COLUMNAS EN ARCHIVOS NORMALES.
006700*  02/06/2004 MVG  SOLICITUD 3467  - ARMA-PIERNA-ACTIVO Y
006800*                   ARMA-PIERNA-SUBYACENTE APLICABAN LA CONVERSION
006900*                   DE SALIDA DOS VECES (UNA DENTRO DE RESUELVE-
007000*                   PRECIO Y OTRA AL FINAL DEL PARRAFO) CUANDO LA
007100*                   MONEDA DEL ACTIVO O SUBYACENTE NO ERA ENTRADA
007200*                   NI SALIDA; PASAN A LLAMAR A
007300*                   BUSCA-PRECIO-CRUDO, QUE NO CONVIERTE.  DE PASO
007400*                   SE QUITA DE LA PIERNA DE SUBYACENTE LA RAMA
007500*                   DIRECTO/INDIRECTO, QUE NO APLICA A ESA PIERNA
007600*                   (SOLO A LA DE ACTIVO).
007700*  19/08/2005 MVG  SOLICITUD 3510  - EL DIRECTORIO DE ACTIVOS
007800*                   ORDENADO (ORDENA-ACTIVOS) SE EXTIENDE A LOS
007900*                   MODOS BASIS Y UNMATCHED; ANTES SOLO SE USABA
008000*                   INTERNAMENTE PARA EL MODO SUMMARY.
008100*  03/04/2006 RTC  SOLICITUD 3560  - SE AGREGA LA VALIDACION DE
008200*                   GCTR-SW-COM-ADJUNTA EN ATRIBUYE-COMISION PARA
008300*                   EVITAR DESCONTAR DOS VECES LA COMISION DE UNA
008400*                   OPERACION QUE YA LA TRAE INCLUIDA EN LA
008500*                   CANTIDAD REPORTADA POR EL EXCHANGE.
008600*  11/01/2007 JHM  SOLICITUD 3601  - EL LIMITE DE ENTRADAS DE
008700*                   LEFTOVER POR ACTIVO SE REVISA CONTRA
008800*                   GCEJ-MAX-LEFTOVER EN VEZ DE ASUMIRSE IMPLICITO
008900*                   EN EL TAMAÑO DE LA COLA; SE EVITA UN
009000*                   DESBORDAMIENTO SILENCIOSO CUANDO UN ACTIVO
009100*                   QUEDA CASI COMPLETO SIN CASAR.
009200*  25/09/2008 MVG  SOLICITUD 3644  - EL MENSAJE DE AVISO POR TABLA
009300*                   DE MATCHES LLENA (EMITE-MATCH) PASA A DECIR
009400*                   EL NOMBRE DEL PROGRAMA, PARA DISTINGUIRLO EN
009500*                   EL LISTADO DE CONSOLA CUANDO CORREN VARIOS
009600*                   PASOS DEL MISMO JCL EN PARALELO.
009700*****************************************************************
009800*        A R C H I V O S   U T I L I Z A D O S                   *
009900*****************************************************************
010000*    GCTRAD   ENTRADA, SECUENCIAL, OBLIGATORIO - OPERACIONES DE
010100*             COMPRA/VENTA DE CRIPTOACTIVOS DEL PERIODO A CASAR.
010200*    GCPREC   ENTRADA, SECUENCIAL, OPCIONAL - COTIZACIONES
010300*             HISTORICAS DE CIERRE POR ACTIVO Y FECHA; SI NO
010400*             EXISTE, EL PROCESO CONTINUA SIN TABLA DE PRECIOS
010500*             (SOLICITUD 3402).
010600*    SYSIN    ENTRADA, PARAMETROS DE CONTROL DEL PASO (MONEDA DE
010700*             REPORTE, MODO DE REPORTE, ESTRATEGIA DE CASAMIENTO,
010800*             LISTA DE ACTIVOS EXCLUIDOS).
010900*    GCREPO   SALIDA, SECUENCIAL - REPORTE SEGUN EL MODO PEDIDO
011000*             EN SYSIN (MATCH, BASIS, UNMATCHED O SUMMARY).
011100*    SYSOUT   SALIDA, MENSAJES DE CONSOLA DEL PASO (DISPLAY).
011200*****************************************************************
011300*        C O D I G O S   D E   R E T O R N O                     *
011400*****************************************************************
011500*    00   PROCESO TERMINADO NORMALMENTE, INCLUYE EL CASO EN QUE
011600*         GCPREC NO EXISTIA Y EL CASAMIENTO SIGUIO SIN TABLA DE
011700*         PRECIOS (SOLICITUD 3402, NO ES ERROR).
011800*    91   ERROR DE APERTURA EN GCTRAD, GCPREC (DISTINTO DE
011900*         ARCHIVO INEXISTENTE) O GCREPO; EL PASO SE ABORTA.
012000*    LAS CONDICIONES DE TABLA LLENA (DIRECTORIO DE ACTIVOS, COLA
012100*    DE CASAMIENTO, LEFTOVER O TABLA DE MATCHES) NO ABORTAN EL
012200*    PASO; SE AVISAN POR CONSOLA (DISPLAY 'AVISO GCLOTES...') Y EL
012300*    PROCESO CONTINUA IGNORANDO LO QUE YA NO ENTRA, PARA QUE UN
012400*    CIERRE DE MES CON MUCHO VOLUMEN NO SE PIERDA POR COMPLETO.
012500*****************************************************************
012600*        N O T A S   D E   O P E R A C I O N                     *
012700*****************************************************************
012800*    EL PROCESO NO TIENE PUNTOS DE RESTART INTERMEDIOS; SI EL
012900*    PASO CAE A MITAD DE CORRIDA SE VUELVE A CORRER DESDE EL
013000*    PRINCIPIO CON EL MISMO GCTRAD, PUES NO SE ESCRIBE NADA A
013100*    GCREPO HASTA LA FASE 050 (EMITE-REPORTE), YA CASADOS TODOS
013200*    LOS LOTES.
013300*    ESTE PASO NO ES REENTRANTE: DOS CORRIDAS SIMULTANEAS SOBRE
013400*    EL MISMO GCTRAD PRODUCIRIAN DOS REPORTES INDEPENDIENTES, NO
013500*    UN CASAMIENTO COMBINADO; EL JCL DEBE EVITAR SOLAPAR PASOS
013600*    GCLOTES DEL MISMO CLIENTE EN PARALELO.
013700*    EL ARCHIVO GCTRAD DEBE VENIR ORDENADO POR FECHA-HORA DENTRO
013800*    DE ACTIVO PARA QUE EL CASADOR FIFO/LIFO REFLEJE EL ORDEN
013900*    CRONOLOGICO REAL DE LAS OPERACIONES; ESTE PROGRAMA NO
014000*    REORDENA LAS OPERACIONES DE ENTRADA, SOLO EL DIRECTORIO DE
014100*    ACTIVOS PARA EL REPORTE.
014200*****************************************************************
014300*        L I M I T A C I O N E S   C O N O C I D A S             *
014400*****************************************************************
014500*    ESTE PROGRAMA NO CALCULA WASH SALE; ESO QUEDA A CARGO DE UN
014600*    PROCESO POSTERIOR QUE LEE EL REPORTE DE MATCHES Y RECHAZA O
014700*    AJUSTA LOS QUE CORRESPONDAN, PUES LA REGLA DE WASH SALE
014800*    APLICA HOY SOLO A VALORES Y NO A CRIPTOACTIVOS SEGUN EL IRS,
014900*    PERO EL TALLER PREFIERE DEJAR EL AJUSTE COMO PASO APARTE POR
015000*    SI LA NORMATIVA CAMBIA.
015100*    NO SE VALIDA QUE GCTRAD VENGA ORDENADO POR FECHA-HORA DENTRO
015200*    DE ACTIVO; SI EL EXPORTADOR ENTREGA UN ARCHIVO DESORDENADO
015300*    EL CASADOR SEGUIRIA CORRIENDO PERO EL ORDEN FIFO/LIFO YA NO
015400*    REFLEJARIA LA CRONOLOGIA REAL DE LAS OPERACIONES.
015500*****************************************************************
015600 ENVIRONMENT DIVISION.
015700 CONFIGURATION SECTION.
015800 SOURCE-COMPUTER. IBM-4341.
015900 OBJECT-COMPUTER. IBM-4341.
016000 SPECIAL-NAMES.
016100     C01 IS TOP-OF-FORM.
016200 INPUT-OUTPUT SECTION.
016300 FILE-CONTROL.
016400*    LAS TRES INTERFACES SON TEXTO PLANO, LINEA SEQUENCIAL, TAL
016500*    COMO LAS EXPORTAN LOS EXCHANGES Y LOS PROVEEDORES DE
016600*    PRECIOS; NINGUNA ES ARCHIVO INDEXADO NI BASE DE DATOS.
016700     SELECT GCTRAD ASSIGN TO GCTRAD
016800            ORGANIZATION IS LINE SEQUENTIAL
016900            FILE STATUS  IS FS-GCTRAD.
017000*    OPCIONAL: SI NO EXISTE, ABRE-ARCHIVOS SIGUE DE TODOS MODOS Y
017100*    EL PROCESO QUEDA CORRIENDO EN METODO DIRECTO (SOLICITUD
017200*    3402).
017300     SELECT GCPREC ASSIGN TO GCPREC
017400            ORGANIZATION IS LINE SEQUENTIAL
017500            FILE STATUS  IS FS-GCPREC.
017600     SELECT GCREPO ASSIGN TO GCREPO
017700            ORGANIZATION IS LINE SEQUENTIAL
017800            FILE STATUS  IS FS-GCREPO.
017900 DATA DIVISION.
018000 FILE SECTION.
018100*    200 POSICIONES ALCANZAN LA LINEA MAS ANCHA DE GCTRAD CON
018200*    TODAS SUS COLUMNAS OPCIONALES LLENAS; SE PARTE POR UNSTRING
018300*    EN PARTE-CAMPOS-OPERACION, NO POR POSICION FIJA.
018400 FD  GCTRAD
018500     LABEL RECORDS ARE STANDARD.
018600 01  REG-GCTRAD                     PIC X(200).
018700*    MISMO ANCHO QUE GCTRAD AUNQUE GCPREC TRAE MENOS COLUMNAS,
018800*    PARA NO DISTINGUIR DOS TAMAÑOS DE RENGLON EN LOS PARRAFOS DE
018900*    LECTURA GENERICA.
019000 FD  GCPREC
019100     LABEL RECORDS ARE STANDARD.
019200 01  REG-GCPREC                     PIC X(200).
019300*    EL REPORTE SALE ANCHO PORQUE LLEVA VARIAS COLUMNAS
019400*    SEPARADAS POR TAB, NO UN LISTADO COLUMNAR DE IMPRESORA.
019500 FD  GCREPO
019600     LABEL RECORDS ARE STANDARD.
019700 01  REG-GCREPO                     PIC X(200).
019800 WORKING-STORAGE SECTION.
019900*    GCPARM1  - TARJETA DE PARAMETROS DE SYSIN (MONEDAS, METODO,
020000*               ESTRATEGIA, MODO DE SALIDA, LISTA DE EXCLUIDOS).
020100*    GCTRAD1  - RENGLON DE UNA OPERACION DE COMPRA/VENTA YA
020200*               NORMALIZADO A CAMPOS FIJOS.
020300*    GCPREC1  - TABLA DE PRECIOS HISTORICOS POR MONEDA Y FECHA.
020400*    GCEJEC1  - DIRECTORIO DE ACTIVOS, SU COLA DE EJECUCIONES,
020500*               EL DEQUE DE CASAMIENTO Y EL BLOQUE DE LEFTOVER.
020600*    GCMTCH1  - TABLA DE MATCHES YA CASADOS Y RENGLON GENERICO
020700*               DE IMPRESION DEL REPORTE.
020800*    LOS CINCO COPYBOOKS SE INCLUYEN JUNTOS AL PRINCIPIO DE
020900*    WORKING-STORAGE, SIGUIENDO LA COSTUMBRE DEL TALLER DE
021000*    AGRUPAR TODAS LAS AREAS COMPARTIDAS ANTES DE LOS CAMPOS
021100*    DE TRABAJO PROPIOS DEL PROGRAMA.
021200     COPY GCPARM1.
021300     COPY GCTRAD1.
021400     COPY GCPREC1.
021500     COPY GCEJEC1.
021600     COPY GCMTCH1.
021700*****************************************************************
021800*        P R E F I J O S   D E   L O S   C A M P O S            *
021900*        D E   E S T E   P R O G R A M A                        *
022000*****************************************************************
022100*    GCPM-  CAMPOS DE LA TARJETA DE PARAMETROS (COPY GCPARM1).
022200*    GCTR-  CAMPOS DE UNA OPERACION DE GCTRAD (COPY GCTRAD1).
022300*    GCPR-  CAMPOS DE LA TABLA DE PRECIOS (COPY GCPREC1).
022400*    GCEJ-  DIRECTORIO DE ACTIVOS, COLA Y DEQUE DE CASAMIENTO, Y
022500*           BLOQUE DE LEFTOVER (COPY GCEJEC1).
022600*    GCMT-  TABLA DE MATCHES Y LINEA DE REPORTE (COPY GCMTCH1).
022700*    WKS-   CAMPOS DE TRABAJO PROPIOS DE ESTE PROGRAMA, DECLARADOS
022800*           MAS ABAJO EN ESTA MISMA WORKING-STORAGE, NO EN NINGUNA
022900*           COPY COMPARTIDA CON OTROS PROGRAMAS DEL TALLER.
023000*    ESTA CONVENCION DE PREFIJOS POR COPYBOOK ES LA MISMA QUE USAN
023100*    LOS DEMAS PROGRAMAS DEL AREA DE TARJETA DE CREDITO; PERMITE
023200*    SABER DE QUE COPYBOOK VIENE UN CAMPO SOLO CON VER SU NOMBRE,
023300*    SIN TENER QUE BUSCAR SU DECLARACION.
023400*****************************************************************
023500*        A R E A S   D E   E S T A D O   D E   A R C H I V O    *
023600*****************************************************************
023700*    EL NOMBRE DE PROGRAMA (PROGRAMA) VIAJA EN ESTA MISMA AREA
023800*    PORQUE ES EL UNICO DATO QUE ABRE-ARCHIVOS NECESITA MOSTRAR
023900*    JUNTO A CADA FILE STATUS EN LOS DISPLAY DE ERROR.
024000 01  WKS-FS-STATUS.
024100     05  FS-GCTRAD                  PIC 9(02) VALUE ZEROES.
024200     05  FS-GCPREC                  PIC 9(02) VALUE ZEROES.
024300     05  FS-GCREPO                  PIC 9(02) VALUE ZEROES.
024400     05  PROGRAMA                   PIC X(08) VALUE SPACES.
024500     05  FILLER                     PIC X(10) VALUE SPACES.
024600*    LOS VALORES DE FILE STATUS QUE ESTE PROGRAMA VERIFICA SON
024700*    LOS ESTANDAR DEL COMPILADOR DEL TALLER:
024800*      00  OPERACION CORRECTA.
024900*      10  FIN DE ARCHIVO EN READ (AT END).
025000*      35  ARCHIVO DE ENTRADA NO EXISTE AL ABRIR (SOLO SE TOLERA
025100*          EN GCPREC, QUE ES OPCIONAL; EN LOS DEMAS ES FATAL).
025200*      OTRO VALOR DISTINTO DE 00/10/35 SE TRATA COMO ERROR FATAL
025300*      Y EL PASO SE ABORTA CON DISPLAY DEL FILE STATUS Y RETURN-
025400*      CODE 91, DIRECTO EN EL PARRAFO QUE DETECTO EL ERROR.
025500*****************************************************************
025600*        B A N D E R A S   D E   C O N T R O L                  *
025700*****************************************************************
025800*    TODAS LAS BANDERAS DEL PROGRAMA SE AGRUPAN AQUI EN VEZ DE
025900*    DECLARARSE SUELTAS JUNTO A CADA PARRAFO, PARA QUE SEA FACIL
026000*    VER DE UN VISTAZO CUANTOS INTERRUPTORES DE UN SOLO CARACTER
026100*    MANEJA LA CORRIDA.
026200 01  WKS-FLAGS.
026300*    FIN DE ARCHIVO GCTRAD; LA PRENDE EL AT END DEL READ EN
026400*    NORMALIZA-OPERACIONES.
026500     05  WKS-FIN-GCTRAD             PIC X(01) VALUE 'N'.
026600         88  FIN-GCTRAD                  VALUE 'S'.
026700*    FIN DE ARCHIVO GCPREC; TAMBIEN SE PRENDE DE ENTRADA SI EL
026800*    OPEN DEVOLVIO STATUS 35 (ARCHIVO OPCIONAL AUSENTE).
026900     05  WKS-FIN-GCPREC             PIC X(01) VALUE 'N'.
027000         88  FIN-GCPREC                  VALUE 'S'.
027100*    'S' SI LA MONEDA DEL ACTIVO COINCIDE CON ENTRADA O SALIDA;
027200*    LA USA BUSCA-PRECIO-CRUDO PARA DECIDIR SI HAY QUE CONVERTIR.
027300     05  WKS-SW-ASSET-INOUT         PIC X(01) VALUE 'N'.
027400         88  SI-ASSET-INOUT              VALUE 'S'.
027500*    IGUAL QUE LA ANTERIOR PERO PARA LA MONEDA DEL SUBYACENTE.
027600     05  WKS-SW-UNDER-INOUT         PIC X(01) VALUE 'N'.
027700         88  SI-UNDER-INOUT              VALUE 'S'.
027800*    BANDERA GENERICA DE "SE ENCONTRO"; LA REUSAN VARIAS BUSQUEDAS
027900*    (ACTIVO EN EL DIRECTORIO, PRECIO EN LA TABLA) EN DISTINTOS
028000*    MOMENTOS DE LA CORRIDA.
028100     05  WKS-SW-ENCONTRADO          PIC X(01) VALUE 'N'.
028200         88  SI-ENCONTRADO               VALUE 'S'.
028300*    'S' SI EL SIMBOLO DE LA OPERACION APARECE EN LA LISTA DE
028400*    EXCLUIDOS DE SYSIN (SOLICITUD 2201).
028500     05  WKS-SW-ACTIVO-EXCLUIDO     PIC X(01) VALUE 'N'.
028600         88  ACTIVO-ESTA-EXCLUIDO        VALUE 'S'.
028700*    'S' SI EVALUA-CRITERIO-FUSION DECIDIO QUE LA EJECUCION NUEVA
028800*    ENTRA A LA MISMA COLA QUE LA DEL TOPE, EN VEZ DE UNA ENTRADA
028900*    APARTE.
029000     05  WKS-SW-FUSIONA-CON-TOPE    PIC X(01) VALUE 'N'.
029100         88  SI-FUSIONA-CON-TOPE         VALUE 'S'.
029200*    CONTROLA EL PERFORM VARYING DE CASA-COLAS-ACTIVO; SE APAGA
029300*    CUANDO EL DEQUE SE VACIA O LA EJECUCION NUEVA SE CONSUME POR
029400*    COMPLETO.
029500     05  WKS-SW-SIGUE-CASANDO       PIC X(01) VALUE 'N'.
029600         88  SIGUE-CASANDO               VALUE 'S'.
029700*    'S' SI LA COMISION DE ESTE PAR SE ATRIBUYE A LA PIERNA DE
029800*    COMPRA; LA FIJA IDENTIFICA-PIERNAS-COMPRA-VENTA Y LA CONSUME
029900*    ATRIBUYE-COMISION.
030000     05  WKS-SW-ATRIB-A-COMPRA      PIC X(01) VALUE 'N'.
030100         88  SI-ATRIB-A-COMPRA           VALUE 'S'.
030200     05  FILLER                     PIC X(08) VALUE SPACES.
030300*****************************************************************
030400*        C O N T A D O R E S   Y   S U B I N D I C E S           *
030500*        ( C A M P O S   S U E L T O S   D E   T R A B A J O ,   *
030600*        A L   E S T I L O   D E L   7 7   D E L   T A L L E R ) *
030700*****************************************************************
030800 77  WKS-NUM-TOKENS             PIC 9(03) COMP VALUE ZERO.
030900 77  WKS-POS-ACTUAL             PIC 9(04) COMP VALUE ZERO.
031000 77  WKS-LARGO-LINEA            PIC 9(04) COMP VALUE ZERO.
031100 77  WKS-K                      PIC 9(04) COMP VALUE ZERO.
031200*****************************************************************
031300*        T O K E N S   D E   U N A   L I N E A   D E   G C T R A D
031400*****************************************************************
031500*    DOCE POSICIONES PORQUE ESE ES EL MAYOR NUMERO DE COLUMNAS QUE
031600*    TRAE UNA LINEA DE GCTRAD (INCLUYENDO LOS DOS CAMPOS DE
031700*    COMISION); PARTE-TOKEN-OPERACION DESCARTA CUALQUIER TOKEN DE
031800*    MAS.
031900 01  WKS-TOKENS-OPERACION.
032000     05  WKS-TOK-OPER               PIC X(24)
032100                          OCCURS 12 TIMES
032200                          INDEXED BY WKS-IX-TOKOP.
032300     05  FILLER                     PIC X(10).
032400*****************************************************************
032500*        C O N V E R S I O N   N U M E R I C A   D E   T E X T O *
032600*        ( Q U I T A   C O M A S   D E   M I L E S )             *
032700*****************************************************************
032800*    AREA COMPARTIDA POR QUITA-COMAS-Y-CONVIERTE PARA TRANSFORMAR
032900*    UN IMPORTE DE TEXTO (CON COMAS DE MILES Y SIGNO OPCIONAL) EN
033000*    UN CAMPO NUMERICO CON DECIMALES.
033100 01  WKS-CONVERSION-NUMERICA.
033200*    TEXTO ORIGINAL DEL IMPORTE, TAL COMO LO ENTREGA GCPREC, CON
033300*    COMAS DE MILES Y SIGNO OPCIONAL AL FRENTE.
033400     05  WKS-CN-TEXTO                PIC X(24).
033500*    RESULTADO NUMERICO FINAL, YA SIN COMAS Y CON EL SIGNO
033600*    APLICADO.
033700     05  WKS-CN-VALOR                PIC S9(10)V9(08).
033800     05  WKS-CN-SIGNO                PIC X(01).
033900     05  WKS-CN-PARTE-ENTERA         PIC 9(10).
034000     05  WKS-CN-PARTE-DECIMAL        PIC 9(08).
034100     05  WKS-CN-NUM-DEC              PIC 9(02) COMP VALUE ZERO.
034200     05  WKS-CN-VISTO-PUNTO          PIC X(01) VALUE 'N'.
034300         88  CN-VISTO-PUNTO              VALUE 'S'.
034400     05  WKS-CN-IX                   PIC 9(02) COMP VALUE ZERO.
034500     05  WKS-CN-CHAR                 PIC X(01).
034600     05  WKS-CN-DIGITO               PIC 9(01).
034700*    EL DIVISOR SE VA MULTIPLICANDO POR DIEZ POR CADA DIGITO
034800*    DECIMAL VISTO, PARA PODER ARMAR LA PARTE DECIMAL SIN SABER
034900*    DE ANTEMANO CUANTOS DECIMALES TRAE EL IMPORTE ORIGINAL.
035000     05  WKS-CN-DIVISOR              PIC S9(10) COMP VALUE 1.
035100     05  FILLER                      PIC X(05).
035200*****************************************************************
035300*        C A L C U L O   D E   F E C H A   J U L I A N A         *
035400*        ( D I F E R E N C I A   D E   F E C H A - H O R A       *
035500*        P A R A   L A   V E N T A N A   D E   F U S I O N )     *
035600*****************************************************************
035700*    CAMPOS DE TRABAJO PARA CALCULA-JULIANO; SE SEPARAN DE LOS
035800*    CAMPOS EDITADOS DE FECHA PORQUE ESTOS SON ESTRICTAMENTE
035900*    NUMERICOS COMP, MAS RAPIDOS PARA LA ARITMETICA DE JULIANO.
036000 01  WKS-CALENDARIO.
036100     05  WKS-CAL-ANIO                PIC S9(04) COMP.
036200     05  WKS-CAL-MES                 PIC S9(02) COMP.
036300     05  WKS-CAL-DIA                 PIC S9(02) COMP.
036400     05  WKS-CAL-JULIANO             PIC S9(09) COMP.
036500     05  FILLER                      PIC X(05).
036600*    VARIABLES INTERMEDIAS DE LA FORMULA DE FECHA JULIANA; SE
036700*    DECLARAN POR SEPARADO EN VEZ DE REUSAR UN SOLO CAMPO PORQUE
036800*    LA FORMULA LOS NECESITA A LOS CUATRO VIVOS AL MISMO TIEMPO.
036900 01  WKS-JD-TEMP.
037000     05  WKS-JD-A                    PIC S9(04) COMP.
037100     05  WKS-JD-T1                   PIC S9(09) COMP.
037200     05  WKS-JD-T2                   PIC S9(09) COMP.
037300     05  WKS-JD-T3                   PIC S9(09) COMP.
037400     05  WKS-JD-T3A                  PIC S9(09) COMP.
037500     05  FILLER                      PIC X(05).
037600*    REDEFINE EL TEXTO ISO DE FECHA-HORA (AAAA-MM-DDTHH:MM:SS)
037700*    PARA PODER TOMAR CADA COMPONENTE POR POSICION SIN TENER QUE
037800*    HACER UNSTRING CADA VEZ QUE SE NECESITA UN CAMPO SUELTO.
037900 01  WKS-FECHA-HORA-TRABAJO.
038000     05  WKS-FHT-TEXTO                PIC X(19).
038100     05  WKS-FHT-TEXTO-R REDEFINES WKS-FHT-TEXTO.
038200         10  WKS-FHT-R-ANIO           PIC X(04).
038300         10  FILLER                   PIC X(01).
038400         10  WKS-FHT-R-MES            PIC X(02).
038500         10  FILLER                   PIC X(01).
038600         10  WKS-FHT-R-DIA            PIC X(02).
038700         10  FILLER                   PIC X(01).
038800         10  WKS-FHT-R-HH             PIC X(02).
038900         10  FILLER                   PIC X(01).
039000         10  WKS-FHT-R-MI             PIC X(02).
039100         10  FILLER                   PIC X(01).
039200         10  WKS-FHT-R-SS             PIC X(02).
039300     05  WKS-FHT-ANIO                 PIC 9(04).
039400     05  WKS-FHT-MES                  PIC 9(02).
039500     05  WKS-FHT-DIA                  PIC 9(02).
039600     05  WKS-FHT-HH                   PIC 9(02).
039700     05  WKS-FHT-MI                   PIC 9(02).
039800     05  WKS-FHT-SS                   PIC 9(02).
039900     05  WKS-FHT-SEGUNDOS             PIC S9(11) COMP.
040000     05  FILLER                       PIC X(05).
040100*    CAMPOS DE TRABAJO DE EVALUA-CRITERIO-FUSION; WKS-SEG-TOPE Y
040200*    WKS-LIMITE-SEGUNDOS SE EXPRESAN EN SEGUNDOS PORQUE ES LA
040300*    UNIDAD MAS SIMPLE PARA COMPARAR UNA VENTANA DE TIEMPO CONTRA
040400*    GCPM-VENTANA-FUSION.
040500 01  WKS-VARIABLES-FUSION.
040600     05  WKS-DIF-PRECIO-BASE         PIC S9(10)V9(08).
040700     05  WKS-DIF-PRECIO              PIC S9(10)V9(08).
040800     05  WKS-RAZON-PRECIO            PIC S9(03)V9(04).
040900     05  WKS-SEG-TOPE                PIC S9(11) COMP.
041000     05  WKS-DIF-SEGUNDOS            PIC S9(11) COMP.
041100     05  WKS-LIMITE-SEGUNDOS         PIC S9(11) COMP.
041200     05  FILLER                      PIC X(05).
041300*****************************************************************
041400*        A R E A S   D E   T R A B A J O   P A R A   P R E C I O *
041500*****************************************************************
041600*    WKS-RP-RESULTADO GUARDA EL PRECIO CRUDO ENCONTRADO EN LA
041700*    TABLA DE GCPREC ANTES DE CONVERTIRLO A LA MONEDA DE REPORTE;
041800*    CALCULA-OUTPUT-CONVERSION LO TOMA DE AQUI.
041900 01  WKS-CAMPOS-PRECIO.
042000     05  WKS-RP-MONEDA               PIC X(10).
042100     05  WKS-RP-FECHA                PIC 9(08).
042200     05  WKS-RP-RESULTADO            PIC S9(10)V9(08).
042300*    FECHA DE LA OPERACION EN FORMATO AAAAMMDD NUMERICO, LA CLAVE
042400*    DE BUSQUEDA CONTRA LA COLUMNA DE FECHA DE GCPREC.
042500     05  WKS-FECHA-TRADE-NUM         PIC 9(08).
042600     05  WKS-FECHA-EDIT              PIC X(10).
042700     05  WKS-FECHA-TXT-AUX           PIC X(08).
042800     05  FILLER                      PIC X(05).
042900*****************************************************************
043000*        A R E A S   D E   T R A B A J O   D E   L A            *
043100*        N O R M A L I Z A C I O N   D E   O P E R A C I O N E S *
043200*****************************************************************
043300*    CAMPOS DE TRABAJO COMPARTIDOS POR TODOS LOS PARRAFOS QUE
043400*    ARMAN LAS PIERNAS DE UNA OPERACION NORMALIZADA; SE REUSAN
043500*    OPERACION TRAS OPERACION, NO SE ACUMULAN ENTRE UNA Y OTRA.
043600 01  WKS-VARIABLES-NORMALIZA.
043700*    CANTIDAD Y PRECIO TAL COMO VIENEN EN GCTRAD, ANTES DE
043800*    REPARTIRSE ENTRE LAS PIERNAS DE ACTIVO Y SUBYACENTE.
043900     05  WKS-BUY-QTY                 PIC S9(10)V9(08).
044000     05  WKS-SELL-QTY                PIC S9(10)V9(08).
044100     05  WKS-TOP-PX                  PIC S9(10)V9(08).
044200*    PRECIO YA CONVERTIDO A LA MONEDA DE REPORTE, RESULTADO DE
044300*    CALCULA-OUTPUT-CONVERSION.
044400     05  WKS-OUTPUT-CONV             PIC S9(10)V9(08).
044500     05  WKS-FEE-OUT                 PIC S9(11)V9(08).
044600     05  WKS-BUY-ES                  PIC X(01) VALUE SPACE.
044700     05  WKS-SELL-ES                 PIC X(01) VALUE SPACE.
044800     05  WKS-PIERNA-DESTINO          PIC X(01) VALUE SPACE.
044900     05  FILLER                      PIC X(05).
045000*    PIERNA DEL LADO ACTIVO (EL INSTRUMENTO QUE SE REPORTA COMO
045100*    GANANCIA/PERDIDA); WKS-PA-EXISTE SE PRENDE SOLO CUANDO LA
045200*    OPERACION TRAE ESTE LADO Y NO ES UN MOVIMIENTO INOUT PURO.
045300 01  WKS-PIERNA-ACTIVO.
045400     05  WKS-PA-EXISTE               PIC X(01) VALUE 'N'.
045500         88  PA-EXISTE                    VALUE 'S'.
045600     05  WKS-PA-EXCHANGE             PIC X(20).
045700     05  WKS-PA-FECHA                PIC X(19).
045800     05  WKS-PA-ACTIVO               PIC X(10).
045900     05  WKS-PA-LADO                 PIC X(08).
046000     05  WKS-PA-CANTIDAD             PIC S9(10)V9(08).
046100     05  WKS-PA-PRECIO               PIC S9(10)V9(08).
046200     05  WKS-PA-COMISION             PIC S9(11)V9(08).
046300     05  FILLER                      PIC X(05).
046400*    MISMA ESTRUCTURA QUE WKS-PIERNA-ACTIVO PERO PARA EL
046500*    SUBYACENTE (LA CONTRAPARTE DE LA OPERACION); LAS DOS PIERNAS
046600*    SE ARMAN POR SEPARADO PORQUE CADA UNA PUEDE FUSIONARSE O
046700*    CASARSE DE FORMA INDEPENDIENTE.
046800 01  WKS-PIERNA-SUBYAC.
046900*    'S' SOLO CUANDO LA OPERACION TIENE CONTRAPARTE DE
047000*    INSTRUMENTO (PAR CRIPTO/CRIPTO); EN UN PAR CRIPTO/FIAT ESTA
047100*    PIERNA QUEDA VACIA.
047200     05  WKS-PS-EXISTE               PIC X(01) VALUE 'N'.
047300         88  PS-EXISTE                    VALUE 'S'.
047400     05  WKS-PS-EXCHANGE             PIC X(20).
047500     05  WKS-PS-FECHA                PIC X(19).
047600     05  WKS-PS-ACTIVO               PIC X(10).
047700     05  WKS-PS-LADO                 PIC X(08).
047800     05  WKS-PS-CANTIDAD             PIC S9(10)V9(08).
047900     05  WKS-PS-PRECIO               PIC S9(10)V9(08).
048000     05  WKS-PS-COMISION             PIC S9(11)V9(08).
048100     05  FILLER                      PIC X(05).
048200*    TERCERA PIERNA, SOLO SE LLENA CUANDO ATRIBUYE-COMISION
048300*    DECIDE FACTURAR LA COMISION COMO UNA VENTA APARTE (SOLICITUD
048400*    3040); EN EL CASO NORMAL QUEDA VACIA CON HAY-PIERNA-FEE EN
048500*    'N'.
048600 01  WKS-PIERNA-FEE.
048700     05  WKS-PF-EXISTE               PIC X(01) VALUE 'N'.
048800         88  HAY-PIERNA-FEE               VALUE 'S'.
048900     05  WKS-PF-EXCHANGE             PIC X(20).
049000     05  WKS-PF-FECHA                PIC X(19).
049100     05  WKS-PF-ACTIVO               PIC X(10).
049200     05  WKS-PF-LADO                 PIC X(08).
049300     05  WKS-PF-CANTIDAD             PIC S9(10)V9(08).
049400     05  WKS-PF-PRECIO               PIC S9(10)V9(08).
049500     05  WKS-PF-COMISION             PIC S9(11)V9(08).
049600     05  FILLER                      PIC X(05).
049700*****************************************************************
049800*        A R E A S   D E   T R A B A J O   D E L                 *
049900*        C A S A D O R   D E   L O T E S  ( E , F )              *
050000*****************************************************************
050100*    FORMA DE TRABAJO DE UNA EJECUCION QUE ENTRA AL CASADOR (E DE
050200*    'ENTRANTE'); LA REDEFINICION DE FECHA PERMITE LEER ANIO-MES-
050300*    DIA POR SEPARADO SIN VOLVER A HACER UNSTRING.
050400 01  WKS-EJECUCION-E.
050500     05  WKS-E-EXCHANGE              PIC X(20).
050600     05  WKS-E-FECHA                 PIC X(19).
050700     05  WKS-E-FECHA-R REDEFINES WKS-E-FECHA.
050800         10  WKS-E-FECHA-R-ANIO      PIC X(04).
050900         10  FILLER                  PIC X(01).
051000         10  WKS-E-FECHA-R-MES       PIC X(02).
051100         10  FILLER                  PIC X(01).
051200         10  WKS-E-FECHA-R-DIA       PIC X(02).
051300         10  FILLER                  PIC X(09).
051400     05  WKS-E-LADO                  PIC X(08).
051500     05  WKS-E-CANTIDAD              PIC S9(10)V9(08).
051600     05  WKS-E-PRECIO                PIC S9(10)V9(08).
051700     05  WKS-E-COMISION              PIC S9(11)V9(08).
051800*    'M' SI ESTA EJECUCION YA VIENE DE UNA FUSION AL VUELO; VIAJA
051900*    A GCMT-FUSIONADA PARA QUE EL REPORTE PUEDA DISTINGUIR UN
052000*    MATCH FUSIONADO DE UNO DE UNA SOLA OPERACION.
052100     05  WKS-E-FUSIONADA             PIC X(01).
052200     05  FILLER                      PIC X(05).
052300*    MISMA FORMA QUE WKS-EJECUCION-E PERO PARA LA EJECUCION QUE
052400*    YA ESTABA AL TOPE DEL DEQUE (F DE 'FRENTE/FONDO'); SE
052500*    DUPLICA LA ESTRUCTURA EN VEZ DE COMPARTIRSE PORQUE UN
052600*    CASAMIENTO TIENE SIEMPRE LAS DOS VIVAS A LA VEZ.
052700 01  WKS-EJECUCION-F.
052800     05  WKS-F-EXCHANGE              PIC X(20).
052900     05  WKS-F-FECHA                 PIC X(19).
053000     05  WKS-F-FECHA-R REDEFINES WKS-F-FECHA.
053100         10  WKS-F-FECHA-R-ANIO      PIC X(04).
053200         10  FILLER                  PIC X(01).
053300         10  WKS-F-FECHA-R-MES       PIC X(02).
053400         10  FILLER                  PIC X(01).
053500         10  WKS-F-FECHA-R-DIA       PIC X(02).
053600         10  FILLER                  PIC X(09).
053700     05  WKS-F-LADO                  PIC X(08).
053800     05  WKS-F-CANTIDAD              PIC S9(10)V9(08).
053900     05  WKS-F-PRECIO                PIC S9(10)V9(08).
054000     05  WKS-F-COMISION              PIC S9(11)V9(08).
054100*    MISMA MARCA DE FUSION QUE WKS-E-FUSIONADA PERO PARA LA
054200*    EJECUCION QUE YA ESTABA EN EL DEQUE; SI CUALQUIERA DE LAS
054300*    DOS TRAE 'M' EL MATCH RESULTANTE SE MARCA COMO FUSIONADO.
054400     05  WKS-F-FUSIONADA             PIC X(01).
054500     05  FILLER                      PIC X(05).
054600*    CAMPOS DE TRABAJO DE CASA-UN-PAR; WKS-MIN-QTY ES LA CANTIDAD
054700*    REALMENTE CASADA EN ESTE PAR, SIEMPRE LA MENOR DE LAS DOS
054800*    CANTIDADES PENDIENTES ENTRE E Y F.
054900 01  WKS-VARIABLES-CASAMIENTO.
055000*    CANTIDAD QUE REALMENTE SE CASA EN ESTE PAR (LA MENOR DE E Y
055100*    F); TAMBIEN ES EL PRORRATEO QUE SE APLICA A MONTOS Y FEES.
055200     05  WKS-MIN-QTY                 PIC S9(10)V9(08).
055300*    COMISION PRORRATEADA DE LA PIERNA F (LA QUE YA ESTABA EN LA
055400*    COLA) PARA ESTA PORCION DEL MATCH.
055500     05  WKS-FEE-F                   PIC S9(11)V9(08).
055600*    COMISION PRORRATEADA DE LA PIERNA E (LA QUE ENTRO DE NUEVA)
055700*    PARA ESTA PORCION DEL MATCH.
055800     05  WKS-FEE-E                   PIC S9(11)V9(08).
055900*    MONTO DE APERTURA DEL MATCH, YA CONVERTIDO A LA MONEDA DE
056000*    REPORTE Y PRORRATEADO A WKS-MIN-QTY.
056100     05  WKS-MONTO-OPEN              PIC S9(11)V9(08).
056200*    MONTO DE CIERRE DEL MATCH, MISMA MONEDA Y PRORRATEO QUE EL
056300*    ANTERIOR.
056400     05  WKS-MONTO-CLOSE             PIC S9(11)V9(08).
056500     05  FILLER                      PIC X(05).
056600*****************************************************************
056700*        A R E A   T E M P O R A L   P A R A   O R D E N A R     *
056800*        E L   D I R E C T O R I O   D E   A C T I V O S         *
056900*****************************************************************
057000*    RENGLON DE INTERCAMBIO DE ORDENA-COMPARA-Y-CAMBIA; GUARDA UN
057100*    ACTIVO COMPLETO MIENTRAS SE INTERCAMBIAN DOS POSICIONES DEL
057200*    DIRECTORIO DURANTE EL ORDENAMIENTO ALFABETICO.
057300 01  WKS-ACT-TEMP.
057400     05  WKS-AT-SIMBOLO              PIC X(10).
057500     05  WKS-AT-EXCLUIDO             PIC X(01).
057600*    CANTIDAD DE ENTRADAS QUE ESTE ACTIVO TIENE OCUPADAS EN LA
057700*    COLA DE TRABAJO AL MOMENTO DE ORDENAR.
057800     05  WKS-AT-NUM-COLA             PIC 9(04) COMP.
057900     05  WKS-AT-TRANSFER-FEE         PIC S9(11)V9(08).
058000*    POSICION Y CANTIDAD DE ENTRADAS DE ESTE ACTIVO DENTRO DEL
058100*    BLOQUE CONTIGUO DE LEFTOVER; SE MUEVEN JUNTAS PARA NO
058200*    DESALINEAR LOS PUNTEROS DE OTROS ACTIVOS.
058300     05  WKS-AT-LEFT-INICIO          PIC 9(04) COMP.
058400     05  WKS-AT-LEFT-CANTIDAD        PIC 9(04) COMP.
058500     05  FILLER                      PIC X(05).
058600*****************************************************************
058700*        A R E A S   D E L   R E P O R T E   D E   B A S E S     *
058800*****************************************************************
058900*    ACUMULADORES DEL REPORTE DE BASES (MODO BASIS); SE REINICIAN
059000*    POR CADA ACTIVO EN CALCULA-Y-ESCRIBE-BASIS-ACTIVO, NUNCA
059100*    ACUMULAN ENTRE UN ACTIVO Y EL SIGUIENTE.
059200 01  WKS-VARIABLES-REPORTE.
059300     05  WKS-SUMA-QTY                PIC S9(11)V9(08).
059400     05  WKS-SUMA-MONTO              PIC S9(13)V9(08).
059500     05  WKS-SUMA-FEE                PIC S9(11)V9(08).
059600*    CANTIDAD DEL ACTIVO YA RECORTADA A 4 DECIMALES PARA EDITAR
059700*    EN GCMT-ED-CANTIDAD; LA SUMA INTERNA GUARDA 8 PARA NO PERDER
059800*    PRECISION MIENTRAS SE ACUMULA.
059900     05  WKS-QTY-4DP                 PIC S9(10)V9(04).
060000*    PRECIO PROMEDIO PONDERADO DEL BLOQUE DE LEFTOVER (MONTO
060100*    ENTRE CANTIDAD), ANTES DE RECORTAR A 4 DECIMALES.
060200     05  WKS-PROMEDIO                PIC S9(10)V9(08).
060300     05  WKS-PROMEDIO-4DP            PIC S9(10)V9(04).
060400     05  WKS-FEE-2DP                 PIC S9(11)V99.
060500     05  FILLER                      PIC X(05).
060600*
060700 PROCEDURE DIVISION.
060800*****************************************************************
060900*        R E S U M E N   D E L   A L G O R I T M O               *
061000*        D E   C A S A M I E N T O   D E   L O T E S             *
061100*****************************************************************
061200*    EL PROCESO TRABAJA SOBRE UN SOLO ARCHIVO DE OPERACIONES
061300*    (GCTRAD) Y UN ARCHIVO OPCIONAL DE PRECIOS (GCPREC); NO HAY
061400*    ARCHIVO MAESTRO PERMANENTE ENTRE CORRIDAS.  CADA CORRIDA ES
061500*    INDEPENDIENTE Y NO ARRASTRA SALDO DE UNA CORRIDA ANTERIOR.
061600*
061700*    LA IDEA CENTRAL ES QUE CADA OPERACION DE GCTRAD SE PARTE EN
061800*    DOS O TRES "PIERNAS": LA DEL ACTIVO QUE SE ESTA REPORTANDO
061900*    (PIERNA DE ACTIVO), LA DEL INSTRUMENTO CONTRAPARTE CUANDO
062000*    APLICA (PIERNA DE SUBYACENTE) Y, DESDE LA SOLICITUD 3040,
062100*    UNA TERCERA PIERNA DE VENTA CUANDO LA COMISION SE FACTURA EN
062200*    UNA MONEDA AJENA A LA OPERACION (PIERNA DE FEE).  CADA PIERNA
062300*    SE TRATA DE AHI EN ADELANTE COMO UNA "EJECUCION" APARTE, DE
062400*    COMPRA O DE VENTA DE UN SIMBOLO.
062500*
062600*    LAS EJECUCIONES SE ACUMULAN POR ACTIVO EN UNA COLA DE TRABAJO
062700*    (GCEJ-COLA-EJECUCIONES); ANTES DE ENCOLARSE, EL FUSIONADOR AL
062800*    VUELO (FUSIONA-UNA-EJECUCION) INTENTA UNIRLAS CON LA ULTIMA
062900*    EJECUCION DE LA COLA DEL MISMO LADO SI EL PRECIO Y LA FECHA-
063000*    HORA CAEN DENTRO DE LA TOLERANCIA DE SYSIN; ESTO EVITA QUE UN
063100*    MISMO LOTE COMPRADO EN VARIAS OPERACIONES SEGUIDAS DEL
063200*    MISMO EXCHANGE GENERE UN RENGLON DE MATCH POR OPERACION.
063300*
063400*    UNA VEZ QUE TODAS LAS OPERACIONES QUEDARON NORMALIZADAS Y
063500*    ENCOLADAS POR ACTIVO, EL CASADOR (CASA-COLAS-ACTIVO) RECORRE
063600*    CADA ACTIVO POR SEPARADO Y VUELCA SU COLA A UN DEQUE DE DOS
063700*    EXTREMOS; LAS COMPRAS Y VENTAS DEL MISMO ACTIVO SE VAN
063800*    CASANDO ENTRE SI POR EL EXTREMO QUE CORRESPONDE A LA
063900*    ESTRATEGIA PEDIDA (FRENTE PARA FIFO, FONDO PARA LIFO).  CADA
064000*    PAR CASADO GENERA UN RENGLON EN LA TABLA DE MATCHES CON SU
064100*    CANTIDAD, MONTOS Y COMISIONES YA PRORRATEADOS.
064200*
064300*    LO QUE QUEDA SIN CONTRAPARTE AL TERMINAR DE CASAR UN ACTIVO
064400*    (POSICION ABIERTA) SE VUELCA A UN BLOQUE DE LEFTOVER DENTRO
064500*    DEL MISMO DIRECTORIO DE ACTIVOS; ESE BLOQUE ES LA FUENTE DE
064600*    LOS MODOS DE REPORTE BASIS Y UNMATCHED.
064700*
064800*    EL REPORTE FINAL SALE EN UNO DE CUATRO MODOS EXCLUSIVOS
064900*    (MATCH, BASIS, UNMATCHED O SUMMARY) SEGUN SYSIN; EL MODO
065000*    MATCH ES EL UNICO QUE ALIMENTA DIRECTAMENTE EL FORMULARIO
065100*    8949, LOS OTROS TRES SON DE APOYO PARA CONCILIAR POSICIONES.
065200*****************************************************************
065300*        G L O S A R I O   D E   T E R M I N O S                 *
065400*        D E   N E G O C I O   U S A D O S   E N   E S T E       *
065500*        P R O G R A M A                                         *
065600*****************************************************************
065700*    EJECUCION      UNA PIERNA DE UNA OPERACION, YA LISTA PARA
065800*                   ENTRAR A LA COLA DE TRABAJO DE SU ACTIVO.
065900*    FUSION         UNION AL VUELO DE DOS EJECUCIONES SEGUIDAS DEL
066000*                   MISMO LADO Y ACTIVO QUE CAEN DENTRO DE LA
066100*                   VENTANA DE TOLERANCIA DE SYSIN.
066200*    CASAMIENTO     EMPAREJAMIENTO DE UNA EJECUCION DE COMPRA CON
066300*                   UNA DE VENTA DEL MISMO ACTIVO, POR EL EXTREMO
066400*                   DEL DEQUE QUE MARCA LA ESTRATEGIA.
066500*    LEFTOVER       CANTIDAD DE UN ACTIVO QUE QUEDA SIN CASAR AL
066600*                   TERMINAR DE PROCESAR TODAS SUS EJECUCIONES.
066700*    BASIS          COSTO PROMEDIO PONDERADO DEL LEFTOVER DE UN
066800*                   ACTIVO, RESUMIDO EN UN SOLO RENGLON.
066900*    UNMATCHED      IGUAL QUE BASIS PERO UN RENGLON POR CADA
067000*                   EJECUCION SUELTA DEL LEFTOVER, SIN RESUMIR.
067100*    METODO DIRECTO/INDIRECTO  SI EL PRECIO DE CONVERSION SALE DE
067200*                   LA PROPIA OPERACION (DIRECTO) O DE LA TABLA DE
067300*                   GCPREC (INDIRECTO).
067400*****************************************************************
067500*        P A R R A F O   P R I N C I P A L                       *
067600*****************************************************************
067700*    EL FLUJO DE LA CORRIDA SE DIVIDE EN SEIS FASES NUMERADAS
067800*    (010 A 060), CADA UNA RECORRIDA COMO UN RANGO PERFORM ...
067900*    THRU ... -E, AL ESTILO CLASICO DEL TALLER PARA EL PARRAFO
068000*    PRINCIPAL DE UN PROCESO POR LOTE.  LAS FASES A SU VEZ
068100*    DELEGAN A LOS PARRAFOS DE DETALLE (ABRE-ARCHIVOS, LEE-
068200*    PARAMETROS, CARGA-TABLA-PRECIOS, ETC.) QUE YA EXISTIAN.
068300 000-MAIN SECTION.
068400*    EL FLUJO DE ALTO NIVEL QUEDA COMO SEIS FASES NUMERADAS; CADA
068500*    UNA ES UN SECTION PROPIO QUE A SU VEZ LLAMA A LOS PARRAFOS
068600*    DE DETALLE ORIGINALES, SIN DUPLICAR SU LOGICA.
068700     PERFORM 010-INICIA-PROCESO  THRU 010-INICIA-PROCESO-E
068800     PERFORM 020-CARGA-PRECIOS   THRU 020-CARGA-PRECIOS-E
068900     PERFORM 030-NORMALIZA-TRAD  THRU 030-NORMALIZA-TRAD-E
069000     PERFORM 040-CASA-LOTES      THRU 040-CASA-LOTES-E
069100     PERFORM 050-EMITE-REPORTE   THRU 050-EMITE-REPORTE-E
069200     PERFORM 060-TERMINA-PROCESO THRU 060-TERMINA-PROCESO-E
069300*    UNICO STOP RUN NORMAL DEL PROGRAMA; LOS DEMAS STOP RUN QUE
069400*    APARECEN MAS ABAJO SON SALIDAS POR ERROR DENTRO DE ABRE-
069500*    ARCHIVOS.
069600     STOP RUN.
069700 000-MAIN-E. EXIT.
069800*****************************************************************
069900*        F A S E   0 1 0  -  A P E R T U R A   Y   P A R A M     *
070000*****************************************************************
070100*    ABRE LOS TRES ARCHIVOS DE LA CORRIDA Y LEE LA TARJETA DE
070200*    PARAMETROS ANTES DE TOCAR UN SOLO RENGLON DE DATOS.
070300 010-INICIA-PROCESO SECTION.
070400*    APERTURA DE ARCHIVOS Y LECTURA DE PARAMETROS VAN JUNTAS EN
070500*    LA MISMA FASE PORQUE NINGUNA DE LAS DOS TOCA TODAVIA UN
070600*    RENGLON DE GCTRAD NI DE GCPREC.
070700     PERFORM ABRE-ARCHIVOS
070800     PERFORM LEE-PARAMETROS.
070900 010-INICIA-PROCESO-E. EXIT.
071000*****************************************************************
071100*        F A S E   0 2 0  -  T A B L A   D E   P R E C I O S     *
071200*****************************************************************
071300*    CARGA COMPLETA DE GCPREC EN MEMORIA (PASO 1, VER BANNER MAS
071400*    ABAJO) ANTES DE EMPEZAR A LEER OPERACIONES.
071500 020-CARGA-PRECIOS SECTION.
071600*    SE MANTIENE COMO FASE PROPIA (Y NO DENTRO DE LA FASE 010)
071700*    PORQUE ES LA UNICA QUE PUEDE FALLAR POR AUSENCIA DEL
071800*    ARCHIVO GCPREC SIN ABORTAR EL PROCESO.
071900     PERFORM CARGA-TABLA-PRECIOS.
072000 020-CARGA-PRECIOS-E. EXIT.
072100*****************************************************************
072200*        F A S E   0 3 0  -  N O R M A L I Z A C I O N           *
072300*****************************************************************
072400*    LEE Y NORMALIZA GCTRAD RENGLON POR RENGLON (PASOS 2 Y 3);
072500*    CADA VUELTA TAMBIEN FUSIONA AL VUELO (PASO 4) LAS PIERNAS
072600*    QUE VAYA ARMANDO.
072700 030-NORMALIZA-TRAD SECTION.
072800*    EL LAZO SE REPITE HASTA FIN DE ARCHIVO; EL PROPIO PARRAFO
072900*    NORMALIZA-OPERACIONES CONTROLA LA LECTURA RENGLON POR
073000*    RENGLON, ASI QUE AQUI SOLO SE DECIDE CUANDO PARAR.
073100     PERFORM NORMALIZA-OPERACIONES UNTIL FIN-GCTRAD.
073200 030-NORMALIZA-TRAD-E. EXIT.
073300*****************************************************************
073400*        F A S E   0 4 0  -  C A S A M I E N T O   D E   L O T E *
073500*****************************************************************
073600*    UN ACTIVO A LA VEZ (PASO 5): CASA SU COLA CONTRA EL DEQUE Y
073700*    VUELCA LO QUE SOBRE A LEFTOVER (PASO 6, DENTRO DE CASA-
073800*    COLAS-ACTIVO).
073900 040-CASA-LOTES SECTION.
074000*    PARA CUANDO SE LLEGA A ESTA FASE, EL DIRECTORIO DE ACTIVOS
074100*    (GCEJ-NUM-ACTIVOS) YA QUEDO COMPLETO; SOLO FALTA CASAR CADA
074200*    UNO CONTRA SU PROPIA COLA DE COMPRAS Y VENTAS.
074300     PERFORM CASA-COLAS-ACTIVO VARYING GCEJ-IX-ACT
074400             FROM 1 BY 1 UNTIL GCEJ-IX-ACT > GCEJ-NUM-ACTIVOS.
074500 040-CASA-LOTES-E. EXIT.
074600*****************************************************************
074700*        F A S E   0 5 0  -  R E P O R T E   D E   S A L I D A   *
074800*****************************************************************
074900*    UN SOLO GENERADOR DE REPORTE CORRE, SEGUN EL MODO PEDIDO EN
075000*    PARAMETROS (PASO 7).
075100 050-EMITE-REPORTE SECTION.
075200*    ESTA FASE CORRE UNA SOLA VEZ AL FINAL, CUANDO YA SE CASARON
075300*    TODOS LOS ACTIVOS Y EL LEFTOVER DE CADA UNO YA QUEDO EN SU
075400*    DIRECTORIO DEFINITIVO.
075500     PERFORM IMPRIME-REPORTE.
075600 050-EMITE-REPORTE-E. EXIT.
075700*****************************************************************
075800*        F A S E   0 6 0  -   C I E R R E   D E L   P R O C E S O*
075900*****************************************************************
076000*    CIERRE UNICO DE LOS TRES ARCHIVOS ANTES DE TERMINAR LA
076100*    CORRIDA.
076200 060-TERMINA-PROCESO SECTION.
076300*    ULTIMA FASE DEL FLUJO; DESPUES DE ELLA SOLO QUEDA EL STOP RUN
076400*    DE 000-MAIN.
076500     PERFORM CIERRA-ARCHIVOS.
076600 060-TERMINA-PROCESO-E. EXIT.
076700*****************************************************************
076800*        A P E R T U R A   D E   A R C H I V O S                 *
076900*****************************************************************
077000 ABRE-ARCHIVOS SECTION.
077100*    GCPREC PUEDE NO EXISTIR (SOLICITUD 3402): UN STATUS 35 EN SU
077200*    OPEN NO ES ERROR, SOLO PRENDE FIN-GCPREC PARA QUE LA TABLA DE
077300*    PRECIOS QUEDE VACIA.  GCTRAD Y GCREPO SI SON OBLIGATORIOS.
077400*    EL ORDEN DE APERTURA (PRECIOS, OPERACIONES, LUEGO SALIDAS) NO
077500*    ES CASUAL: SI GCPREC NO EXISTE SE SIGUE DE TODOS MODOS, PERO
077600*    SI GCTRAD NO ABRE EL PROCESO SE ABANDONA, PUES SIN
077700*    OPERACIONES
077800*    NO HAY NADA QUE CASAR.
077900*    PROGRAMA VIAJA EN CADA DISPLAY DE ERROR PARA QUE EL LOG DE
078000*    CONSOLA IDENTIFIQUE EL PASO SIN AMBIGUEDAD EN UNA CADENA DE
078100     MOVE 'GCLOTES' TO PROGRAMA
078200*    LOS TRES OPEN SE EMITEN JUNTOS Y LOS FILE STATUS SE REVISAN
078300*    DESPUES, UNO POR UNO; ASI UN GCPREC AUSENTE NO IMPIDE QUE
078400*    GCTRAD Y GCREPO YA HAYAN QUEDADO ABIERTOS.
078500     OPEN INPUT  GCTRAD
078600     OPEN INPUT  GCPREC
078700     OPEN OUTPUT GCREPO
078800*    GCTRAD ES EL UNICO ARCHIVO SIN EL CUAL NO TIENE CASO SEGUIR;
078900*    SU ERROR DE OPEN CIERRA LO QUE YA HAYA ABIERTO Y ABANDONA.
079000     IF FS-GCTRAD NOT = 0
079100        DISPLAY '*** ERROR AL ABRIR ARCHIVO GCTRAD, STATUS: '
079200                FS-GCTRAD
079300        MOVE 91 TO RETURN-CODE
079400        CLOSE GCTRAD GCPREC GCREPO
079500        STOP RUN
079600     END-IF
079700     IF FS-GCPREC = 35
079800        MOVE 'S' TO WKS-FIN-GCPREC
079900     ELSE
080000        IF FS-GCPREC NOT = 0
080100           DISPLAY '*** ERROR AL ABRIR ARCHIVO GCPREC, STATUS: '
080200                   FS-GCPREC
080300           MOVE 91 TO RETURN-CODE
080400           CLOSE GCTRAD GCPREC GCREPO
080500           STOP RUN
080600        END-IF
080700     END-IF
080800*    UN ERROR AL ABRIR GCREPO NO TIENE REMEDIO: SIN SALIDA NO HAY
080900*    DONDE ESCRIBIR EL REPORTE, ASI QUE SE ABANDONA IGUAL QUE SI
081000*    GCTRAD HUBIERA FALLADO.
081100     IF FS-GCREPO NOT = 0
081200        DISPLAY '*** ERROR AL ABRIR ARCHIVO GCREPO, STATUS: '
081300                FS-GCREPO
081400        MOVE 91 TO RETURN-CODE
081500        CLOSE GCTRAD GCPREC GCREPO
081600        STOP RUN
081700     END-IF.
081800 ABRE-ARCHIVOS-E. EXIT.
081900*****************************************************************
082000*        L E C T U R A   D E   L A   T A R J E T A   D E         *
082100*        P A R A M E T R O S   ( S Y S I N )                     *
082200*****************************************************************
082300*****************************************************************
082400*     C A R G A   D E   P A R A M E T R O S   D E   C O R R I D A*
082500*****************************************************************
082600 LEE-PARAMETROS SECTION.
082700*    SI SYSIN NO TRAE UN VALOR, SE ASUME EL POR DEFECTO DEL TALLER
082800*    (USD/USD, METODO INDIRECTO, FIFO, REPORTE DE MATCHES) PARA
082900*    QUE
083000*    EL PROCESO CORRA AUN CON TARJETA DE PARAMETROS INCOMPLETA.
083100*    LOS VALORES POR DEFECTO SE APLICAN CAMPO POR CAMPO, NO TODO
083200*    O NADA, PARA QUE UNA TARJETA PARCIAL (POR EJEMPLO SOLO CCY-
083300*    IN)
083400*    SIGA FUNCIONANDO CON EL RESTO EN SUS VALORES USUALES.
083500*    EL AREA GCLOTES-PARM SE DECLARA EN GCPARM1.CPY; ACCEPT LA
083600*    LLENA TAL CUAL VIENE LA TARJETA, SIN VALIDAR TODAVIA.
083700     ACCEPT GCLOTES-PARM FROM SYSIN
083800*    USD/USD ES EL PAR MAS COMUN EN LOS TALLERES QUE USAN ESTE
083900*    PROGRAMA; SE ELIGIO COMO DEFECTO PARA QUE UNA TARJETA VACIA
084000*    DE MONEDA SIGA DANDO UN RESULTADO UTIL.
084100     IF GCPM-CCY-IN = SPACES
084200        MOVE 'USD'   TO GCPM-CCY-IN
084300     END-IF
084400     IF GCPM-CCY-OUT = SPACES
084500        MOVE 'USD'   TO GCPM-CCY-OUT
084600     END-IF
084700*    EL METODO INDIRECTO ES EL POR DEFECTO PORQUE ES EL QUE EL
084800*    IRS ACEPTA SIN DOCUMENTACION ADICIONAL DE COSTO EN ORIGEN.
084900     IF GCPM-METODO = SPACE
085000        MOVE 'I'     TO GCPM-METODO
085100     END-IF
085200*    FIFO ES EL METODO POR DEFECTO PORQUE ES EL QUE EL IRS ASUME
085300*    CUANDO EL CONTRIBUYENTE NO ELIGIO EXPLICITAMENTE ESPECIFIC
085400*    IDENTIFICATION EN UN LOTE DE CRIPTOMONEDA.
085500     IF GCPM-ESTRATEGIA = SPACES
085600        MOVE 'FIFO'  TO GCPM-ESTRATEGIA
085700     END-IF
085800     IF GCPM-MODO-SALIDA = SPACES
085900        MOVE 'MATCH' TO GCPM-MODO-SALIDA
086000     END-IF.
086100 LEE-PARAMETROS-E. EXIT.
086200*****************************************************************
086300*        C A R G A   D E   L A   T A B L A   D E   P R E C I O S *
086400*        ( A R C H I V O   O P C I O N A L   G C P R E C )       *
086500*****************************************************************
086600*****************************************************************
086700*     P A S O   1  -  T A B L A   D E   P R E C I O S            *
086800*****************************************************************
086900 CARGA-TABLA-PRECIOS SECTION.
087000*    GCPREC ES OPCIONAL (SOLICITUD 3402); SI EL PRIMER READ YA DA
087100*    FIN DE ARCHIVO, LA TABLA QUEDA VACIA Y LAS BUSQUEDAS DE
087200*    PRECIO
087300*    MAS ADELANTE SIMPLEMENTE NO ENCUENTRAN NADA, SIN ABORTAR.
087400*    SE LEE COMPLETO ANTES DE TOCAR GCTRAD PORQUE EL PRECIO DE UNA
087500*    OPERACION PUEDE DEPENDER DE UNA FECHA POSTERIOR A LA DE OTRA
087600*    OPERACION YA LEIDA; NO SE PUEDE RESOLVER PRECIOS AL VUELO.
087700*    SE LEE UNA PRIMERA LINEA ANTES DE ENTRAR AL LAZO PRINCIPAL
087800*    PORQUE ESA PRIMERA LINEA ES LA CABECERA CON LOS SIMBOLOS, NO
087900*    UNA FILA DE DATOS COMO EL RESTO DEL ARCHIVO.
088000     IF NOT FIN-GCPREC
088100        PERFORM LEE-LINEA-PRECIOS
088200        IF NOT FIN-GCPREC
088300           PERFORM PROCESA-CABECERA-PRECIOS
088400           PERFORM PROCESA-DATO-PRECIOS  UNTIL FIN-GCPREC
088500        END-IF
088600     END-IF.
088700 CARGA-TABLA-PRECIOS-E. EXIT.
088800*
088900 LEE-LINEA-PRECIOS SECTION.
089000*    SE AISLA EL READ EN SU PROPIO PARRAFO PORQUE LO USAN TANTO EL
089100*    ARRANQUE DE LA TABLA COMO EL LAZO DE LECTURA DE DATOS.
089200*    SE SALTAN LINEAS EN BLANCO SIN CONTARLAS COMO FIN DE ARCHIVO,
089300*    PUES EL EXPORTADOR DE PRECIOS SUELE DEJAR UNA LINEA VACIA AL
089400*    FINAL DEL ARCHIVO.
089500     READ GCPREC
089600       AT END
089700          MOVE 'S' TO WKS-FIN-GCPREC
089800     END-READ.
089900 LEE-LINEA-PRECIOS-E. EXIT.
090000*
090100 PARTE-LINEA-PRECIOS SECTION.
090200*    GCPREC VIENE CON COLUMNAS SEPARADAS POR TAB (X'09'); SE PARTE
090300*    TODA LA LINEA EN TOKENS ANTES DE INTERPRETARLA, TANTO PARA EL
090400*    ENCABEZADO COMO PARA CADA FILA DE PRECIOS.
090500*    EL SEPARADOR ES COMA; NO SE USA UNSTRING DIRECTO SOBRE TODA
090600*    LA LINEA PORQUE EL NUMERO DE COLUMNAS VARIA SEGUN CUANTOS
090700*    SIMBOLOS TRAIGA LA CABECERA.
090800*    SE LIMPIA LA TABLA DE TOKENS ANTES DE CADA LINEA PORQUE UNA
090900*    LINEA MAS CORTA QUE LA ANTERIOR DEJARIA TOKENS VIEJOS EN LAS
091000*    POSICIONES QUE YA NO LE CORRESPONDEN.
091100     MOVE 1     TO WKS-POS-ACTUAL
091200     MOVE 0     TO WKS-NUM-TOKENS
091300     MOVE SPACES TO GCPR-TOKENS-LINEA
091400     COMPUTE WKS-LARGO-LINEA = LENGTH OF REG-GCPREC
091500     PERFORM PARTE-TOKEN-PRECIOS
091600        UNTIL WKS-POS-ACTUAL > WKS-LARGO-LINEA.
091700 PARTE-LINEA-PRECIOS-E. EXIT.
091800*
091900 PARTE-TOKEN-PRECIOS SECTION.
092000*    SI YA SE LLENARON LAS COLUMNAS QUE SOPORTA LA TABLA (GCPR-
092100*    MAX-
092200*    COLUMNAS) SE DESCARTA EL RESTO DE LA LINEA EN VEZ DE TRONAR
092300*    EL
092400*    UNSTRING CONTRA UNA TABLA DE TOKENS SIN CUPO.
092500*    DEVUELVE UN TOKEN A LA VEZ; EL LLAMADOR DECIDE CUANDO PARAR
092600*    SEGUN WKS-POS-ACTUAL CONTRA WKS-LARGO-LINEA.
092700*    SE CUENTA EL TOKEN AUNQUE LUEGO SE DESCARTE, PARA QUE EL
092800*    LLAMADOR SEPA CUANTAS COLUMNAS TRAJO LA LINEA COMPLETA.
092900     ADD 1 TO WKS-NUM-TOKENS
093000     SET GCPR-IX-TOK TO WKS-NUM-TOKENS
093100     IF WKS-NUM-TOKENS <= GCPR-MAX-COLUMNAS
093200        UNSTRING REG-GCPREC DELIMITED BY X'09'
093300            INTO GCPR-TOKEN (GCPR-IX-TOK)
093400            WITH POINTER WKS-POS-ACTUAL
093500        END-UNSTRING
093600     ELSE
093700        MOVE WKS-LARGO-LINEA TO WKS-POS-ACTUAL
093800        ADD 1 TO WKS-POS-ACTUAL
093900     END-IF.
094000 PARTE-TOKEN-PRECIOS-E. EXIT.
094100*
094200 PROCESA-CABECERA-PRECIOS SECTION.
094300*    EL PRIMER TOKEN DE LA CABECERA ES LA COLUMNA DE FECHA Y NO SE
094400*    EVALUA COMO MONEDA; POR ESO EL LAZO ARRANCA EN EL TOKEN 2.
094500*    LA PRIMERA COLUMNA DE LA CABECERA ES SIEMPRE LA FECHA; A
094600*    PARTIR DE LA SEGUNDA CADA TOKEN ES UN SIMBOLO DE ACTIVO.
094700*    EL CONTADOR DE COLUMNAS DE LA TABLA SE REINICIA AQUI, NO EN
094800*    CARGA-TABLA-PRECIOS, PORQUE ESTE ES EL UNICO PARRAFO QUE
094900*    ARMA LA CABECERA Y DEBE EMPEZAR SIEMPRE DESDE CERO.
095000     PERFORM PARTE-LINEA-PRECIOS
095100     MOVE 0 TO GCPR-NUM-COLUMNAS
095200     PERFORM EVALUA-TOKEN-CABECERA
095300        VARYING WKS-K FROM 2 BY 1 UNTIL WKS-K > WKS-NUM-TOKENS
095400     PERFORM LEE-LINEA-PRECIOS.
095500 PROCESA-CABECERA-PRECIOS-E. EXIT.
095600*
095700 EVALUA-TOKEN-CABECERA SECTION.
095800*    UN TOKEN EN BLANCO (COLUMNA VACIA AL FINAL DE LA LINEA) NO
095900*    CUENTA COMO COLUMNA DE PRECIO Y SE IGNORA SIN AVISO.
096000*    UN SIMBOLO REPETIDO EN LA CABECERA SE IGNORA LA SEGUNDA VEZ,
096100*    PUES GCPARM1 NO TRAE MAS DE 40 COLUMNAS DE PRECIO.
096200*    LA VALIDACION DE CUPO (GCPR-MAX-COLUMNAS) PROTEGE LA TABLA
096300*    DE PRECIOS DE UNA CABECERA CON MAS SIMBOLOS DE LOS QUE
096400*    GCPARM1.CPY RESERVO; LAS COLUMNAS DE MAS SE IGNORAN.
096500     IF GCPR-TOKEN (WKS-K) NOT = SPACES
096600        AND GCPR-NUM-COLUMNAS < GCPR-MAX-COLUMNAS
096700        ADD 1 TO GCPR-NUM-COLUMNAS
096800        PERFORM ARMA-COLUMNA-PRECIOS
096900     END-IF.
097000 EVALUA-TOKEN-CABECERA-E. EXIT.
097100*
097200 ARMA-COLUMNA-PRECIOS SECTION.
097300*    UN ENCABEZADO ES VALIDO SI ES UN SIMBOLO SOLO (BTC) O UN
097400*    SIMBOLO SEGUIDO DE ' OPEN' (BTC OPEN); CUALQUIER OTRO SUFIJO
097500*    SE DESCARTA (SOLICITUD 1877).
097600*    MNT: 14/01/2004 MVG SOLICITUD 3455 - EL SIMBOLO SOLO YA NO SE
097700*         PRUEBA CONTRA EL RELLENO DE ESPACIOS DE GCPR-TOKEN; SE
097800*         ACEPTA CUANDO, DESPUES DEL PRIMER ESPACIO, NO QUEDA MAS
097900*         QUE RELLENO (NI ' OPEN' NI OTRO SUFIJO).
098000*    SE GUARDA LA POSICION DE LA COLUMNA JUNTO CON EL SIMBOLO PARA
098100*    QUE PROCESA-COLUMNA-DATO-PRECIOS SEPA A QUE ACTIVO
098200*    CORRESPONDE
098300*    CADA DATO DE LA LINEA, SIN IMPORTAR EL ORDEN DE LAS COLUMNAS.
098400*    LA COLUMNA SE MARCA INVALIDA ('N') POR DEFECTO Y SOLO SE
098500*    VUELVE VALIDA MAS ABAJO SI EL ENCABEZADO PASA UNA DE LAS DOS
098600*    FORMAS ACEPTADAS DE SIMBOLO.
098700     SET GCPR-IX-COL TO GCPR-NUM-COLUMNAS
098800     MOVE SPACES TO GCPR-COL-MONEDA (GCPR-IX-COL)
098900     MOVE 'N'    TO GCPR-COL-VALIDA (GCPR-IX-COL)
099000     MOVE 0      TO WKS-POS-ACTUAL
099100     INSPECT GCPR-TOKEN (WKS-K) TALLYING WKS-POS-ACTUAL
099200             FOR CHARACTERS BEFORE INITIAL SPACE
099300     IF WKS-POS-ACTUAL > 0
099400        IF WKS-POS-ACTUAL >= LENGTH OF GCPR-TOKEN (WKS-K)
099500           MOVE GCPR-TOKEN (WKS-K)
099600                TO GCPR-COL-MONEDA (GCPR-IX-COL)
099700           MOVE 'S' TO GCPR-COL-VALIDA (GCPR-IX-COL)
099800        ELSE
099900           IF GCPR-TOKEN (WKS-K) (WKS-POS-ACTUAL + 1 : 5)
100000                   = ' OPEN'
100100              MOVE GCPR-TOKEN (WKS-K) (1 : WKS-POS-ACTUAL)
100200                   TO GCPR-COL-MONEDA (GCPR-IX-COL)
100300              MOVE 'S' TO GCPR-COL-VALIDA (GCPR-IX-COL)
100400           ELSE
100500              IF GCPR-TOKEN (WKS-K) (WKS-POS-ACTUAL + 1 :
100600                      LENGTH OF GCPR-TOKEN (WKS-K)
100700                      - WKS-POS-ACTUAL) = SPACES
100800                 MOVE GCPR-TOKEN (WKS-K) (1 : WKS-POS-ACTUAL)
100900                      TO GCPR-COL-MONEDA (GCPR-IX-COL)
101000                 MOVE 'S' TO GCPR-COL-VALIDA (GCPR-IX-COL)
101100              END-IF
101200           END-IF
101300        END-IF
101400     END-IF.
101500 ARMA-COLUMNA-PRECIOS-E. EXIT.
101600*
101700 PROCESA-DATO-PRECIOS SECTION.
101800*    CADA FILA DE DATOS REPITE EL MISMO PARTEO QUE LA CABECERA; LA
101900*    PRIMERA COLUMNA ES SIEMPRE LA FECHA DE LA COTIZACION DEL DIA.
102000*    UNA LINEA DE DATOS TIENE FECHA EN LA PRIMERA COLUMNA Y UN
102100*    PRECIO POR CADA SIMBOLO REGISTRADO EN LA CABECERA.
102200*    EL TOKEN 1 DE UNA FILA DE DATOS ES SIEMPRE LA FECHA, IGUAL
102300*    QUE EN LA CABECERA; POR ESO EL LAZO DE COLUMNAS DE DATOS
102400*    TAMBIEN ARRANCA DESPUES DE ESE PRIMER TOKEN.
102500     PERFORM PARTE-LINEA-PRECIOS
102600     IF NOT FIN-GCPREC
102700        MOVE GCPR-TOKEN (1) TO WKS-FECHA-EDIT
102800        PERFORM CONVIERTE-FECHA-PRECIOS
102900        PERFORM PROCESA-COLUMNA-DATO-PRECIOS
103000           VARYING GCPR-IX-COL FROM 1 BY 1
103100              UNTIL GCPR-IX-COL > GCPR-NUM-COLUMNAS
103200     END-IF.
103300 PROCESA-DATO-PRECIOS-E. EXIT.
103400*
103500 PROCESA-COLUMNA-DATO-PRECIOS SECTION.
103600*    EL TOKEN DE DATOS DE LA COLUMNA N ESTA UN LUGAR MAS ADELANTE
103700*    QUE SU COLUMNA DE CABECERA PORQUE EL TOKEN 1 ES LA FECHA; DE
103800*    AHI EL +1 AL CALCULAR WKS-K.  LAS COLUMNAS MARCADAS INVALIDAS
103900*    EN ARMA-COLUMNA-PRECIOS (GCPR-88-COL-VALIDA) SE SALTAN AQUI.
104000*    UNA COLUMNA VACIA (SIN COTIZACION ESE DIA) SE SALTA SIN
104100*    GENERAR ENTRADA EN GCPR-PRECIOS; EL RESOLVEDOR YA SABE BUSCAR
104200*    HACIA ATRAS CUANDO NO HAY PRECIO EXACTO.
104300*    SOLO SE GUARDA EL PRECIO SI LA COLUMNA QUEDO MARCADA VALIDA
104400*    AL ARMAR LA CABECERA; UNA COLUMNA DESCARTADA NO GENERA DATO.
104500     IF GCPR-88-COL-VALIDA (GCPR-IX-COL)
104600        COMPUTE WKS-K = GCPR-IX-COL + 1
104700        SET GCPR-IX-TOK TO WKS-K
104800        IF WKS-K <= WKS-NUM-TOKENS
104900           AND GCPR-TOKEN (GCPR-IX-TOK) NOT = SPACES
105000           MOVE GCPR-TOKEN (GCPR-IX-TOK) TO WKS-CN-TEXTO
105100           PERFORM QUITA-COMAS-Y-CONVIERTE
105200           IF GCPR-NUM-PRECIOS < GCPR-MAX-PRECIOS
105300              ADD 1 TO GCPR-NUM-PRECIOS
105400              SET GCPR-IX-PREC TO GCPR-NUM-PRECIOS
105500              MOVE GCPR-COL-MONEDA (GCPR-IX-COL)
105600                   TO GCPR-PR-MONEDA (GCPR-IX-PREC)
105700              MOVE WKS-RP-FECHA TO GCPR-PR-FECHA (GCPR-IX-PREC)
105800              MOVE WKS-CN-VALOR TO GCPR-PR-PRECIO (GCPR-IX-PREC)
105900           END-IF
106000        END-IF
106100     END-IF.
106200 PROCESA-COLUMNA-DATO-PRECIOS-E. EXIT.
106300*
106400 CONVIERTE-FECHA-PRECIOS SECTION.
106500*    LA FECHA DEL ENCABEZADO DE COLUMNA VIENE 'AAAA-MM-DD';
106600*    SE DESPOJA DE GUIONES PARA DEJARLA COMO AAAAMMDD NUMERICO.
106700*    GCPREC TRAE LA FECHA EN FORMATO AAAAMMDD; SE CONVIERTE UNA
106800*    SOLA VEZ AL CARGAR LA TABLA PARA NO REPETIR EL PARTEO CADA
106900*    VEZ
107000*    QUE SE CONSULTA UN PRECIO.
107100*    SE ARMA UNA CADENA AUXILIAR ANTES DE MOVERLA AL CAMPO
107200*    NUMERICO FINAL, PORQUE EL MOVE DIRECTO DE UN CAMPO CON
107300*    GUIONES A UN 9(08) NO REACOMODARIA LAS POSICIONES SOLO.
107400     MOVE WKS-FECHA-EDIT (1:4) TO WKS-FECHA-TXT-AUX (1:4)
107500     MOVE WKS-FECHA-EDIT (6:2) TO WKS-FECHA-TXT-AUX (5:2)
107600     MOVE WKS-FECHA-EDIT (9:2) TO WKS-FECHA-TXT-AUX (7:2)
107700     MOVE WKS-FECHA-TXT-AUX (1:8) TO WKS-RP-FECHA.
107800 CONVIERTE-FECHA-PRECIOS-E. EXIT.
107900*****************************************************************
108000*        C O N V I E R T E   T E X T O   N U M E R I C O   C O N *
108100*        C O M A S   D E   M I L E S   A   V A L O R             *
108200*****************************************************************
108300 QUITA-COMAS-Y-CONVIERTE SECTION.
108400*    GCPREC TRAE LOS PRECIOS EN FORMATO DE PLANILLA (COMAS DE
108500*    MILES,
108600*    PUNTO DECIMAL, SIGNO OPCIONAL); NO HAY UN NUMERIC EDITED QUE
108700*    LO LEA DIRECTO, ASI QUE SE RECORRE CARACTER POR CARACTER.
108800*    SE REINICIAN LAS ACUMULADORAS ANTES DE CADA CONVERSION
108900*    PORQUE EL CAMPO DE TRABAJO ES COMPARTIDO POR PRECIOS Y
109000*    MONTOS DE GCTRAD; SI QUEDARA BASURA DE LA LLAMADA ANTERIOR
109100*    EL VALOR SALDRIA MAL.
109200     MOVE 0   TO WKS-CN-VALOR
109300     MOVE 0   TO WKS-CN-PARTE-ENTERA
109400     MOVE 0   TO WKS-CN-PARTE-DECIMAL
109500     MOVE 0   TO WKS-CN-NUM-DEC
109600     MOVE 'N' TO WKS-CN-VISTO-PUNTO
109700     MOVE '+' TO WKS-CN-SIGNO
109800     PERFORM CLASIFICA-CARACTER-NUMERICO
109900        VARYING WKS-CN-IX FROM 1 BY 1 UNTIL WKS-CN-IX > 24
110000     IF WKS-CN-NUM-DEC = 0
110100        MOVE 1 TO WKS-CN-DIVISOR
110200     ELSE
110300        COMPUTE WKS-CN-DIVISOR = 10 ** WKS-CN-NUM-DEC
110400     END-IF
110500     COMPUTE WKS-CN-VALOR = WKS-CN-PARTE-ENTERA +
110600             (WKS-CN-PARTE-DECIMAL / WKS-CN-DIVISOR)
110700*    EL SIGNO SE APLICA AL FINAL, SOBRE EL VALOR YA ARMADO, PARA
110800*    NO TENER QUE CARGAR SIGNO EN CADA DIGITO MIENTRAS SE SUMA.
110900     IF WKS-CN-SIGNO = '-'
111000        COMPUTE WKS-CN-VALOR = WKS-CN-VALOR * -1
111100     END-IF.
111200 QUITA-COMAS-Y-CONVIERTE-E. EXIT.
111300*
111400 CLASIFICA-CARACTER-NUMERICO SECTION.
111500*    LAS COMAS DE MILES SE IGNORAN, EL PUNTO SOLO PRENDE LA
111600*    BANDERA
111700*    DE 'YA VIENE LA PARTE DECIMAL' Y CUALQUIER OTRO CARACTER (POR
111800*    EJEMPLO UN '$' SUELTO) SE DESCARTA SIN DETENER EL PROCESO.
111900*    SE CLASIFICA CARACTER POR CARACTER PORQUE UN CAMPO DE GCTRAD
112000*    O GCPREC PUEDE TRAER COMA DE MILES, PUNTO DECIMAL O SIGNO
112100*    NEGATIVO EN CUALQUIER COMBINACION.
112200*    SE EXTRAE UN SOLO CARACTER A LA VEZ PARA CLASIFICARLO, IGUAL
112300*    QUE HARIA UN OPERADOR LEYENDO LA CIFRA DE IZQUIERDA A
112400*    DERECHA EN UNA PLANILLA.
112500     MOVE WKS-CN-TEXTO (WKS-CN-IX:1) TO WKS-CN-CHAR
112600     EVALUATE TRUE
112700        WHEN WKS-CN-CHAR = ','
112800           CONTINUE
112900        WHEN WKS-CN-CHAR = '-'
113000           MOVE '-' TO WKS-CN-SIGNO
113100        WHEN WKS-CN-CHAR = '.'
113200           MOVE 'S' TO WKS-CN-VISTO-PUNTO
113300        WHEN WKS-CN-CHAR >= '0' AND WKS-CN-CHAR <= '9'
113400           MOVE WKS-CN-CHAR TO WKS-CN-DIGITO
113500           IF CN-VISTO-PUNTO
113600              IF WKS-CN-NUM-DEC < 8
113700                 COMPUTE WKS-CN-PARTE-DECIMAL =
113800                         WKS-CN-PARTE-DECIMAL * 10 + WKS-CN-DIGITO
113900                 ADD 1 TO WKS-CN-NUM-DEC
114000              END-IF
114100           ELSE
114200              COMPUTE WKS-CN-PARTE-ENTERA =
114300                      WKS-CN-PARTE-ENTERA * 10 + WKS-CN-DIGITO
114400           END-IF
114500        WHEN OTHER
114600           CONTINUE
114700     END-EVALUATE.
114800 CLASIFICA-CARACTER-NUMERICO-E. EXIT.
114900*****************************************************************
115000*        N U M E R O   J U L I A N O   D E   U N A   F E C H A   *
115100*        ( A R I T M E T I C A   E N T E R A ,   S I N          *
115200*        F U N C I O N E S   D E   F E C H A )                   *
115300*****************************************************************
115400*    MNT: 08/01/1999 JHM SOLICITUD 2999 - REVISADA EN EL PROYECTO
115500*         Y2K; LA FORMULA YA TRABAJABA CON ANIO DE 4 DIGITOS Y NO
115600*         REQUIRIO CAMBIOS, SOLO CONFIRMACION.
115700 CALCULA-JULIANO SECTION.
115800*    FORMULA ESTANDAR DE NUMERO JULIANO EN ARITMETICA ENTERA; SE
115900*    USA EN VEZ DE UNA FUNCION DE FECHA PORQUE EL COMPILADOR DEL
116000*    TALLER EN ESTA VERSION NO TRAE FUNCIONES INTRINSECAS.
116100*    FORMULA ESTANDAR DE NUMERO JULIANO, TOMADA DE LA MISMA RUTINA
116200*    QUE USA EL TALLER EN OTROS PROGRAMAS DE CALCULO DE FECHAS.
116300*    ARITMETICA ENTERA DE PROPOSITO GENERAL PARA FECHA JULIANA;
116400*    NO DEPENDE DEL SIGLO NI DE AÑOS BISIESTOS ESPECIALES, POR
116500*    ESO SE PREFIRIO SOBRE UNA TABLA DE DIAS POR MES.
116600     COMPUTE WKS-JD-A = (WKS-CAL-MES - 14) / 12
116700     COMPUTE WKS-JD-T1 = 1461 *
116800             (WKS-CAL-ANIO + 4800 + WKS-JD-A) / 4
116900     COMPUTE WKS-JD-T2 =
117000             367 * (WKS-CAL-MES - 2 - WKS-JD-A * 12) / 12
117100     COMPUTE WKS-JD-T3A = (WKS-CAL-ANIO + 4900 + WKS-JD-A) / 100
117200     COMPUTE WKS-JD-T3  = 3 * WKS-JD-T3A / 4
117300     COMPUTE WKS-CAL-JULIANO = WKS-CAL-DIA - 32075 +
117400             WKS-JD-T1 + WKS-JD-T2 - WKS-JD-T3.
117500 CALCULA-JULIANO-E. EXIT.
117600*
117700 CALCULA-SEGUNDOS-DESDE-FECHA SECTION.
117800*    CONVIERTE LA FECHA-HORA DE UNA EJECUCION (ISO, A SEGUNDO) EN
117900*    UN CONTADOR DE SEGUNDOS ABSOLUTO PARA PODER RESTAR DOS FECHAS
118000*    Y SABER CUANTO TIEMPO PASO ENTRE DOS EJECUCIONES (VENTANA DE
118100*    FUSION DE GCPM-MINUTOS-FUSION).
118200*    SE EXPRESA TODO EN SEGUNDOS DESDE UNA FECHA BASE PARA PODER
118300*    RESTAR DOS INSTANTES CON UNA SOLA COMPUTE, SIN ARITMETICA DE
118400*    FECHAS CALENDARIO.
118500*    SE PARTE LA FECHA-HORA ISO EN SUS COMPONENTES ANTES DE
118600*    CONVERTIRLA A JULIANO, PUES CALCULA-JULIANO SOLO TRABAJA
118700*    CON ANIO, MES Y DIA POR SEPARADO.
118800     MOVE WKS-FHT-TEXTO (1:4)  TO WKS-FHT-ANIO
118900     MOVE WKS-FHT-TEXTO (6:2)  TO WKS-FHT-MES
119000     MOVE WKS-FHT-TEXTO (9:2)  TO WKS-FHT-DIA
119100     MOVE WKS-FHT-TEXTO (12:2) TO WKS-FHT-HH
119200     MOVE WKS-FHT-TEXTO (15:2) TO WKS-FHT-MI
119300     MOVE WKS-FHT-TEXTO (18:2) TO WKS-FHT-SS
119400     MOVE WKS-FHT-ANIO TO WKS-CAL-ANIO
119500     MOVE WKS-FHT-MES  TO WKS-CAL-MES
119600     MOVE WKS-FHT-DIA  TO WKS-CAL-DIA
119700     PERFORM CALCULA-JULIANO
119800     COMPUTE WKS-FHT-SEGUNDOS =
119900             WKS-CAL-JULIANO * 86400 +
120000             WKS-FHT-HH * 3600 + WKS-FHT-MI * 60 + WKS-FHT-SS.
120100 CALCULA-SEGUNDOS-DESDE-FECHA-E. EXIT.
120200*****************************************************************
120300*        L E C T U R A   Y   T O K E N I Z A C I O N   D E       *
120400*        U N A   L I N E A   D E L   A R C H I V O   G C T R A D *
120500*****************************************************************
120600*****************************************************************
120700*     P A S O   2  -   L E C T U R A   D E   G C T R A D         *
120800*****************************************************************
120900*    MNT: 04/06/1991 CQR SOLICITUD 1560 - EL PARTEO POR COMA SE
121000*         MANTIENE SIN CAMBIOS DESDE LA VERSION INICIAL; SOLO
121100*         CAMBIO EL NUMERO DE COLUMNAS ESPERADAS AL AGREGAR
121200*         GCTR-ALT-QTY.
121300 PARTE-LINEA-OPERACION SECTION.
121400*    GCTRAD, IGUAL QUE GCPREC, VIENE SEPARADO POR TAB; SE PARTE LA
121500*    LINEA COMPLETA ANTES DE MOVER CAMPO POR CAMPO A GCTR-
121600*    REGISTRO.
121700*    GCTRAD TRAE MAS COLUMNAS QUE GCPREC Y ALGUNAS PUEDEN VENIR
121800*    VACIAS (POR EJEMPLO EL SUBYACENTE EN UNA OPERACION DE
121900*    CONTADO).
122000*    MISMA RUTINA DE PARTEO QUE GCPREC PERO SOBRE LA TABLA DE
122100*    TOKENS DE OPERACION; SE DUPLICA EN VEZ DE COMPARTIRSE PORQUE
122200*    LAS DOS TABLAS TIENEN DISTINTO ANCHO Y CANTIDAD DE COLUMNAS.
122300     MOVE 1      TO WKS-POS-ACTUAL
122400     MOVE 0      TO WKS-NUM-TOKENS
122500     MOVE SPACES TO WKS-TOKENS-OPERACION
122600     COMPUTE WKS-LARGO-LINEA = LENGTH OF REG-GCTRAD
122700     PERFORM PARTE-TOKEN-OPERACION
122800        UNTIL WKS-POS-ACTUAL > WKS-LARGO-LINEA.
122900 PARTE-LINEA-OPERACION-E. EXIT.
123000*
123100 PARTE-TOKEN-OPERACION SECTION.
123200*    EL LIMITE DE 12 TOKENS CUBRE HASTA LA CANTIDAD ALTERNA (CAMPO
123300*    11); TOKENS DE MAS SE DESCARTAN EN VEZ DE DESBORDAR LA TABLA.
123400*    MISMA LOGICA DE PARTE-TOKEN-PRECIOS PERO SOBRE LA TABLA DE
123500*    TOKENS DE OPERACION, QUE ES MAS ANCHA.
123600*    EL INDICE SE FIJA ANTES DE VALIDAR EL CUPO PARA QUE, SI EL
123700*    TOKEN SE DESCARTA, WKS-NUM-TOKENS SIGA REFLEJANDO CUANTAS
123800*    COLUMNAS TRAJO REALMENTE LA LINEA.
123900     ADD 1 TO WKS-NUM-TOKENS
124000     SET WKS-IX-TOKOP TO WKS-NUM-TOKENS
124100     IF WKS-NUM-TOKENS <= 12
124200        UNSTRING REG-GCTRAD DELIMITED BY X'09'
124300            INTO WKS-TOK-OPER (WKS-IX-TOKOP)
124400            WITH POINTER WKS-POS-ACTUAL
124500        END-UNSTRING
124600     ELSE
124700        MOVE WKS-LARGO-LINEA TO WKS-POS-ACTUAL
124800        ADD 1 TO WKS-POS-ACTUAL
124900     END-IF.
125000 PARTE-TOKEN-OPERACION-E. EXIT.
125100*
125200*    REGLA DE NEGOCIO: LOS DOCE CAMPOS DE GCTRAD LLEGAN EN UN
125300*    ORDEN FIJO ACORDADO CON EL EXPORTADOR; UN CAMBIO EN ESE
125400*    ORDEN REQUIERE CAMBIAR ESTE PARRAFO, NO SOLO LA COPY.
125500 PARTE-CAMPOS-OPERACION SECTION.
125600*    MAPEO POSICIONAL DE LOS TOKENS DE GCTRAD A GCTR-REGISTRO. LA
125700*    COMISION BASE (TOKEN 9) Y LA COMISION ADJUNTA (TOKEN 10) SON
125800*    OPCIONALES; SI VIENEN EN BLANCO SE APAGA EL 88
125900*    CORRESPONDIENTE
126000*    EN VEZ DE FORZAR UN VALOR.  IGUAL LA CANTIDAD ALTERNA (TOKEN
126100*    11), QUE SOLO EXISTE EN PARES CRIPTO/CRIPTO (SOLICITUD 1560).
126200*    CADA TOKEN SE MUEVE A SU CAMPO POR POSICION FIJA; SI GCTRAD
126300*    CAMBIARA EL ORDEN DE COLUMNAS HABRIA QUE AJUSTAR SOLO ESTE
126400*    PARRAFO.
126500*    EL MAPEO ES ESTRICTAMENTE POSICIONAL; GCTRAD NO TRAE UNA
126600*    CABECERA DE COLUMNAS COMO GCPREC, ASI QUE EL ORDEN DE LOS
126700*    TOKENS DEBE COINCIDIR SIEMPRE CON EL DEL EXPORTADOR.
126800     PERFORM PARTE-LINEA-OPERACION
126900     MOVE WKS-TOK-OPER (1)  TO GCTR-EXCHANGE
127000     MOVE WKS-TOK-OPER (2)  TO GCTR-FEC-HORA
127100     MOVE WKS-TOK-OPER (3)  TO GCTR-PAR
127200     MOVE WKS-TOK-OPER (4)  TO GCTR-LADO
127300*    EL PRECIO Y LA CANTIDAD DE GCTRAD VIENEN CON EL MISMO
127400*    FORMATO DE COMAS DE MILES QUE LOS PRECIOS DE GCPREC; SE
127500*    REUSA LA MISMA RUTINA DE CONVERSION PARA AMBOS ARCHIVOS.
127600     MOVE WKS-TOK-OPER (5)  TO WKS-CN-TEXTO
127700     PERFORM QUITA-COMAS-Y-CONVIERTE
127800     MOVE WKS-CN-VALOR TO GCTR-PRECIO
127900     MOVE WKS-TOK-OPER (6)  TO WKS-CN-TEXTO
128000     PERFORM QUITA-COMAS-Y-CONVIERTE
128100     MOVE WKS-CN-VALOR TO GCTR-CANTIDAD
128200     MOVE WKS-TOK-OPER (7)  TO WKS-CN-TEXTO
128300     PERFORM QUITA-COMAS-Y-CONVIERTE
128400     MOVE WKS-CN-VALOR TO GCTR-COMISION
128500     MOVE WKS-TOK-OPER (8)  TO GCTR-COMISION-MONEDA
128600*    UNA COMISION BASE EN BLANCO NO ES LO MISMO QUE UNA COMISION
128700*    BASE EN CERO; EL 88 GCTR-SW-FEE-BASE-PRES DISTINGUE AMBOS
128800*    CASOS PARA QUE CALCULA-COMISION SEPA CUAL PREFERENCIA APLICA.
128900     IF WKS-TOK-OPER (9) = SPACES
129000        MOVE 0   TO GCTR-COMISION-BASE
129100        MOVE 'N' TO GCTR-SW-FEE-BASE-PRES
129200     ELSE
129300        MOVE WKS-TOK-OPER (9) TO WKS-CN-TEXTO
129400        PERFORM QUITA-COMAS-Y-CONVIERTE
129500        MOVE WKS-CN-VALOR TO GCTR-COMISION-BASE
129600        MOVE 'S' TO GCTR-SW-FEE-BASE-PRES
129700     END-IF
129800*    LA COMISION ADJUNTA SOLO SE GUARDA COMO BANDERA DE PRESENCIA;
129900*    EL VALOR EN SI NO SE USA MAS ADELANTE, SOLO SI VINO O NO
130000*    VINO EN LA LINEA ORIGINAL DE GCTRAD.
130100     MOVE WKS-TOK-OPER (10) TO GCTR-COM-ADJUNTA-TXT
130200     IF GCTR-COM-ADJUNTA-TXT = SPACES
130300        MOVE 'N' TO GCTR-SW-COM-ADJUNTA
130400     ELSE
130500        MOVE 'S' TO GCTR-SW-COM-ADJUNTA
130600     END-IF
130700*    LA VALIDACION DE CUENTA DE TOKENS PROTEGE UN GCTRAD VIEJO
130800*    QUE AUN NO TRAIA LA COLUMNA DE CANTIDAD ALTERNA, DE ANTES
130900*    DE LA SOLICITUD 1560; ESE ARCHIVO SOLO TRAE 10 COLUMNAS.
131000     IF WKS-NUM-TOKENS >= 11 AND WKS-TOK-OPER (11) NOT = SPACES
131100        MOVE WKS-TOK-OPER (11) TO WKS-CN-TEXTO
131200        PERFORM QUITA-COMAS-Y-CONVIERTE
131300        MOVE WKS-CN-VALOR TO GCTR-CANTIDAD-ALT
131400        MOVE 'S' TO GCTR-SW-ALT-PRESENTE
131500     ELSE
131600        MOVE 0   TO GCTR-CANTIDAD-ALT
131700        MOVE 'N' TO GCTR-SW-ALT-PRESENTE
131800     END-IF
131900*    SE ARMA UNA CLAVE NUMERICA AAAAMMDD PARA COMPARAR FECHAS DE
132000*    OPERACION CONTRA FECHAS DE PRECIO SIN TENER QUE COMPARAR
132100*    CAMPO POR CAMPO CADA VEZ QUE SE BUSCA UNA COTIZACION.
132200     COMPUTE WKS-FECHA-TRADE-NUM = GCTR-FEC-ANIO * 10000 +
132300             GCTR-FEC-MES * 100 + GCTR-FEC-DIA.
132400 PARTE-CAMPOS-OPERACION-E. EXIT.
132500*****************************************************************
132600*        L E C T U R A   Y   N O R M A L I Z A C I O N   D E    *
132700*        U N A   O P E R A C I O N   ( P R O C E S O   E N       *
132800*        C A D E N A ,   S I N   T A B L A   I N T E R M E D I A )
132900*****************************************************************
133000*****************************************************************
133100*     P A S O   3  -   N O R M A L I Z A C I O N                 *
133200*****************************************************************
133300*    MANEJO DE FIN DE ARCHIVO: EL GO TO DENTRO DEL AT END EVITA
133400*    QUE UNA LECTURA DE FIN DE ARCHIVO SIGA CAYENDO EN EL RESTO
133500*    DEL PARRAFO E INTENTE NORMALIZAR UN RENGLON QUE YA NO EXISTE.
133600 NORMALIZA-OPERACIONES SECTION.
133700*    LECTURA EN CADENA: SE LEE UNA LINEA DE GCTRAD Y, SI NO ES FIN
133800*    DE ARCHIVO, SE NORMALIZA DE UNA VEZ; NO SE ARMA UNA TABLA
133900*    INTERMEDIA DE OPERACIONES CRUDAS.
134000*    CONTROL PRINCIPAL DEL SEGUNDO PASE: LEE GCTRAD RENGLON POR
134100*    RENGLON Y ENTREGA CADA UNO A NORMALIZA-UNA-OPERACION.
134200*    AL LLEGAR A FIN DE ARCHIVO SE SALTA DIRECTO A LA SALIDA DEL
134300*    PARRAFO, SIN NORMALIZAR UN RENGLON QUE NO EXISTE.
134400     READ GCTRAD
134500       AT END
134600          MOVE 'S' TO WKS-FIN-GCTRAD
134700          GO TO NORMALIZA-OPERACIONES-E
134800     END-READ
134900     PERFORM PARTE-CAMPOS-OPERACION
135000     PERFORM NORMALIZA-UNA-OPERACION.
135100 NORMALIZA-OPERACIONES-E. EXIT.
135200*
135300*    REGLA DE NEGOCIO: UNA OPERACION SE NORMALIZA A UNA O DOS
135400*    PIERNAS SEGUN TRAIGA O NO SUBYACENTE; LA TERCERA PIERNA DE
135500*    COMISION (FEE) SE DECIDE MAS ADELANTE, EN ATRIBUYE-COMISION,
135600*    NO AQUI.
135700 NORMALIZA-UNA-OPERACION SECTION.
135800*    UNA OPERACION PUEDE GENERAR HASTA TRES EJECUCIONES: LA PIERNA
135900*    DE ACTIVO, LA DE SUBYACENTE Y, SI APLICA LA VARIANTE REFINADA
136000*    DE COMISION (SOLICITUD 3040), UNA TERCERA DE COMISION.  SI EL
136100*    ACTIVO Y EL SUBYACENTE SON AMBOS MONEDA DE ENTRADA/SALIDA NO
136200*    HAY NADA QUE VALUAR Y SE OMITE TODO EL ARMADO DE PIERNAS.
136300*    CADA PIERNA QUE EXISTIO (PA-EXISTE, PS-EXISTE, HAY-PIERNA-
136400*    FEE)
136500*    SE COPIA A GCEJ-EJECUCION Y SE MANDA A FUSIONA-UNA-EJECUCION
136600*    POR SEPARADO; NINGUNA PIERNA SABE DE LA EXISTENCIA DE LAS
136700*    OTRAS DOS.
136800     MOVE 'N' TO WKS-PA-EXISTE
136900     MOVE 'N' TO WKS-PS-EXISTE
137000     MOVE 'N' TO WKS-PF-EXISTE
137100     MOVE 'N' TO WKS-SW-ASSET-INOUT
137200     MOVE 'N' TO WKS-SW-UNDER-INOUT
137300     IF GCTR-ACTIVO = GCPM-CCY-IN OR GCTR-ACTIVO = GCPM-CCY-OUT
137400        MOVE 'S' TO WKS-SW-ASSET-INOUT
137500     END-IF
137600     IF GCTR-SUBYACENTE = GCPM-CCY-IN OR
137700        GCTR-SUBYACENTE = GCPM-CCY-OUT
137800        MOVE 'S' TO WKS-SW-UNDER-INOUT
137900     END-IF
138000*    UNA OPERACION ENTRE DOS MONEDAS DE ENTRADA/SALIDA (POR
138100*    EJEMPLO USD CONTRA USD, RARO PERO POSIBLE EN UN AJUSTE) NO
138200*    GENERA GANANCIA NI PERDIDA REPORTABLE; SE OMITE POR COMPLETO.
138300     IF NOT (SI-ASSET-INOUT AND SI-UNDER-INOUT)
138400        PERFORM CALCULA-CANTIDADES
138500        PERFORM CALCULA-OUTPUT-CONVERSION
138600        IF NOT SI-ASSET-INOUT
138700           PERFORM ARMA-PIERNA-ACTIVO
138800        END-IF
138900        IF NOT SI-UNDER-INOUT
139000           PERFORM ARMA-PIERNA-SUBYACENTE
139100        END-IF
139200        PERFORM CALCULA-COMISION
139300        PERFORM ATRIBUYE-COMISION
139400        IF PA-EXISTE
139500           MOVE WKS-PA-EXCHANGE TO GCEJ-EX-EXCHANGE
139600           MOVE WKS-PA-FECHA    TO GCEJ-EX-FECHA
139700           MOVE WKS-PA-ACTIVO   TO GCEJ-EX-ACTIVO
139800           MOVE WKS-PA-LADO     TO GCEJ-EX-LADO
139900           MOVE WKS-PA-CANTIDAD TO GCEJ-EX-CANTIDAD
140000           MOVE WKS-PA-PRECIO   TO GCEJ-EX-PRECIO
140100           MOVE WKS-PA-COMISION TO GCEJ-EX-COMISION
140200           MOVE SPACE           TO GCEJ-EX-FUSIONADA
140300           PERFORM FUSIONA-UNA-EJECUCION
140400        END-IF
140500*    LA PIERNA DE SUBYACENTE SIGUE EL MISMO PATRON QUE LA DE
140600*    ACTIVO: SE COPIA A GCEJ-EJECUCION Y SE FUSIONA POR SEPARADO,
140700        IF PS-EXISTE
140800           MOVE WKS-PS-EXCHANGE TO GCEJ-EX-EXCHANGE
140900           MOVE WKS-PS-FECHA    TO GCEJ-EX-FECHA
141000           MOVE WKS-PS-ACTIVO   TO GCEJ-EX-ACTIVO
141100           MOVE WKS-PS-LADO     TO GCEJ-EX-LADO
141200           MOVE WKS-PS-CANTIDAD TO GCEJ-EX-CANTIDAD
141300           MOVE WKS-PS-PRECIO   TO GCEJ-EX-PRECIO
141400           MOVE WKS-PS-COMISION TO GCEJ-EX-COMISION
141500           MOVE SPACE           TO GCEJ-EX-FUSIONADA
141600           PERFORM FUSIONA-UNA-EJECUCION
141700        END-IF
141800*    LA TERCERA PIERNA (FEE) SOLO EXISTE CUANDO ATRIBUYE-COMISION
141900*    DECIDIO REPORTARLA COMO EJECUCION PROPIA EN VEZ DE PRORRATEO,
142000*    VARIANTE DE LA SOLICITUD 3040 PARA COMISIONES EN CRIPTO.
142100        IF HAY-PIERNA-FEE
142200           MOVE WKS-PF-EXCHANGE TO GCEJ-EX-EXCHANGE
142300           MOVE WKS-PF-FECHA    TO GCEJ-EX-FECHA
142400           MOVE WKS-PF-ACTIVO   TO GCEJ-EX-ACTIVO
142500           MOVE WKS-PF-LADO     TO GCEJ-EX-LADO
142600           MOVE WKS-PF-CANTIDAD TO GCEJ-EX-CANTIDAD
142700           MOVE WKS-PF-PRECIO   TO GCEJ-EX-PRECIO
142800           MOVE WKS-PF-COMISION TO GCEJ-EX-COMISION
142900           MOVE SPACE           TO GCEJ-EX-FUSIONADA
143000           PERFORM FUSIONA-UNA-EJECUCION
143100        END-IF
143200     END-IF.
143300 NORMALIZA-UNA-OPERACION-E. EXIT.
143400*
143500*    MNT: 04/06/1991 CQR SOLICITUD 1560 - SE AGREGA LA LECTURA DE
143600*         GCTR-ALT-QTY PARA QUE UN PAR CRIPTO/CRIPTO PUEDA TRAER
143700*         SU PROPIA CANTIDAD DE SALIDA SIN DEPENDER DEL PRECIO.
143800 CALCULA-CANTIDADES SECTION.
143900*    SI LA OPERACION TRAE CANTIDAD ALTERNA (GCTR-CANTIDAD-ALT) SE
144000*    USA TAL CUAL PARA EL LADO CONTRARIO; DE LO CONTRARIO SE
144100*    DERIVA
144200*    MULTIPLICANDO CANTIDAD POR PRECIO (SOLICITUD 1560).
144300*    LA CANTIDAD NETA DE LA PIERNA ACTIVO PUEDE DIFERIR DE LA
144400*    CANTIDAD DE LA OPERACION CUANDO HAY COMISION EN ESPECIE.
144500*    EN UNA COMPRA LA CANTIDAD DE GCTRAD ES LA CANTIDAD COMPRADA;
144600*    LA CANTIDAD VENDIDA (EL LADO CONTRARIO) SE DERIVA DEL PRECIO.
144700     IF GCTR-88-COMPRA
144800        MOVE GCTR-CANTIDAD TO WKS-BUY-QTY
144900        IF GCTR-88-ALT-PRESENTE
145000           MOVE GCTR-CANTIDAD-ALT TO WKS-SELL-QTY
145100        ELSE
145200           COMPUTE WKS-SELL-QTY = GCTR-CANTIDAD * GCTR-PRECIO
145300        END-IF
145400     ELSE
145500        MOVE GCTR-CANTIDAD TO WKS-SELL-QTY
145600        IF GCTR-88-ALT-PRESENTE
145700           MOVE GCTR-CANTIDAD-ALT TO WKS-BUY-QTY
145800        ELSE
145900           COMPUTE WKS-BUY-QTY = GCTR-CANTIDAD * GCTR-PRECIO
146000        END-IF
146100     END-IF.
146200 CALCULA-CANTIDADES-E. EXIT.
146300*
146400*    REGLA DE NEGOCIO: SI LA MONEDA DE LA PIERNA YA ES LA MONEDA
146500*    DE SALIDA, EL FACTOR DE CONVERSION QUEDA EN 1 Y NO SE
146600*    CONSULTA LA TABLA DE PRECIOS PARA ESE CASO.
146700 CALCULA-OUTPUT-CONVERSION SECTION.
146800*    SI ENTRADA Y SALIDA SON LA MISMA MONEDA NO HAY CONVERSION QUE
146900*    HACER (SE DEJA EN CERO, QUE LAS PIERNAS INTERPRETAN COMO 'NO
147000*    DIVIDIR'); DE LO CONTRARIO SE BUSCA EL PRECIO CRUDO DE LA
147100*    MONEDA DE SALIDA PARA USARLO COMO DIVISOR MAS ADELANTE.
147200*    EL MONTO DE SALIDA SE EXPRESA EN LA MONEDA PEDIDA POR
147300*    PARAMETRO, NO EN LA MONEDA ORIGINAL DE LA OPERACION.
147400*    CUANDO ENTRADA Y SALIDA COINCIDEN NO EXISTE UN SEGUNDO TIPO
147500*    DE CAMBIO QUE APLICAR; DEJAR EL DIVISOR EN CERO ES LA SEÑAL
147600*    QUE LAS RUTINAS DE ARMADO DE PIERNA USAN PARA NO DIVIDIR.
147700     IF GCPM-CCY-OUT = GCPM-CCY-IN
147800        MOVE 0 TO WKS-OUTPUT-CONV
147900     ELSE
148000        MOVE GCPM-CCY-OUT        TO WKS-RP-MONEDA
148100        MOVE WKS-FECHA-TRADE-NUM TO WKS-RP-FECHA
148200        PERFORM BUSCA-PRECIO-CRUDO
148300        MOVE WKS-RP-RESULTADO    TO WKS-OUTPUT-CONV
148400     END-IF.
148500 CALCULA-OUTPUT-CONVERSION-E. EXIT.
148600*****************************************************************
148700*        R E S O L U C I O N   D E   P R E C I O S               *
148800*****************************************************************
148900*    MNT: 17/05/1993 CQR SOLICITUD 1877 - RUTINA NUEVA AL AMPLIAR
149000*         LA TABLA DE PRECIOS A 60 MONEDAS; ANTES SOLO SE RESOLVIA
149100*         PRECIO CONTRA LA MONEDA DE ENTRADA O SALIDA DIRECTA.
149200 BUSCA-PRECIO-CRUDO SECTION.
149300*    BUSQUEDA LINEAL SIN CONVERSION DE MONEDA; ES EL UNICO PARRAFO
149400*    QUE TOCA LA TABLA GCPR-PRECIOS DIRECTAMENTE.  TODO PARRAFO
149500*    QUE
149600*    NECESITE UNA CONVERSION DE SALIDA ADEMAS DEL PRECIO DEBE
149700*    APLICARLA POR SU CUENTA DESPUES DE LLAMAR AQUI (VER SOLICITUD
149800*    3467); ESTE PARRAFO NUNCA CONVIERTE POR SU CUENTA.
149900*    EL AVISO POR CONSOLA CUANDO NO SE ENCUENTRA PRECIO NO DETIENE
150000*    EL PROCESO; EL LLAMADOR SIGUE CON WKS-RP-RESULTADO EN CERO.
150100*    SE REINICIA EL RESULTADO EN CERO ANTES DE BUSCAR PARA QUE UN
150200*    PRECIO NO ENCONTRADO NUNCA ARRASTRE EL VALOR DE LA BUSQUEDA
150300*    ANTERIOR; ES MEJOR UN CERO VISIBLE QUE UN NUMERO EQUIVOCADO.
150400     MOVE 'N' TO WKS-SW-ENCONTRADO
150500     MOVE 0   TO WKS-RP-RESULTADO
150600     PERFORM COMPARA-ENTRADA-PRECIO
150700        VARYING GCPR-IX-PREC FROM 1 BY 1
150800           UNTIL GCPR-IX-PREC > GCPR-NUM-PRECIOS OR SI-ENCONTRADO
150900     IF NOT SI-ENCONTRADO
151000        DISPLAY 'AVISO GCLOTES: PRECIO NO ENCONTRADO - MONEDA '
151100                WKS-RP-MONEDA ' FECHA ' WKS-RP-FECHA
151200     END-IF.
151300 BUSCA-PRECIO-CRUDO-E. EXIT.
151400*
151500*    REGLA DE NEGOCIO: SI NO HAY COTIZACION EXACTA PARA LA FECHA
151600*    PEDIDA, SE USA LA ULTIMA COTIZACION CONOCIDA ANTERIOR A ESA
151700*    FECHA; NUNCA SE INTERPOLA NI SE USA UNA COTIZACION POSTERIOR.
151800 COMPARA-ENTRADA-PRECIO SECTION.
151900*    COMPARACION DE UNA SOLA ENTRADA DE LA TABLA CONTRA LA MONEDA
152000*    Y FECHA BUSCADAS; SE EXTRAJO A SU PROPIO PARRAFO PARA PODER
152100*    RECORRERLA CON PERFORM VARYING EN VEZ DE UN LAZO EN LINEA.
152200*    SE COMPARA POR SIMBOLO Y FECHA EXACTA; LA BUSQUEDA HACIA
152300*    ATRAS
152400*    EN EL TIEMPO LA HACE EL LLAMADOR, NO ESTA RUTINA.
152500*    NO HAY BUSQUEDA HACIA ATRAS EN EL TIEMPO EN ESTE PARRAFO; SI
152600*    GCPREC NO TRAE COTIZACION EXACTA PARA LA FECHA, LA OPERACION
152700*    QUEDA SIN PRECIO Y SE AVISA POR CONSOLA EN EL LLAMADOR.
152800     IF GCPR-PR-MONEDA (GCPR-IX-PREC) = WKS-RP-MONEDA
152900        AND GCPR-PR-FECHA (GCPR-IX-PREC) = WKS-RP-FECHA
153000        MOVE GCPR-PR-PRECIO (GCPR-IX-PREC) TO WKS-RP-RESULTADO
153100        MOVE 'S' TO WKS-SW-ENCONTRADO
153200     END-IF.
153300 COMPARA-ENTRADA-PRECIO-E. EXIT.
153400*
153500*****************************************************************
153600*        A R M A D O   D E   L A S   P I E R N A S   D E         *
153700*        A C T I V O   Y   S U B Y A C E N T E                   *
153800*****************************************************************
153900 ARMA-PIERNA-ACTIVO SECTION.
154000*    MNT: 02/06/2004 MVG SOLICITUD 3467 - LLAMA A
154100*         BUSCA-PRECIO-CRUDO (NO RESUELTO) PORQUE LA CONVERSION A
154200*         MONEDA DE SALIDA SE APLICA UNA SOLA VEZ, MAS ABAJO.
154300*    LA PIERNA DE ACTIVO SIEMPRE EXISTE SALVO EN LOS CASOS QUE
154400*    SOLICITUD 2891 EXCLUYE EXPLICITAMENTE.
154500*    SI EL SUBYACENTE YA ES MONEDA DE ENTRADA/SALIDA, EL PRECIO DE
154600*    GCTRAD YA ESTA EXPRESADO EN ESA MONEDA Y NO HACE FALTA IR A
154700*    BUSCAR NADA A LA TABLA DE PRECIOS.
154800     IF SI-UNDER-INOUT
154900        MOVE GCTR-PRECIO TO WKS-TOP-PX
155000     ELSE
155100        IF GCPM-88-DIRECTO
155200           MOVE GCTR-ACTIVO         TO WKS-RP-MONEDA
155300           MOVE WKS-FECHA-TRADE-NUM TO WKS-RP-FECHA
155400           PERFORM BUSCA-PRECIO-CRUDO
155500           MOVE WKS-RP-RESULTADO TO WKS-TOP-PX
155600        ELSE
155700           MOVE GCTR-SUBYACENTE     TO WKS-RP-MONEDA
155800           MOVE WKS-FECHA-TRADE-NUM TO WKS-RP-FECHA
155900           PERFORM BUSCA-PRECIO-CRUDO
156000           COMPUTE WKS-TOP-PX = GCTR-PRECIO * WKS-RP-RESULTADO
156100        END-IF
156200     END-IF
156300*    LA CONVERSION A MONEDA DE SALIDA SE APLICA UNA SOLA VEZ AQUI,
156400*    DESPUES DE RESOLVER EL PRECIO EN LA MONEDA NATURAL DE LA
156500*    PIERNA, PARA NO ACUMULAR REDONDEOS EN DOS PASOS DISTINTOS.
156600     IF WKS-OUTPUT-CONV NOT = 0
156700        COMPUTE WKS-TOP-PX ROUNDED = WKS-TOP-PX / WKS-OUTPUT-CONV
156800     END-IF
156900     MOVE GCTR-EXCHANGE  TO WKS-PA-EXCHANGE
157000     MOVE GCTR-FEC-HORA  TO WKS-PA-FECHA
157100     MOVE GCTR-ACTIVO    TO WKS-PA-ACTIVO
157200     MOVE GCTR-LADO      TO WKS-PA-LADO
157300     IF GCTR-88-COMPRA
157400        MOVE WKS-BUY-QTY  TO WKS-PA-CANTIDAD
157500     ELSE
157600        MOVE WKS-SELL-QTY TO WKS-PA-CANTIDAD
157700     END-IF
157800     MOVE WKS-TOP-PX TO WKS-PA-PRECIO
157900     MOVE 0          TO WKS-PA-COMISION
158000     MOVE 'S'        TO WKS-PA-EXISTE.
158100 ARMA-PIERNA-ACTIVO-E. EXIT.
158200*
158300 ARMA-PIERNA-SUBYACENTE SECTION.
158400*    MNT: 02/06/2004 MVG SOLICITUD 3467 - LA PIERNA DE SUBYACENTE
158500*         NO TIENE VARIANTE DIRECTO/INDIRECTO (ESA DISTINCION ES
158600*         SOLO DE LA PIERNA DE ACTIVO); SE DEJA UNA UNICA BUSQUEDA
158700*         CRUDA DEL PRECIO DEL SUBYACENTE.  LA CONVERSION A MONEDA
158800*         DE SALIDA SIGUE APLICANDOSE UNA SOLA VEZ, MAS ABAJO.
158900*    SOLO EXISTE CUANDO EL TIPO DE OPERACION LO REQUIERE (POR
159000*    EJEMPLO UN DERIVADO CON ENTREGA FISICA); EN CONTADO SIMPLE
159100*    PS-EXISTE QUEDA EN 'N'.
159200*    SI EL ACTIVO YA ES MONEDA DE ENTRADA/SALIDA, EL PRECIO DEL
159300*    SUBYACENTE ES SIMPLEMENTE EL INVERSO DEL PRECIO DE GCTRAD;
159400*    NO HAY QUE CONSULTAR LA TABLA DE PRECIOS PARA ESTE CASO.
159500     IF SI-ASSET-INOUT
159600        IF GCTR-PRECIO NOT = 0
159700           COMPUTE WKS-TOP-PX ROUNDED = 1 / GCTR-PRECIO
159800        ELSE
159900           MOVE 0 TO WKS-TOP-PX
160000        END-IF
160100     ELSE
160200        MOVE GCTR-SUBYACENTE     TO WKS-RP-MONEDA
160300        MOVE WKS-FECHA-TRADE-NUM TO WKS-RP-FECHA
160400        PERFORM BUSCA-PRECIO-CRUDO
160500        MOVE WKS-RP-RESULTADO TO WKS-TOP-PX
160600     END-IF
160700     IF WKS-OUTPUT-CONV NOT = 0
160800        COMPUTE WKS-TOP-PX ROUNDED = WKS-TOP-PX / WKS-OUTPUT-CONV
160900     END-IF
161000     MOVE GCTR-EXCHANGE      TO WKS-PS-EXCHANGE
161100     MOVE GCTR-FEC-HORA      TO WKS-PS-FECHA
161200     MOVE GCTR-SUBYACENTE    TO WKS-PS-ACTIVO
161300     IF GCTR-88-COMPRA
161400        MOVE 'Sell'           TO WKS-PS-LADO
161500        MOVE WKS-SELL-QTY     TO WKS-PS-CANTIDAD
161600     ELSE
161700        MOVE 'Buy'            TO WKS-PS-LADO
161800        MOVE WKS-BUY-QTY      TO WKS-PS-CANTIDAD
161900     END-IF
162000     MOVE WKS-TOP-PX TO WKS-PS-PRECIO
162100     MOVE 0          TO WKS-PS-COMISION
162200     MOVE 'S'        TO WKS-PS-EXISTE.
162300 ARMA-PIERNA-SUBYACENTE-E. EXIT.
162400*****************************************************************
162500*        C A L C U L O   Y   A T R I B U C I O N   D E   L A     *
162600*        C O M I S I O N                                         *
162700*****************************************************************
162800*    REGLA DE NEGOCIO: LA COMISION SIEMPRE SE CONVIERTE A LA
162900*    MONEDA DE SALIDA ANTES DE ATRIBUIRSE A UNA PIERNA, PARA QUE
163000*    TODOS LOS MONTOS DEL REPORTE QUEDEN EN LA MISMA MONEDA.
163100 CALCULA-COMISION SECTION.
163200*    LA COMISION BASE (GCTR-COMISION-BASE), CUANDO VIENE PRESENTE,
163300*    TIENE PRECEDENCIA SOBRE CALCULAR LA COMISION A PARTIR DE SU
163400*    PROPIA MONEDA; POR ESO SE PRUEBA EL 88 DE PRESENCIA Y NO UN
163500*    '> 0', PARA RESPETAR UNA COMISION BASE EXPLICITAMENTE EN
163600*    CERO.
163700*    LA COMISION SE CALCULA UNA SOLA VEZ POR OPERACION Y LUEGO SE
163800*    REPARTE ENTRE LAS PIERNAS QUE CORRESPONDA EN ATRIBUYE-
163900*    COMISION.
164000*    GCTR-COMISION-BASE ES UNA COMISION YA CONVERTIDA A LA MONEDA
164100*    DE ENTRADA QUE EL EXPORTADOR DE GCTRAD CALCULA POR SU CUENTA;
164200*    CUANDO VIENE, SE PREFIERE SOBRE VOLVER A CALCULARLA AQUI.
164300     IF GCTR-88-FEE-BASE-PRES
164400        MOVE GCTR-COMISION-BASE TO WKS-FEE-OUT
164500     ELSE
164600        IF GCTR-COMISION-MONEDA = GCPM-CCY-IN
164700           MOVE GCTR-COMISION TO WKS-FEE-OUT
164800        ELSE
164900           MOVE GCTR-COMISION-MONEDA TO WKS-RP-MONEDA
165000           MOVE WKS-FECHA-TRADE-NUM  TO WKS-RP-FECHA
165100           PERFORM BUSCA-PRECIO-CRUDO
165200           COMPUTE WKS-FEE-OUT = GCTR-COMISION * WKS-RP-RESULTADO
165300        END-IF
165400     END-IF
165500*    LA COMISION SOLO SE CONVIERTE UNA SEGUNDA VEZ SI TODAVIA NO
165600*    QUEDO EN MONEDA DE SALIDA; SI YA COINCIDIA CON GCPM-CCY-OUT
165700*    CONVERTIRLA DE NUEVO LA DEJARIA EN UNA TERCERA MONEDA.
165800     IF GCPM-CCY-IN NOT = GCPM-CCY-OUT
165900        AND GCTR-COMISION-MONEDA NOT = GCPM-CCY-OUT
166000        AND WKS-OUTPUT-CONV NOT = 0
166100        COMPUTE WKS-FEE-OUT ROUNDED =
166200                WKS-FEE-OUT / WKS-OUTPUT-CONV
166300     END-IF.
166400 CALCULA-COMISION-E. EXIT.
166500*
166600 IDENTIFICA-PIERNAS-COMPRA-VENTA SECTION.
166700*    MARCA CUAL DE LAS DOS PIERNAS (ACTIVO O SUBYACENTE) QUEDO DEL
166800*    LADO DE COMPRA Y CUAL DEL LADO DE VENTA; ATRIBUYE-COMISION
166900*    USA
167000*    ESTA MARCA PARA DECIDIR A QUE PIERNA VA LA COMISION.
167100*    SE FIJA CUAL PIERNA ES COMPRA Y CUAL ES VENTA ANTES DE
167200*    ATRIBUIR COMISION, PUES LA REGLA DEL TALLER ES CARGARLA A LA
167300*    PIERNA COMPRADORA POR DEFECTO.
167400     MOVE SPACE TO WKS-BUY-ES
167500     MOVE SPACE TO WKS-SELL-ES
167600*    SOLO LAS PIERNAS QUE DE VERDAD SE ARMARON SE ENTREGAN AL
167700*    FUSIONADOR; UNA PIERNA QUE QUEDO EN 'N' NO TIENE DATOS
167800*    VALIDOS EN SU AREA DE TRABAJO, NO DEBE PASAR A GCEJ-EJECUCION
167900     IF PA-EXISTE
168000        IF WKS-PA-LADO (1:3) = 'Buy'
168100           MOVE 'A' TO WKS-BUY-ES
168200        ELSE
168300           MOVE 'A' TO WKS-SELL-ES
168400        END-IF
168500     END-IF
168600     IF PS-EXISTE
168700        IF WKS-PS-LADO (1:3) = 'Buy'
168800           MOVE 'U' TO WKS-BUY-ES
168900        ELSE
169000           MOVE 'U' TO WKS-SELL-ES
169100        END-IF
169200     END-IF.
169300 IDENTIFICA-PIERNAS-COMPRA-VENTA-E. EXIT.
169400*
169500 ATRIBUYE-COMISION SECTION.
169600*    REGLA POR DEFECTO: LA COMISION SE ATRIBUYE A LA PIERNA DE
169700*    COMPRA; SI ESA PIERNA NO EXISTE (INOUT) O NO SE PUDO
169800*    DETERMINAR
169900*    SE ATRIBUYE A LA DE VENTA.  LA VARIANTE REFINADA (SOLICITUD
170000*    3040) SE ACTIVA SOLO CUANDO LA MONEDA DE COMISION NO TIENE
170100*    NADA QUE VER CON LA OPERACION (NI ACTIVO, NI SUBYACENTE, NI
170200*    ENTRADA, NI SALIDA) Y HAY COMISION QUE COBRAR.
170300*    SI GCTR-SW-COM-ADJUNTA VIENE 'S' LA COMISION YA ESTA INCLUIDA
170400*    EN LA CANTIDAD DE LA OPERACION Y NO SE RESTA DE NUEVO DE LA
170500*    PIERNA DESTINO; SOLO SE RESTA CUANDO LA COMISION ES 'ADJUNTA'
170600*    EN EL SENTIDO CONTRARIO (VIENE SEPARADA DE LA CANTIDAD).
170700     PERFORM IDENTIFICA-PIERNAS-COMPRA-VENTA
170800*    LA VARIANTE REFINADA SOLO CORRE CUANDO LA COMISION ES DE UNA
170900*    MONEDA TOTALMENTE AJENA A LA OPERACION; SI COINCIDE CON EL
171000*    ACTIVO O EL SUBYACENTE SE SIGUE PRORRATEANDO COMO SIEMPRE.
171100     IF GCPM-88-REFINADO-SI
171200        AND GCTR-COMISION-MONEDA NOT = GCTR-ACTIVO
171300        AND GCTR-COMISION-MONEDA NOT = GCTR-SUBYACENTE
171400        AND GCTR-COMISION-MONEDA NOT = GCPM-CCY-IN
171500        AND GCTR-COMISION-MONEDA NOT = GCPM-CCY-OUT
171600        AND GCTR-COMISION > 0
171700        PERFORM ARMA-PIERNA-FEE
171800     ELSE
171900        MOVE 'N' TO WKS-SW-ATRIB-A-COMPRA
172000        IF WKS-BUY-ES NOT = SPACE
172100           IF (WKS-BUY-ES = 'A' AND
172200               GCTR-ACTIVO = GCTR-COMISION-MONEDA)
172300              OR (WKS-BUY-ES = 'U'
172400                  AND GCTR-SUBYACENTE = GCTR-COMISION-MONEDA)
172500              OR WKS-SELL-ES = SPACE
172600              OR (WKS-SELL-ES = 'A' AND SI-ASSET-INOUT)
172700              OR (WKS-SELL-ES = 'U' AND SI-UNDER-INOUT)
172800              MOVE 'S' TO WKS-SW-ATRIB-A-COMPRA
172900           END-IF
173000        END-IF
173100        IF SI-ATRIB-A-COMPRA
173200           MOVE WKS-BUY-ES  TO WKS-PIERNA-DESTINO
173300        ELSE
173400           MOVE WKS-SELL-ES TO WKS-PIERNA-DESTINO
173500        END-IF
173600        EVALUATE WKS-PIERNA-DESTINO
173700           WHEN 'A'
173800              IF GCTR-SW-COM-ADJUNTA = 'N'
173900                 AND GCTR-COMISION-MONEDA = WKS-PA-ACTIVO
174000                 COMPUTE WKS-PA-CANTIDAD =
174100                         WKS-PA-CANTIDAD - GCTR-COMISION
174200              END-IF
174300              MOVE WKS-FEE-OUT TO WKS-PA-COMISION
174400           WHEN 'U'
174500              IF GCTR-SW-COM-ADJUNTA = 'N'
174600                 AND GCTR-COMISION-MONEDA = WKS-PS-ACTIVO
174700                 COMPUTE WKS-PS-CANTIDAD =
174800                         WKS-PS-CANTIDAD - GCTR-COMISION
174900              END-IF
175000              MOVE WKS-FEE-OUT TO WKS-PS-COMISION
175100           WHEN OTHER
175200              CONTINUE
175300        END-EVALUATE
175400     END-IF.
175500 ATRIBUYE-COMISION-E. EXIT.
175600*
175700*    MNT: 14/07/1999 JHM SOLICITUD 3040 - PARRAFO NUEVO; ANTES DE
175800*         ESTA SOLICITUD LA COMISION SIEMPRE SE PRORRATEABA ENTRE
175900*         LAS DOS PIERNAS, SIN POSIBILIDAD DE UNA TERCERA PIERNA
176000*         DE VENTA.
176100 ARMA-PIERNA-FEE SECTION.
176200*    VARIANTE REFINADA: LA COMISION SE PAGA EN UNA MONEDA QUE NO
176300*    ES PARTE DE LA OPERACION; SE ARMA UNA TERCERA EJECUCION DE
176400*    VENTA DE ESA MONEDA (SOLICITUD 3040).
176500*    SOLO SE ARMA CUANDO SOLICITUD 3040 APLICA, ES DECIR CUANDO LA
176600*    COMISION SE FACTURA COMO UN ACTIVO POR SEPARADO EN VEZ DE
176700*    DESCONTARSE DE LA CANTIDAD DE LA OPERACION.
176800*    LA PIERNA DE FEE SIEMPRE SALE COMO VENTA (SE VENDE LA MONEDA
176900*    DE COMISION PARA PAGAR AL EXCHANGE); NUNCA SE REPORTA COMO
177000*    COMPRA PORQUE NO REPRESENTA UNA ADQUISICION DE POSICION.
177100     MOVE GCTR-EXCHANGE       TO WKS-PF-EXCHANGE
177200     MOVE GCTR-FEC-HORA       TO WKS-PF-FECHA
177300     MOVE GCTR-COMISION-MONEDA TO WKS-PF-ACTIVO
177400     MOVE 'Sell'              TO WKS-PF-LADO
177500     MOVE GCTR-COMISION       TO WKS-PF-CANTIDAD
177600     IF GCTR-COMISION NOT = 0
177700        COMPUTE WKS-PF-PRECIO ROUNDED =
177800                WKS-FEE-OUT / GCTR-COMISION
177900     ELSE
178000        MOVE 0 TO WKS-PF-PRECIO
178100     END-IF
178200     MOVE 0   TO WKS-PF-COMISION
178300     MOVE 'S' TO WKS-PF-EXISTE.
178400 ARMA-PIERNA-FEE-E. EXIT.
178500*****************************************************************
178600*        F U S I O N   D E   E J E C U C I O N E S   E N   L A   *
178700*        C O L A   D E L   A C T I V O   ( A L   V U E L O )     *
178800*****************************************************************
178900*****************************************************************
179000*     P A S O   4  -   F U S I O N   A L   V U E L O             *
179100*****************************************************************
179200 FUSIONA-UNA-EJECUCION SECTION.
179300*    UNA EJECUCION NUEVA SE INTENTA FUSIONAR CON LA ULTIMA DE LA
179400*    COLA DEL MISMO ACTIVO (AL VUELO, SIN ESPERAR AL CASADOR) SI
179500*    CUMPLE LA TOLERANCIA DE PRECIO Y LA VENTANA DE TIEMPO; SI EL
179600*    ACTIVO ESTA EXCLUIDO DE LA CORRIDA (GCPM-EXCLUIDAS) LA
179700*    EJECUCION NI SIQUIERA SE ENCOLA.
179800*    PUNTO DE ENTRADA UNICO AL FUSIONADOR PARA LAS TRES PIERNAS
179900*    (ACTIVO, SUBYACENTE, FEE); NINGUNA PIERNA TIENE SU PROPIA
180000*    COLA.
180100*    EL DIRECTORIO DE ACTIVOS Y LA COLA DE FUSION SE CONSULTAN
180200*    ANTES DE DECIDIR SI LA EJECUCION SE DESCARTA POR EXCLUSION.
180300     PERFORM BUSCA-O-CREA-ACTIVO
180400     IF NOT ACTIVO-ESTA-EXCLUIDO
180500        MOVE 'N' TO WKS-SW-FUSIONA-CON-TOPE
180600        IF GCPM-MINUTOS-FUSION > 0
180700           AND GCEJ-EX-LADO NOT = 'Transfer'
180800           AND GCEJ-ACT-NUM-COLA (GCEJ-IX-ACT) > 0
180900           SET GCEJ-IX-CE TO GCEJ-ACT-NUM-COLA (GCEJ-IX-ACT)
181000           PERFORM EVALUA-CRITERIO-FUSION
181100        END-IF
181200        IF SI-FUSIONA-CON-TOPE
181300           PERFORM FUSIONA-CON-TOPE-DE-COLA
181400        ELSE
181500           PERFORM AGREGA-AL-FINAL-DE-COLA
181600        END-IF
181700     END-IF.
181800 FUSIONA-UNA-EJECUCION-E. EXIT.
181900*
182000 BUSCA-O-CREA-ACTIVO SECTION.
182100*    LA COLA DE TRABAJO ES POR ACTIVO; LA PRIMERA VEZ QUE SE VE UN
182200*    SIMBOLO SE LE ABRE ENTRADA EN EL DIRECTORIO GCEJ-ACTIVOS Y DE
182300*    UNA VEZ SE DECIDE SI QUEDA EXCLUIDO DE LA CORRIDA.
182400*    EL DIRECTORIO DE ACTIVOS CRECE SOLO CUANDO APARECE UN SIMBOLO
182500*    NUEVO; NUNCA SE BORRA UNA ENTRADA DURANTE EL PROCESO.
182600*    EL DIRECTORIO ES UNA TABLA PLANA SIN INDICE; PARA POCAS
182700*    DECENAS DE SIMBOLOS UNA BUSQUEDA LINEAL ES SUFICIENTE Y NO
182800*    JUSTIFICA UNA TABLA ORDENADA CON BUSQUEDA BINARIA.
182900     MOVE 'N' TO WKS-SW-ENCONTRADO
183000     PERFORM COMPARA-SIMBOLO-ACTIVO
183100        VARYING GCEJ-IX-ACT FROM 1 BY 1
183200           UNTIL GCEJ-IX-ACT > GCEJ-NUM-ACTIVOS OR SI-ENCONTRADO
183300     IF NOT SI-ENCONTRADO AND GCEJ-NUM-ACTIVOS < GCEJ-MAX-ACTIVOS
183400        ADD 1 TO GCEJ-NUM-ACTIVOS
183500        SET GCEJ-IX-ACT TO GCEJ-NUM-ACTIVOS
183600        MOVE GCEJ-EX-ACTIVO TO
183700                GCEJ-ACT-SIMBOLO (GCEJ-IX-ACT)
183800        MOVE 0 TO GCEJ-ACT-NUM-COLA (GCEJ-IX-ACT)
183900        MOVE 0 TO GCEJ-ACT-TRANSFER-FEE (GCEJ-IX-ACT)
184000        MOVE 'N' TO GCEJ-ACT-EXCLUIDO (GCEJ-IX-ACT)
184100        PERFORM COMPARA-ACTIVO-EXCLUIDO
184200           VARYING GCPM-IX-EXCL FROM 1 BY 1
184300              UNTIL GCPM-IX-EXCL > GCPM-NUM-EXCLUIDAS
184400     END-IF
184500     IF GCEJ-88-EXCLUIDO (GCEJ-IX-ACT)
184600        MOVE 'S' TO WKS-SW-ACTIVO-EXCLUIDO
184700     ELSE
184800        MOVE 'N' TO WKS-SW-ACTIVO-EXCLUIDO
184900     END-IF.
185000 BUSCA-O-CREA-ACTIVO-E. EXIT.
185100*
185200 COMPARA-SIMBOLO-ACTIVO SECTION.
185300*    COMPARACION DE UNA ENTRADA DEL DIRECTORIO DE ACTIVOS;
185400*    SEPARADA
185500*    EN SU PROPIO PARRAFO PARA RECORRERLA CON PERFORM VARYING.
185600*    COMPARACION DE 12 POSICIONES COMPLETA, NO SOLO LA PARTE
185700*    SIGNIFICATIVA DEL SIMBOLO, PARA NO CONFUNDIR DOS SIMBOLOS QUE
185800*    COMPARTAN PREFIJO.
185900*    COMPARACION EXACTA DE LOS 10 BYTES DEL SIMBOLO; NO SE RECORTA
186000*    NI SE RELLENA, PUES GCTR-ACTIVO YA LLEGA NORMALIZADO A ESTE
186100*    PUNTO DESDE PARTE-CAMPOS-OPERACION.
186200     IF GCEJ-ACT-SIMBOLO (GCEJ-IX-ACT) = GCEJ-EX-ACTIVO
186300        MOVE 'S' TO WKS-SW-ENCONTRADO
186400     END-IF.
186500 COMPARA-SIMBOLO-ACTIVO-E. EXIT.
186600*
186700 COMPARA-ACTIVO-EXCLUIDO SECTION.
186800*    RECORRE LA LISTA DE ACTIVOS EXCLUIDOS DE SYSIN (SOLICITUD
186900*    2201)
187000*    PARA MARCAR EL 88 DE EXCLUSION LA UNICA VEZ QUE SE CREA LA
187100*    ENTRADA DEL ACTIVO, EN VEZ DE VOLVER A BUSCAR CADA VEZ.
187200*    LOS SIMBOLOS DE LA LISTA DE EXCLUSION DE PARAMETROS NUNCA
187300*    ENTRAN AL CASADOR, AUNQUE SI SE CUENTAN EN EL DIRECTORIO PARA
187400*    PODER AVISARLOS EN EL REPORTE.
187500*    LA LISTA DE EXCLUIDOS ES PEQUEÑA (SYSIN TRAE COMO MUCHO UNAS
187600*    POCAS DECENAS DE SIMBOLOS); RECORRERLA COMPLETA UNA SOLA VEZ
187700*    POR ACTIVO NUEVO NO PESA EN EL TIEMPO TOTAL DE CORRIDA.
187800     IF GCPM-EXCLUIDAS (GCPM-IX-EXCL) = GCEJ-EX-ACTIVO
187900        MOVE 'S' TO GCEJ-ACT-EXCLUIDO (GCEJ-IX-ACT)
188000     END-IF.
188100 COMPARA-ACTIVO-EXCLUIDO-E. EXIT.
188200*
188300 EVALUA-CRITERIO-FUSION SECTION.
188400*    DOS CONDICIONES PARA FUSIONAR: EL PRECIO DE LA EJECUCION
188500*    NUEVA
188600*    NO PUEDE DESVIARSE MAS DE UN 40% DEL PRECIO DE LA EJECUCION
188700*    AL
188800*    TOPE DE LA COLA, Y LA DIFERENCIA DE FECHA-HORA ENTRE AMBAS NO
188900*    PUEDE SUPERAR LOS MINUTOS DE FUSION DE SYSIN.  SI EL EXCHANGE
189000*    O EL LADO NO COINCIDEN, NI SE EVALUA LA TOLERANCIA.
189100*    LA RAZON DE PRECIO SE CALCULA COMO VALOR ABSOLUTO DE LA
189200*    DIFERENCIA SOBRE EL PRECIO DE LA EJECUCION QUE YA ESTA EN LA
189300*    COLA, NO SOBRE EL DE LA EJECUCION NUEVA, PARA QUE LA
189400*    TOLERANCIA
189500*    SEA CONSISTENTE SIN IMPORTAR EL ORDEN DE LLEGADA.
189600*    SE ARRANCA ASUMIENDO QUE NO HAY FUSION; SOLO SE PRENDE EL
189700*    INDICADOR SI LAS DOS CONDICIONES DE TOLERANCIA (PRECIO Y
189800*    VENTANA DE TIEMPO) SE CUMPLEN JUNTAS MAS ABAJO.
189900     SET GCEJ-IX-CA TO GCEJ-IX-ACT
190000     MOVE 'N' TO WKS-SW-FUSIONA-CON-TOPE
190100     IF GCEJ-CE-EXCHANGE (GCEJ-IX-CA GCEJ-IX-CE)
190200             = GCEJ-EX-EXCHANGE
190300        AND GCEJ-CE-LADO (GCEJ-IX-CA GCEJ-IX-CE) = GCEJ-EX-LADO
190400        MOVE GCEJ-CE-PRECIO (GCEJ-IX-CA GCEJ-IX-CE)
190500             TO WKS-DIF-PRECIO-BASE
190600        COMPUTE WKS-DIF-PRECIO =
190700                GCEJ-CE-PRECIO (GCEJ-IX-CA GCEJ-IX-CE)
190800                - GCEJ-EX-PRECIO
190900        IF WKS-DIF-PRECIO < 0
191000           COMPUTE WKS-DIF-PRECIO = WKS-DIF-PRECIO * -1
191100        END-IF
191200        IF WKS-DIF-PRECIO-BASE NOT = 0
191300           COMPUTE WKS-RAZON-PRECIO ROUNDED =
191400                   WKS-DIF-PRECIO / WKS-DIF-PRECIO-BASE
191500           IF WKS-RAZON-PRECIO < 0.4
191600              MOVE GCEJ-CE-FECHA (GCEJ-IX-CA GCEJ-IX-CE)
191700                   TO WKS-FHT-TEXTO
191800              PERFORM CALCULA-SEGUNDOS-DESDE-FECHA
191900              MOVE WKS-FHT-SEGUNDOS TO WKS-SEG-TOPE
192000              MOVE GCEJ-EX-FECHA TO WKS-FHT-TEXTO
192100              PERFORM CALCULA-SEGUNDOS-DESDE-FECHA
192200              COMPUTE WKS-DIF-SEGUNDOS =
192300                      WKS-SEG-TOPE - WKS-FHT-SEGUNDOS
192400              IF WKS-DIF-SEGUNDOS < 0
192500                 COMPUTE WKS-DIF-SEGUNDOS = WKS-DIF-SEGUNDOS * -1
192600              END-IF
192700              COMPUTE WKS-LIMITE-SEGUNDOS =
192800                      GCPM-MINUTOS-FUSION * 60
192900              IF WKS-DIF-SEGUNDOS < WKS-LIMITE-SEGUNDOS
193000                 MOVE 'S' TO WKS-SW-FUSIONA-CON-TOPE
193100              END-IF
193200           END-IF
193300        END-IF
193400     END-IF.
193500 EVALUA-CRITERIO-FUSION-E. EXIT.
193600*
193700*    MNT: 30/11/1996 LFP SOLICITUD 2415 - PARRAFO NUEVO JUNTO CON
193800*         LA REESTRUCTURA DE LA COLA A DOS DIMENSIONES; ANTES DE
193900*         ESTA SOLICITUD NO EXISTIA FUSION AL VUELO, TODO SE
194000*         CASABA TAL COMO LLEGABA.
194100 FUSIONA-CON-TOPE-DE-COLA SECTION.
194200*    EL PRECIO DE LA EJECUCION FUSIONADA QUEDA COMO PROMEDIO
194300*    PONDERADO POR CANTIDAD DE LAS DOS EJECUCIONES QUE SE UNEN;
194400*    CANTIDAD Y COMISION SIMPLEMENTE SE SUMAN.  LA BANDERA 'M'
194500*    QUEDA EN LA EJECUCION PARA QUE EL REPORTE MARQUE EL MATCH
194600*    COMO PRODUCTO DE UNA FUSION.
194700*    SOLO SE COMPARA CONTRA EL TOPE DE LA COLA (NO CONTRA TODA LA
194800*    COLA) PORQUE LA FUSION AL VUELO SOLO TIENE SENTIDO ENTRE
194900*    EJECUCIONES CONSECUTIVAS DEL MISMO LADO.
195000*    SI LOS DOS PRECIOS YA COINCIDEN NO HACE FALTA PROMEDIAR; SE
195100*    EVITA UNA DIVISION Y UN REDONDEO INNECESARIOS.
195200     SET GCEJ-IX-CA TO GCEJ-IX-ACT
195300     IF GCEJ-CE-PRECIO (GCEJ-IX-CA GCEJ-IX-CE)
195400             NOT = GCEJ-EX-PRECIO
195500        COMPUTE GCEJ-CE-PRECIO (GCEJ-IX-CA GCEJ-IX-CE) ROUNDED =
195600           (GCEJ-CE-PRECIO (GCEJ-IX-CA GCEJ-IX-CE) *
195700            GCEJ-CE-CANTIDAD (GCEJ-IX-CA GCEJ-IX-CE) +
195800            GCEJ-EX-PRECIO * GCEJ-EX-CANTIDAD) /
195900           (GCEJ-CE-CANTIDAD (GCEJ-IX-CA GCEJ-IX-CE) +
196000            GCEJ-EX-CANTIDAD)
196100     END-IF
196200     ADD GCEJ-EX-CANTIDAD TO
196300             GCEJ-CE-CANTIDAD (GCEJ-IX-CA GCEJ-IX-CE)
196400     ADD GCEJ-EX-COMISION TO
196500             GCEJ-CE-COMISION (GCEJ-IX-CA GCEJ-IX-CE)
196600     MOVE 'M' TO GCEJ-CE-FUSIONADA (GCEJ-IX-CA GCEJ-IX-CE).
196700 FUSIONA-CON-TOPE-DE-COLA-E. EXIT.
196800*
196900*    MNT: 30/11/1996 LFP SOLICITUD 2415 - LA FUSION AL MOMENTO DE
197000*         CREARSE (VER EVALUA-CRITERIO-FUSION) SE AGREGA EN LA
197100*         MISMA SOLICITUD QUE AMPLIO EL LIMITE DE 500 A 1500
197200*         EJECUCIONES POR ACTIVO.
197300 AGREGA-AL-FINAL-DE-COLA SECTION.
197400*    SI LA COLA DEL ACTIVO YA LLEGO AL LIMITE (SOLICITUD 2415, HOY
197500*    1500 EJECUCIONES) SE AVISA POR CONSOLA Y SE DESCARTA LA
197600*    EJECUCION EN VEZ DE DESBORDAR LA TABLA.
197700*    CUANDO NO HAY FUSION POSIBLE LA EJECUCION ENTRA COMO UNA
197800*    ENTRADA NUEVA E INDEPENDIENTE DEL DEQUE.
197900*    EL LIMITE POR ACTIVO (GCEJ-MAX-EJEC-ACTIVO) ES INDEPENDIENTE
198000*    DEL LIMITE GLOBAL DE EJECUCIONES; UN SOLO SIMBOLO MUY ACTIVO
198100*    NO DEBE PODER AGOTAR LA CAPACIDAD DE TODOS LOS DEMAS.
198200     SET GCEJ-IX-CA TO GCEJ-IX-ACT
198300     IF GCEJ-ACT-NUM-COLA (GCEJ-IX-ACT) < GCEJ-MAX-EJEC-ACTIVO
198400        ADD 1 TO GCEJ-ACT-NUM-COLA (GCEJ-IX-ACT)
198500        SET GCEJ-IX-CE TO GCEJ-ACT-NUM-COLA (GCEJ-IX-ACT)
198600        MOVE GCEJ-EX-EXCHANGE  TO GCEJ-CE-EXCHANGE
198700                                  (GCEJ-IX-CA GCEJ-IX-CE)
198800        MOVE GCEJ-EX-FECHA     TO GCEJ-CE-FECHA
198900                                  (GCEJ-IX-CA GCEJ-IX-CE)
199000        MOVE GCEJ-EX-LADO      TO GCEJ-CE-LADO
199100                                  (GCEJ-IX-CA GCEJ-IX-CE)
199200        MOVE GCEJ-EX-CANTIDAD  TO GCEJ-CE-CANTIDAD
199300                                  (GCEJ-IX-CA GCEJ-IX-CE)
199400        MOVE GCEJ-EX-PRECIO    TO GCEJ-CE-PRECIO
199500                                  (GCEJ-IX-CA GCEJ-IX-CE)
199600        MOVE GCEJ-EX-COMISION  TO GCEJ-CE-COMISION
199700                                  (GCEJ-IX-CA GCEJ-IX-CE)
199800        MOVE GCEJ-EX-FUSIONADA TO GCEJ-CE-FUSIONADA
199900                                  (GCEJ-IX-CA GCEJ-IX-CE)
200000     ELSE
200100        DISPLAY 'AVISO GCLOTES: COLA LLENA PARA ACTIVO '
200200                GCEJ-ACT-SIMBOLO (GCEJ-IX-ACT)
200300     END-IF.
200400 AGREGA-AL-FINAL-DE-COLA-E. EXIT.
200500*****************************************************************
200600*        C A S A D O R   D E   L O T E S   ( F I F O / L I F O ) *
200700*****************************************************************
200800*****************************************************************
200900*     P A S O   5  -   C A S A M I E N T O   F I F O / L I F O   *
201000*****************************************************************
201100*    VALIDACION IMPLICITA: SI EL ACTIVO NO TUVO NINGUNA EJECUCION
201200*    ENCOLADA (GCEJ-ACT-NUM-COLA EN CERO), EL PERFORM VARYING NO
201300*    ENTRA NI UNA VEZ Y EL DEQUE QUEDA VACIO SIN NECESIDAD DE UNA
201400*    PRUEBA EXPLICITA.
201500 CASA-COLAS-ACTIVO SECTION.
201600*    EL DEQUE DE CASAMIENTO SE REINICIA PARA CADA ACTIVO; SE CARGA
201700*    TODA LA COLA DE EJECUCIONES DEL ACTIVO Y AL FINAL LO QUE
201800*    QUEDE
201900*    SIN CASAR PASA AL DIRECTORIO DE LEFTOVER.
202000*    SE CASA UN ACTIVO A LA VEZ HASTA AGOTAR SU COLA DE COMPRAS O
202100*    SU COLA DE VENTAS; LO QUE SOBRE PASA A LEFTOVER AL FINAL.
202200*    EL DEQUE ES UNA TABLA DE TRABAJO COMPARTIDA POR TODOS LOS
202300*    ACTIVOS; SE VACIA EXPLICITAMENTE AL EMPEZAR CADA ACTIVO PARA
202400*    QUE NO QUEDE RASTRO DE LA COLA DEL ACTIVO ANTERIOR.
202500     MOVE 0 TO GCEJ-DEQUE-CANTIDAD
202600     MOVE 0 TO GCEJ-DEQUE-FRENTE
202700     MOVE 0 TO GCEJ-DEQUE-FONDO
202800     SET GCEJ-IX-CA TO GCEJ-IX-ACT
202900     PERFORM CASA-UNA-EJECUCION
203000        VARYING GCEJ-IX-CE FROM 1 BY 1
203100           UNTIL GCEJ-IX-CE > GCEJ-ACT-NUM-COLA (GCEJ-IX-ACT)
203200     PERFORM VUELCA-SOBRANTES-A-LEFTOVER.
203300 CASA-COLAS-ACTIVO-E. EXIT.
203400*
203500 CASA-UNA-EJECUCION SECTION.
203600*    SI EL DEQUE ESTA VACIO O LA EJECUCION ES DEL MISMO LADO QUE
203700*    LA
203800*    DEL TOPE, SIMPLEMENTE SE APILA (NO HAY CONTRAPARTE PARA CASAR
203900*    TODAVIA).  UNA TRANSFERENCIA CONTRA UN LADO DISTINTO SOLO SE
204000*    CASA SI GCPM-TRANSFER-INSITU LO PIDE; DE LO CONTRARIO SU
204100*    CANTIDAD SE ACUMULA COMO TRANSFER-FEE DEL ACTIVO Y NO ENTRA
204200*    AL
204300*    CASADOR.
204400*    SE REPITE MIENTRAS LA EJECUCION ENTRANTE TENGA CANTIDAD
204500*    PENDIENTE Y HAYA CONTRAPARTE EN EL DEQUE CONTRARIO.
204600*    SE COPIA LA ENTRADA DE LA COLA A UN AREA DE TRABAJO PLANA
204700*    (WKS-E-...) PARA QUE CASA-UN-PAR PUEDA MODIFICARLA SIN TOCAR
204800*    TODAVIA LA TABLA INDEXADA DE EJECUCIONES POR ACTIVO.
204900     SET GCEJ-IX-CA TO GCEJ-IX-ACT
205000     MOVE GCEJ-CE-EXCHANGE (GCEJ-IX-CA GCEJ-IX-CE)
205100             TO WKS-E-EXCHANGE
205200     MOVE GCEJ-CE-FECHA (GCEJ-IX-CA GCEJ-IX-CE) TO WKS-E-FECHA
205300     MOVE GCEJ-CE-LADO (GCEJ-IX-CA GCEJ-IX-CE) TO WKS-E-LADO
205400     MOVE GCEJ-CE-CANTIDAD (GCEJ-IX-CA GCEJ-IX-CE)
205500             TO WKS-E-CANTIDAD
205600     MOVE GCEJ-CE-PRECIO (GCEJ-IX-CA GCEJ-IX-CE) TO WKS-E-PRECIO
205700     MOVE GCEJ-CE-COMISION (GCEJ-IX-CA GCEJ-IX-CE)
205800             TO WKS-E-COMISION
205900     MOVE GCEJ-CE-FUSIONADA (GCEJ-IX-CA GCEJ-IX-CE)
206000             TO WKS-E-FUSIONADA
206100     IF GCEJ-DEQUE-CANTIDAD = 0
206200        PERFORM AGREGA-E-AL-TOPE
206300     ELSE
206400        PERFORM LEE-TOPE-DEQUE
206500        IF WKS-F-LADO = WKS-E-LADO
206600           PERFORM AGREGA-E-AL-TOPE
206700        ELSE
206800           IF WKS-E-LADO = 'Transfer' AND
206900              GCPM-TRANSFER-INSITU NOT = 'Y'
207000              ADD WKS-E-CANTIDAD
207100                  TO GCEJ-ACT-TRANSFER-FEE (GCEJ-IX-ACT)
207200           ELSE
207300              MOVE 'S' TO WKS-SW-SIGUE-CASANDO
207400              PERFORM CASA-UN-PAR UNTIL NOT SIGUE-CASANDO
207500           END-IF
207600        END-IF
207700     END-IF.
207800 CASA-UNA-EJECUCION-E. EXIT.
207900*
208000 CASA-UN-PAR SECTION.
208100*    SE CASA LA CANTIDAD MENOR ENTRE LA EJECUCION NUEVA Y LA DEL
208200*    TOPE DEL DEQUE; LA COMISION DE CADA UNA SE PRORRATEA EN LA
208300*    MISMA PROPORCION QUE LA CANTIDAD CASADA ANTES DE EMITIR EL
208400*    MATCH.  SI SOBRA CANTIDAD DEL TOPE SE REGRESA AL DEQUE; SI
208500*    SOBRA DE LA NUEVA, SE SIGUE CASANDO CONTRA EL SIGUIENTE TOPE.
208600*    LA TRANSFERENCIA (WKS-E-LADO = 'Transfer') NUNCA GENERA UN
208700*    RENGLON DE MATCH, AUNQUE SI SE CASA CONTRA EL DEQUE, PORQUE
208800*    NO
208900*    REPRESENTA UNA VENTA REAL PARA EFECTOS DEL FORMULARIO 8949.
209000*    LA CANTIDAD CASADA ES SIEMPRE LA MENOR DE LAS DOS; LA MAYOR
209100*    QUEDA CON UN SOBRANTE QUE SE REGRESA AL DEQUE O SIGUE
209200*    CASANDO CONTRA EL SIGUIENTE TOPE, SEGUN CUAL SEA.
209300     PERFORM SACA-TOPE-DEQUE
209400     IF WKS-F-CANTIDAD < WKS-E-CANTIDAD
209500        MOVE WKS-F-CANTIDAD TO WKS-MIN-QTY
209600     ELSE
209700        MOVE WKS-E-CANTIDAD TO WKS-MIN-QTY
209800     END-IF
209900     IF WKS-F-CANTIDAD NOT = 0
210000        COMPUTE WKS-FEE-F =
210100                WKS-F-COMISION * WKS-MIN-QTY / WKS-F-CANTIDAD
210200     ELSE
210300        MOVE 0 TO WKS-FEE-F
210400     END-IF
210500     IF WKS-E-CANTIDAD NOT = 0
210600        COMPUTE WKS-FEE-E =
210700                WKS-E-COMISION * WKS-MIN-QTY / WKS-E-CANTIDAD
210800     ELSE
210900        MOVE 0 TO WKS-FEE-E
211000     END-IF
211100     SUBTRACT WKS-FEE-F  FROM WKS-F-COMISION
211200     SUBTRACT WKS-FEE-E  FROM WKS-E-COMISION
211300     SUBTRACT WKS-MIN-QTY FROM WKS-F-CANTIDAD
211400     SUBTRACT WKS-MIN-QTY FROM WKS-E-CANTIDAD
211500     IF WKS-E-LADO NOT = 'Transfer'
211600        PERFORM EMITE-MATCH
211700     END-IF
211800     IF WKS-E-CANTIDAD <= 0
211900        IF WKS-F-CANTIDAD > 0
212000           PERFORM DEVUELVE-F-AL-TOPE
212100        END-IF
212200        MOVE 'N' TO WKS-SW-SIGUE-CASANDO
212300     ELSE
212400        IF GCEJ-DEQUE-CANTIDAD = 0
212500           IF WKS-E-LADO NOT = 'Transfer'
212600              PERFORM AGREGA-E-AL-TOPE
212700           ELSE
212800              DISPLAY 'AVISO GCLOTES: TRANSFER DESCARTADA, COLA '
212900                      'VACIA - ACTIVO '
213000                      GCEJ-ACT-SIMBOLO (GCEJ-IX-ACT)
213100           END-IF
213200           MOVE 'N' TO WKS-SW-SIGUE-CASANDO
213300        ELSE
213400           MOVE 'S' TO WKS-SW-SIGUE-CASANDO
213500        END-IF
213600     END-IF.
213700 CASA-UN-PAR-E. EXIT.
213800*****************************************************************
213900*        D E Q U E   D E   C A S A M I E N T O   ( F R E N T E *
214000*        F O N D O   A R R A N C A N   E N   E L   C E N T R O   *
214100*        D E   L A   T A B L A )                                 *
214200*****************************************************************
214300*    MNT: 12/02/1998 RTC SOLICITUD 2710 - SE AGREGA LA RAMA LIFO;
214400*         ANTES DE ESTA SOLICITUD EL DEQUE SOLO EMPUJABA POR EL
214500*         FRENTE (FIFO UNICO).
214600 AGREGA-E-AL-TOPE SECTION.
214700*    FIFO EMPUJA POR EL FRENTE DEL DEQUE (SE CASA LO MAS VIEJO
214800*    PRIMERO); LIFO EMPUJA POR EL FONDO (SE CASA LO MAS NUEVO
214900*    PRIMERO).  LA ESTRATEGIA VIENE DE SYSIN (SOLICITUD 2710).
215000*    LO QUE SOBRA DE LA EJECUCION ENTRANTE DESPUES DE CASAR SE
215100*    REGRESA AL TOPE DE SU PROPIO DEQUE PARA SER LA PROXIMA EN
215200*    CASARSE.
215300*    LA ESTRATEGIA SE CONSULTA CADA VEZ EN VEZ DE GUARDARSE UNA
215400*    SOLA VEZ, PORQUE SYSIN NO CAMBIA A MITAD DE CORRIDA; ES SOLO
215500*    MAS SIMPLE PROBAR EL 88 DIRECTO QUE ARRASTRAR OTRA BANDERA.
215600     IF GCPM-88-FIFO
215700        PERFORM DEQUE-PUSH-FRENTE
215800     ELSE
215900        PERFORM DEQUE-PUSH-FONDO
216000     END-IF.
216100 AGREGA-E-AL-TOPE-E. EXIT.
216200*
216300*    MNT: 30/11/1996 LFP SOLICITUD 2415 - PARRAFO NUEVO AL PASAR
216400*         DE UNA COLA SIMPLE A UN DEQUE DE DOS EXTREMOS SOBRE LA
216500*         MISMA TABLA DE TRABAJO.
216600 DEQUE-PUSH-FRENTE SECTION.
216700*    EL DEQUE ARRANCA VACIO EN EL CENTRO DE LA TABLA (GCEJ-MITAD-
216800*    DEQUE) PARA PODER CRECER TANTO POR EL FRENTE COMO POR EL
216900*    FONDO
217000*    SIN NECESIDAD DE UN INDICE CIRCULAR.
217100*    FIFO EMPUJA HACIA EL FRENTE PORQUE LA PRIMERA EJECUCION QUE
217200*    ENTRA DEBE SER LA PRIMERA QUE SALGA AL CASAR.
217300     IF GCEJ-DEQUE-CANTIDAD = 0
217400        MOVE GCEJ-MITAD-DEQUE TO GCEJ-DEQUE-FRENTE
217500        MOVE GCEJ-MITAD-DEQUE TO GCEJ-DEQUE-FONDO
217600     ELSE
217700        SUBTRACT 1 FROM GCEJ-DEQUE-FRENTE
217800     END-IF
217900     SET GCEJ-IX-DQ TO GCEJ-DEQUE-FRENTE
218000     PERFORM GUARDA-E-EN-DEQUE
218100     ADD 1 TO GCEJ-DEQUE-CANTIDAD.
218200 DEQUE-PUSH-FRENTE-E. EXIT.
218300*
218400*    MNT: 12/02/1998 RTC SOLICITUD 2710 - PARRAFO NUEVO JUNTO CON
218500*         LA ESTRATEGIA LIFO; DEQUE-PUSH-FRENTE YA EXISTIA DESDE
218600*         LA SOLICITUD 2415, PERO SOLO SE USABA PARA FIFO.
218700 DEQUE-PUSH-FONDO SECTION.
218800*    MISMA IDEA QUE DEQUE-PUSH-FRENTE PERO CRECIENDO HACIA EL LADO
218900*    OPUESTO DE LA TABLA; LOS DOS EXTREMOS COMPARTEN GCEJ-TABLA-
219000*    DQ.
219100*    LIFO EMPUJA HACIA EL FONDO PORQUE LA ULTIMA EJECUCION QUE
219200*    ENTRA DEBE SER LA PRIMERA QUE SALGA AL CASAR.
219300     IF GCEJ-DEQUE-CANTIDAD = 0
219400        MOVE GCEJ-MITAD-DEQUE TO GCEJ-DEQUE-FRENTE
219500        MOVE GCEJ-MITAD-DEQUE TO GCEJ-DEQUE-FONDO
219600     ELSE
219700        ADD 1 TO GCEJ-DEQUE-FONDO
219800     END-IF
219900     SET GCEJ-IX-DQ TO GCEJ-DEQUE-FONDO
220000     PERFORM GUARDA-E-EN-DEQUE
220100     ADD 1 TO GCEJ-DEQUE-CANTIDAD.
220200 DEQUE-PUSH-FONDO-E. EXIT.
220300*
220400 GUARDA-E-EN-DEQUE SECTION.
220500*    COPIA PLANA DEL AREA DE TRABAJO DE LA EJECUCION (WKS-
220600*    EJECUCION-
220700*    E) A LA POSICION DEL DEQUE QUE LE TOCO; SEPARADO PARA QUE LO
220800*    USEN TANTO EL PUSH POR EL FRENTE COMO POR EL FONDO.
220900*    PUNTO UNICO QUE DECIDE FRENTE O FONDO SEGUN EL MODO DE
221000*    CASAMIENTO PEDIDO EN PARAMETROS, PARA QUE EL RESTO DEL
221100*    PROGRAMA NO TENGA QUE CONOCER EL MODO ACTIVO.
221200     MOVE WKS-E-EXCHANGE  TO GCEJ-DQ-EXCHANGE  (GCEJ-IX-DQ)
221300     MOVE WKS-E-FECHA     TO GCEJ-DQ-FECHA     (GCEJ-IX-DQ)
221400     MOVE WKS-E-LADO      TO GCEJ-DQ-LADO      (GCEJ-IX-DQ)
221500     MOVE WKS-E-CANTIDAD  TO GCEJ-DQ-CANTIDAD  (GCEJ-IX-DQ)
221600     MOVE WKS-E-PRECIO    TO GCEJ-DQ-PRECIO    (GCEJ-IX-DQ)
221700     MOVE WKS-E-COMISION  TO GCEJ-DQ-COMISION  (GCEJ-IX-DQ)
221800     MOVE WKS-E-FUSIONADA TO GCEJ-DQ-FUSIONADA (GCEJ-IX-DQ).
221900 GUARDA-E-EN-DEQUE-E. EXIT.
222000*
222100 LEE-TOPE-DEQUE SECTION.
222200*    LEE, SIN SACAR, LA EJECUCION QUE ESTA AL TOPE SEGUN LA
222300*    ESTRATEGIA VIGENTE (FRENTE PARA FIFO, FONDO PARA LIFO).
222400*    SOLO CONSULTA, NO MODIFICA EL DEQUE; SE USA PARA DECIDIR SI
222500*    HAY CONTRAPARTE ANTES DE SACARLA DE VERDAD.
222600*    EL EXTREMO QUE SE CONSULTA (FRENTE O FONDO) ES SIEMPRE EL
222700*    CONTRARIO AL QUE SE USA PARA APILAR NUEVAS EJECUCIONES DEL
222800*    MISMO LADO, PARA QUE SE CASE SIEMPRE CONTRA LA CONTRAPARTE.
222900     IF GCPM-88-FIFO
223000        SET GCEJ-IX-DQ TO GCEJ-DEQUE-FRENTE
223100     ELSE
223200        SET GCEJ-IX-DQ TO GCEJ-DEQUE-FONDO
223300     END-IF
223400     MOVE GCEJ-DQ-EXCHANGE  (GCEJ-IX-DQ) TO WKS-F-EXCHANGE
223500     MOVE GCEJ-DQ-FECHA     (GCEJ-IX-DQ) TO WKS-F-FECHA
223600     MOVE GCEJ-DQ-LADO      (GCEJ-IX-DQ) TO WKS-F-LADO
223700     MOVE GCEJ-DQ-CANTIDAD  (GCEJ-IX-DQ) TO WKS-F-CANTIDAD
223800     MOVE GCEJ-DQ-PRECIO    (GCEJ-IX-DQ) TO WKS-F-PRECIO
223900     MOVE GCEJ-DQ-COMISION  (GCEJ-IX-DQ) TO WKS-F-COMISION
224000     MOVE GCEJ-DQ-FUSIONADA (GCEJ-IX-DQ) TO WKS-F-FUSIONADA.
224100 LEE-TOPE-DEQUE-E. EXIT.
224200*
224300 SACA-TOPE-DEQUE SECTION.
224400*    IGUAL QUE LEE-TOPE-DEQUE PERO ADEMAS AVANZA EL INDICE
224500*    CORRESPONDIENTE, DEJANDO LA EJECUCION FUERA DEL DEQUE.
224600*    AVANZA EL PUNTERO DE TOPE SIN DESPLAZAR FISICAMENTE LA TABLA,
224700*    IGUAL QUE UNA COLA CIRCULAR CONVENCIONAL DEL TALLER.
224800     PERFORM LEE-TOPE-DEQUE
224900     IF GCPM-88-FIFO
225000        ADD 1 TO GCEJ-DEQUE-FRENTE
225100     ELSE
225200        SUBTRACT 1 FROM GCEJ-DEQUE-FONDO
225300     END-IF
225400     SUBTRACT 1 FROM GCEJ-DEQUE-CANTIDAD.
225500 SACA-TOPE-DEQUE-E. EXIT.
225600*
225700 DEVUELVE-F-AL-TOPE SECTION.
225800*    CUANDO LA EJECUCION DEL TOPE (F) NO SE CONSUME POR COMPLETO
225900*    EN
226000*    CASA-UN-PAR, EL SOBRANTE SE REGRESA AL DEQUE COMO SI FUERA
226100*    UNA
226200*    EJECUCION NUEVA, RESPETANDO LA MISMA ESTRATEGIA FIFO/LIFO.
226300*    SI LA EJECUCION DEL FRENTE NO SE AGOTO POR COMPLETO AL CASAR,
226400*    REGRESA AL TOPE PARA SEGUIR CASANDO EN LA SIGUIENTE VUELTA.
226500     MOVE WKS-F-EXCHANGE  TO WKS-E-EXCHANGE
226600     MOVE WKS-F-FECHA     TO WKS-E-FECHA
226700     MOVE WKS-F-LADO      TO WKS-E-LADO
226800     MOVE WKS-F-CANTIDAD  TO WKS-E-CANTIDAD
226900     MOVE WKS-F-PRECIO    TO WKS-E-PRECIO
227000     MOVE WKS-F-COMISION  TO WKS-E-COMISION
227100     MOVE WKS-F-FUSIONADA TO WKS-E-FUSIONADA
227200     PERFORM AGREGA-E-AL-TOPE.
227300 DEVUELVE-F-AL-TOPE-E. EXIT.
227400*
227500*****************************************************************
227600*     P A S O   6  -   S O B R A N T E S   ( L E F T O V E R )   *
227700*****************************************************************
227800*    MNT: 22/09/1994 LFP SOLICITUD 2201 - PARRAFO NUEVO AL AGREGAR
227900*         LOS MODOS BASIS Y UNMATCHED; ANTES DE ESTA SOLICITUD LO
228000*         QUE QUEDABA SIN CASAR EN EL DEQUE SIMPLEMENTE SE PERDIA
228100*         AL TERMINAR EL ACTIVO.
228200 VUELCA-SOBRANTES-A-LEFTOVER SECTION.
228300*    AL TERMINAR DE CASAR UN ACTIVO, LO QUE QUEDA EN EL DEQUE SIN
228400*    CONTRAPARTE ES BASE DE COSTOS ABIERTA (MODO BASIS) O POSICION
228500*    SIN CASAR (MODO UNMATCHED); SE ANOTA DONDE EMPIEZA EL BLOQUE
228600*    DE ESTE ACTIVO EN EL DIRECTORIO DE LEFTOVER PARA PODER
228700*    RECORRERLO DESPUES POR ACTIVO.
228800*    AL TERMINAR TODO GCTRAD, LO QUE QUEDE EN CUALQUIER DEQUE ES
228900*    POSICION ABIERTA; SE VUELCA COMPLETO A LA TABLA DE LEFTOVER.
229000*    EL DIRECTORIO DE LEFTOVER SE LLENA EN BLOQUES CONTIGUOS POR
229100*    ACTIVO; GUARDAR DONDE EMPIEZA CADA BLOQUE PERMITE RECORRERLO
229200*    DESPUES SIN TENER QUE FILTRAR TODA LA TABLA POR SIMBOLO.
229300     COMPUTE GCEJ-ACT-LEFT-INICIO (GCEJ-IX-ACT) =
229400             GCEJ-NUM-LEFTOVER + 1
229500     MOVE 0 TO GCEJ-ACT-LEFT-CANTIDAD (GCEJ-IX-ACT)
229600     PERFORM VUELCA-UNA-EJECUCION-SOBRANTE
229700        UNTIL GCEJ-DEQUE-CANTIDAD = 0
229800           OR GCEJ-NUM-LEFTOVER >= GCEJ-MAX-EJECUCIONES.
229900 VUELCA-SOBRANTES-A-LEFTOVER-E. EXIT.
230000*
230100 VUELCA-UNA-EJECUCION-SOBRANTE SECTION.
230200*    SE SACA UNA EJECUCION DEL DEQUE Y SE COPIA TAL CUAL AL
230300*    DIRECTORIO DE LEFTOVER, SIN CASAR NI PRORRATEAR NADA.
230400*    SE CONSERVA LA REFERENCIA AL ACTIVO PARA QUE EL REPORTE DE
230500*    BASIS PUEDA AGRUPAR EL LEFTOVER POR SIMBOLO.
230600*    EL LEFTOVER ES UNA COPIA PLANA DE LO QUE QUEDO EN EL DEQUE;
230700*    NO SE RECALCULA NINGUN MONTO AQUI, SOLO SE TRASLADA.
230800     PERFORM SACA-TOPE-DEQUE
230900     ADD 1 TO GCEJ-NUM-LEFTOVER
231000     ADD 1 TO GCEJ-ACT-LEFT-CANTIDAD (GCEJ-IX-ACT)
231100     SET GCEJ-IX-LO TO GCEJ-NUM-LEFTOVER
231200     MOVE GCEJ-ACT-SIMBOLO (GCEJ-IX-ACT)
231300             TO GCEJ-LO-ACTIVO (GCEJ-IX-LO)
231400     MOVE WKS-F-EXCHANGE  TO GCEJ-LO-EXCHANGE (GCEJ-IX-LO)
231500     MOVE WKS-F-FECHA     TO GCEJ-LO-FECHA    (GCEJ-IX-LO)
231600     MOVE WKS-F-LADO      TO GCEJ-LO-LADO     (GCEJ-IX-LO)
231700     MOVE WKS-F-CANTIDAD  TO GCEJ-LO-CANTIDAD (GCEJ-IX-LO)
231800     MOVE WKS-F-PRECIO    TO GCEJ-LO-PRECIO   (GCEJ-IX-LO)
231900     MOVE WKS-F-COMISION  TO GCEJ-LO-COMISION (GCEJ-IX-LO)
232000     MOVE WKS-F-FUSIONADA TO GCEJ-LO-FUSIONADA (GCEJ-IX-LO).
232100 VUELCA-UNA-EJECUCION-SOBRANTE-E. EXIT.
232200*****************************************************************
232300*        E M I S I O N   D E   U N   M A T C H  ( 8 9 4 9 )     *
232400*****************************************************************
232500*    REGLA DE NEGOCIO: UNA TRANSFERENCIA (WKS-E-LADO = 'Transfer')
232600*    NUNCA LLEGA A ESTE PARRAFO PORQUE CASA-UN-PAR LA FILTRA ANTES
232700*    DE LLAMARLO; SOLO COMPRAS Y VENTAS REALES GENERAN MATCH.
232800 EMITE-MATCH SECTION.
232900*    AQUI SE ARMA UN RENGLON DEL FORMULARIO 8949: MONTO DE
233000*    APERTURA
233100*    Y CIERRE, COMISIONES DE CADA LADO YA PRORRATEADAS POR CASA-
233200*    UN-
233300*    PAR, Y LA MARCA DE FUSION SI CUALQUIERA DE LAS DOS
233400*    EJECUCIONES
233500*    VENIA DE UNA FUSION.  EL REDONDEO BANQUERO (MODE IS NEAREST-
233600*    EVEN) SE APLICA SOLO A ESTOS CAMPOS DE MATCH, POR LA
233700*    NORMATIVA
233800*    FISCAL DE LA SOLICITUD 3188; EL RESTO DEL PROGRAMA REDONDEA
233900*    POR TRUNCAMIENTO NORMAL DEL COMPUTE.
234000*    SI LA TABLA DE MATCHES YA ESTA LLENA SE AVISA POR CONSOLA Y
234100*    SE
234200*    DESCARTA EL RENGLON EN VEZ DE DESBORDAR GCMT-MATCHES.
234300*    EL REDONDEO BANQUERO SOLO SE APLICA A PARTIR DE AQUI, AL
234400*    ARMAR EL RENGLON DE SALIDA; TODOS LOS CALCULOS PREVIOS DE
234500*    CASA-UN-PAR TRABAJAN CON LA PRECISION COMPLETA DEL CAMPO.
234600     IF GCMT-NUM-MATCHES < GCMT-MAX-MATCHES
234700        ADD 1 TO GCMT-NUM-MATCHES
234800        SET GCMT-IX-MT TO GCMT-NUM-MATCHES
234900        MOVE WKS-E-LADO TO GCMT-MT-SETTLE-LADO (GCMT-IX-MT)
235000        COMPUTE GCMT-MT-CANTIDAD (GCMT-IX-MT) ROUNDED
235100                MODE IS NEAREST-EVEN = WKS-MIN-QTY
235200        MOVE GCEJ-ACT-SIMBOLO (GCEJ-IX-ACT)
235300                TO GCMT-MT-ACTIVO (GCMT-IX-MT)
235400        MOVE WKS-F-EXCHANGE TO GCMT-MT-EXCHANGE-FROM (GCMT-IX-MT)
235500        MOVE WKS-E-EXCHANGE TO GCMT-MT-EXCHANGE-TO   (GCMT-IX-MT)
235600        MOVE WKS-F-FECHA TO WKS-FHT-TEXTO
235700        PERFORM FORMATEA-FECHA-MMDDYYYY
235800        MOVE WKS-FECHA-EDIT TO GCMT-MT-FECHA-FROM (GCMT-IX-MT)
235900        MOVE WKS-E-FECHA TO WKS-FHT-TEXTO
236000        PERFORM FORMATEA-FECHA-MMDDYYYY
236100        MOVE WKS-FECHA-EDIT TO GCMT-MT-FECHA-TO (GCMT-IX-MT)
236200        COMPUTE WKS-MONTO-OPEN  = WKS-F-PRECIO * WKS-MIN-QTY
236300        COMPUTE WKS-MONTO-CLOSE = WKS-E-PRECIO * WKS-MIN-QTY
236400        COMPUTE GCMT-MT-MONTO-OPEN  (GCMT-IX-MT) ROUNDED
236500                MODE IS NEAREST-EVEN = WKS-MONTO-OPEN
236600        COMPUTE GCMT-MT-MONTO-CLOSE (GCMT-IX-MT) ROUNDED
236700                MODE IS NEAREST-EVEN = WKS-MONTO-CLOSE
236800        COMPUTE GCMT-MT-FEE-OPEN  (GCMT-IX-MT) ROUNDED
236900                MODE IS NEAREST-EVEN = WKS-FEE-F
237000        COMPUTE GCMT-MT-FEE-CLOSE (GCMT-IX-MT) ROUNDED
237100                MODE IS NEAREST-EVEN = WKS-FEE-E
237200        IF WKS-F-FUSIONADA = 'M' OR WKS-E-FUSIONADA = 'M'
237300           MOVE 'M' TO GCMT-MT-FUSIONADA (GCMT-IX-MT)
237400        ELSE
237500           MOVE SPACE TO GCMT-MT-FUSIONADA (GCMT-IX-MT)
237600        END-IF
237700     ELSE
237800        DISPLAY 'AVISO GCLOTES: TABLA DE MATCHES LLENA'
237900     END-IF.
238000 EMITE-MATCH-E. EXIT.
238100*
238200 FORMATEA-FECHA-MMDDYYYY SECTION.
238300*    EL FORMULARIO 8949 ESPERA LA FECHA EN FORMATO AMERICANO
238400*    MM/DD/AAAA; LA FECHA INTERNA DEL PROCESO SIEMPRE VIAJA COMO
238500*    AAAA-MM-DD (ISO), ASI QUE SOLO SE REACOMODA AL IMPRIMIR.
238600*    EL REPORTE SALE EN FORMATO NORTEAMERICANO AUNQUE LOS ARCHIVOS
238700*    DE ENTRADA TRAEN LA FECHA EN OTRO ORDEN.
238800*    SOLO REACOMODA POSICIONES, NO VALIDA QUE LA FECHA DE ENTRADA
238900*    SEA UNA FECHA REAL; ESA VALIDACION QUEDA DEL LADO DEL
239000*    EXPORTADOR DE GCTRAD, NO DE ESTE PROGRAMA.
239100     MOVE WKS-FHT-TEXTO (6:2) TO WKS-FECHA-EDIT (1:2)
239200     MOVE '/'                 TO WKS-FECHA-EDIT (3:1)
239300     MOVE WKS-FHT-TEXTO (9:2) TO WKS-FECHA-EDIT (4:2)
239400     MOVE '/'                 TO WKS-FECHA-EDIT (6:1)
239500     MOVE WKS-FHT-TEXTO (1:4) TO WKS-FECHA-EDIT (7:4).
239600 FORMATEA-FECHA-MMDDYYYY-E. EXIT.
239700*****************************************************************
239800*        I M P R E S I O N   D E L   R E P O R T E   S E G U N   *
239900*        E L   M O D O   D E   S A L I D A                       *
240000*****************************************************************
240100*****************************************************************
240200*     P A S O   7  -   R E P O R T E   D E   S A L I D A         *
240300*****************************************************************
240400*    REGLA DE NEGOCIO: EL MODO DE SALIDA ES UNA DECISION DE TODA
240500*    LA CORRIDA, NO POR ACTIVO; NO EXISTE UNA COMBINACION DONDE
240600*    UNOS ACTIVOS SALGAN EN UN MODO Y OTROS EN OTRO.
240700 IMPRIME-REPORTE SECTION.
240800*    EL MODO DE SALIDA (SYSIN) DECIDE QUE REPORTE SE EMITE: MATCH
240900*    (FORMULARIO 8949, EL MODO POR DEFECTO), BASIS (BASE DE COSTOS
241000*    DE LO NO CASADO), UNMATCHED (DETALLE DE LO NO CASADO) O
241100*    SUMMARY (BASIS Y UNMATCHED JUNTOS, SOLICITUD 2201).
241200*    EL MODO DE REPORTE PEDIDO POR PARAMETRO DECIDE CUAL DE LOS
241300*    CUATRO GENERADORES SE INVOCA; SOLO UNO CORRE POR EJECUCION.
241400*    LOS CUATRO MODOS SON EXCLUYENTES ENTRE SI; SYSIN SOLO TRAE
241500*    UNO A LA VEZ EN GCPM-MODO-SALIDA, ASI QUE SOLO UNA RAMA DEL
241600*    EVALUATE CORRE POR CORRIDA.
241700     EVALUATE TRUE
241800        WHEN GCPM-88-MODO-BASIS
241900           PERFORM ORDENA-ACTIVOS
242000           PERFORM IMPRIME-BASIS
242100        WHEN GCPM-88-MODO-UNMATCHED
242200           PERFORM ORDENA-ACTIVOS
242300           PERFORM IMPRIME-UNMATCHED
242400        WHEN GCPM-88-MODO-SUMMARY
242500           PERFORM ORDENA-ACTIVOS
242600           PERFORM IMPRIME-BASIS
242700           PERFORM IMPRIME-UNMATCHED
242800        WHEN OTHER
242900           PERFORM IMPRIME-MATCHES
243000     END-EVALUATE.
243100 IMPRIME-REPORTE-E. EXIT.
243200*
243300*    MNT: 22/09/1994 LFP SOLICITUD 2201 - PARRAFO NUEVO; EL MODO
243400*         MATCH ORIGINAL NUNCA NECESITO ORDENAR EL DIRECTORIO
243500*         PORQUE IMPRIME EN ORDEN CRONOLOGICO DE CASAMIENTO.
243600 ORDENA-ACTIVOS SECTION.
243700*    BURBUJA SIMPLE SOBRE EL DIRECTORIO DE ACTIVOS PARA QUE LOS
243800*    REPORTES DE BASIS Y UNMATCHED SALGAN EN ORDEN ALFABETICO DE
243900*    SIMBOLO; EL MODO MATCH NO NECESITA ESTE ORDEN Y NO LO USA.
244000*    BURBUJA SIMPLE SOBRE EL DIRECTORIO DE ACTIVOS; LA TABLA ES
244100*    PEQUEÑA (POCAS DECENAS DE SIMBOLOS) Y NO JUSTIFICA UN METODO
244200*    MAS ELABORADO.
244300*    SE REPITEN PASADAS COMPLETAS HASTA CUBRIR TODO EL DIRECTORIO;
244400*    NO HAY BANDERA DE 'PASADA SIN CAMBIOS' PORQUE EL DIRECTORIO
244500*    ES SUFICIENTEMENTE PEQUEÑO PARA QUE NO VALGA LA PENA.
244600     PERFORM ORDENA-UNA-PASADA
244700        VARYING WKS-K FROM 1 BY 1 UNTIL WKS-K >= GCEJ-NUM-ACTIVOS.
244800 ORDENA-ACTIVOS-E. EXIT.
244900*
245000 ORDENA-UNA-PASADA SECTION.
245100*    UNA PASADA DE LA BURBUJA; SE ACORTA EL RANGO EN WKS-K CADA
245200*    VEZ PORQUE LOS ULTIMOS ELEMENTOS YA QUEDAN ORDENADOS.
245300*    UNA PASADA COMPLETA DE LA BURBUJA; EL LLAMADOR REPITE HASTA
245400*    QUE UNA PASADA NO HAGA NINGUN CAMBIO.
245500*    EL RANGO SE ACORTA EN CADA PASADA PORQUE, TRAS CADA VUELTA
245600*    COMPLETA DE LA BURBUJA, EL ULTIMO ELEMENTO YA QUEDO EN SU
245700*    POSICION FINAL Y NO HACE FALTA VOLVER A COMPARARLO.
245800     PERFORM ORDENA-COMPARA-Y-CAMBIA
245900        VARYING GCEJ-IX-ACT FROM 1 BY 1
246000           UNTIL GCEJ-IX-ACT > GCEJ-NUM-ACTIVOS - WKS-K.
246100 ORDENA-UNA-PASADA-E. EXIT.
246200*
246300 ORDENA-COMPARA-Y-CAMBIA SECTION.
246400*    INTERCAMBIA DOS ENTRADAS DEL DIRECTORIO DE ACTIVOS COMPLETAS
246500*    (GCEJ-ACT-ENT), NO SOLO EL SIMBOLO, PARA NO PERDER EL RESTO
246600*    DE LOS DATOS DE CADA ACTIVO AL REORDENAR.
246700*    EL ORDEN ES ALFABETICO POR SIMBOLO, IGUAL AL ORDEN EN QUE EL
246800*    IRS ESPERA VER LOS ACTIVOS EN EL FORMULARIO 8949.
246900*    EL INTERCAMBIO ES SOBRE EL GRUPO GCEJ-ACT-ENT COMPLETO PARA
247000*    QUE VIAJEN JUNTOS EL SIMBOLO, SU COLA, SU BANDERA DE EXCLUIDO
247100*    Y SU BLOQUE DE LEFTOVER; NUNCA SE MUEVE EL SIMBOLO SOLO.
247200     IF GCEJ-ACT-SIMBOLO (GCEJ-IX-ACT) >
247300        GCEJ-ACT-SIMBOLO (GCEJ-IX-ACT + 1)
247400        MOVE GCEJ-ACT-ENT (GCEJ-IX-ACT)     TO WKS-ACT-TEMP
247500        MOVE GCEJ-ACT-ENT (GCEJ-IX-ACT + 1)
247600             TO GCEJ-ACT-ENT (GCEJ-IX-ACT)
247700        MOVE WKS-ACT-TEMP TO GCEJ-ACT-ENT (GCEJ-IX-ACT + 1)
247800     END-IF.
247900 ORDENA-COMPARA-Y-CAMBIA-E. EXIT.
248000*
248100 IMPRIME-MATCHES SECTION.
248200*    RECORRE LA TABLA DE MATCHES EN EL ORDEN EN QUE SE FUERON
248300*    EMITIENDO (NO SE REORDENA POR ACTIVO EN ESTE MODO).
248400*    RECORRE LA TABLA DE MATCHES EN EL ORDEN EN QUE SE GENERARON,
248500*    SIN REAGRUPAR, PUES EL MODO MATCHES ES UN DETALLE
248600*    CRONOLOGICO.
248700*    A DIFERENCIA DE LOS OTROS TRES MODOS, ESTE RECORRE LA TABLA
248800*    DE MATCHES DIRECTAMENTE, NO EL DIRECTORIO DE ACTIVOS, PUES
248900*    NO HAY AGRUPACION POR SIMBOLO QUE HACER.
249000     PERFORM IMPRIME-UN-MATCH
249100        VARYING GCMT-IX-MT FROM 1 BY 1
249200           UNTIL GCMT-IX-MT > GCMT-NUM-MATCHES.
249300 IMPRIME-MATCHES-E. EXIT.
249400*
249500 IMPRIME-UN-MATCH SECTION.
249600*    SEPARADO EN ARMAR LA LINEA Y ESCRIBIRLA PARA QUE LOS DEMAS
249700*    MODOS DE REPORTE (BASIS, UNMATCHED) PUEDAN REUSAR SOLO EL
249800*    SEGUNDO PASO CON SU PROPIO ARMADO DE LINEA.
249900*    PATRON REPETIDO EN LOS TRES MODOS DE DETALLE: ARMAR LA LINEA
250000*    EN UN PARRAFO Y ESCRIBIRLA EN OTRO, PARA QUE ESCRIBE-LINEA-
250100*    REPORTE SEA EL UNICO LUGAR QUE TOCA EL WRITE DE GCREPO.
250200     PERFORM ARMA-LINEA-MATCH
250300     PERFORM ESCRIBE-LINEA-REPORTE.
250400 IMPRIME-UN-MATCH-E. EXIT.
250500*
250600*    MNT: 09/03/2001 RTC SOLICITUD 3188 - CAMBIA REDONDEO A MITAD
250700*         PAR (NEAREST-EVEN) EN TODOS LOS MONTOS Y COMISIONES DEL
250800*         MATCH, POR NUEVA NORMATIVA FISCAL.
250900 ARMA-LINEA-MATCH SECTION.
251000*    RENGLON DEL FORMULARIO 8949 SEPARADO POR TAB; EL MONTO DE
251100*    CIERRE SE MUESTRA NETO DE COMISION Y EL DE APERTURA BRUTO MAS
251200*    COMISION, PARA QUE LA GANANCIA/PERDIDA (ULTIMA COLUMNA) SALGA
251300*    DIRECTA COMO CIERRE MENOS APERTURA MENOS AMBAS COMISIONES.
251400*    SE REDONDEA A LA MITAD PAR SOLO EN ESTE PARRAFO, NUNCA EN LOS
251500*    PARRAFOS DE CASAMIENTO, PARA QUE LOS ACUMULADORES INTERNOS NO
251600*    PIERDAN PRECISION ANTES DE LLEGAR AL REPORTE.
251700*    LA DESCRIPCION SE ARMA PRIMERO EN SU PROPIO CAMPO Y LUEGO SE
251800*    COPIA A LA LINEA DE REPORTE, PORQUE EL FORMULARIO 8949 PIDE
251900*    TODA LA DESCRIPCION DE LA OPERACION EN UNA SOLA COLUMNA.
252000     MOVE GCMT-MT-CANTIDAD (GCMT-IX-MT) TO GCMT-ED-CANTIDAD
252100     MOVE SPACES TO GCMT-DESCRIPCION
252200     STRING GCMT-MT-SETTLE-LADO (GCMT-IX-MT) DELIMITED BY SPACE
252300            ' '                              DELIMITED BY SIZE
252400            GCMT-ED-CANTIDAD                 DELIMITED BY SIZE
252500            ' '                              DELIMITED BY SIZE
252600            GCMT-MT-ACTIVO (GCMT-IX-MT)      DELIMITED BY SPACE
252700            ' ('                             DELIMITED BY SIZE
252800            GCMT-MT-EXCHANGE-FROM (GCMT-IX-MT) DELIMITED BY SPACE
252900            ' -> '                           DELIMITED BY SIZE
253000            GCMT-MT-EXCHANGE-TO (GCMT-IX-MT) DELIMITED BY SPACE
253100            ')'                              DELIMITED BY SIZE
253200       INTO GCMT-DESCRIPCION
253300     END-STRING
253400     MOVE SPACES TO GCMT-LIN-TEXTO
253500     MOVE 1 TO WKS-POS-ACTUAL
253600     STRING GCMT-DESCRIPCION DELIMITED BY SIZE
253700            GCMT-TAB          DELIMITED BY SIZE
253800       INTO GCMT-LIN-TEXTO WITH POINTER WKS-POS-ACTUAL
253900     END-STRING
254000     STRING GCMT-MT-FECHA-FROM (GCMT-IX-MT) DELIMITED BY SIZE
254100            GCMT-TAB                        DELIMITED BY SIZE
254200       INTO GCMT-LIN-TEXTO WITH POINTER WKS-POS-ACTUAL
254300     END-STRING
254400     STRING GCMT-MT-FECHA-TO (GCMT-IX-MT) DELIMITED BY SIZE
254500            GCMT-TAB                      DELIMITED BY SIZE
254600       INTO GCMT-LIN-TEXTO WITH POINTER WKS-POS-ACTUAL
254700     END-STRING
254800     COMPUTE WKS-MONTO-CLOSE =
254900             GCMT-MT-MONTO-CLOSE (GCMT-IX-MT)
255000           - GCMT-MT-FEE-CLOSE   (GCMT-IX-MT)
255100     MOVE WKS-MONTO-CLOSE TO GCMT-ED-MONTO
255200     STRING GCMT-ED-MONTO DELIMITED BY SIZE
255300            GCMT-TAB      DELIMITED BY SIZE
255400       INTO GCMT-LIN-TEXTO WITH POINTER WKS-POS-ACTUAL
255500     END-STRING
255600     COMPUTE WKS-MONTO-OPEN =
255700             GCMT-MT-MONTO-OPEN (GCMT-IX-MT)
255800           + GCMT-MT-FEE-OPEN   (GCMT-IX-MT)
255900     MOVE WKS-MONTO-OPEN TO GCMT-ED-MONTO
256000     STRING GCMT-ED-MONTO DELIMITED BY SIZE
256100            GCMT-TAB      DELIMITED BY SIZE
256200       INTO GCMT-LIN-TEXTO WITH POINTER WKS-POS-ACTUAL
256300     END-STRING
256400     IF GCMT-88-FUSIONADA (GCMT-IX-MT)
256500        STRING 'M' DELIMITED BY SIZE GCMT-TAB DELIMITED BY SIZE
256600          INTO GCMT-LIN-TEXTO WITH POINTER WKS-POS-ACTUAL
256700        END-STRING
256800     ELSE
256900        STRING ' ' DELIMITED BY SIZE GCMT-TAB DELIMITED BY SIZE
257000          INTO GCMT-LIN-TEXTO WITH POINTER WKS-POS-ACTUAL
257100        END-STRING
257200     END-IF
257300     STRING '0' DELIMITED BY SIZE GCMT-TAB DELIMITED BY SIZE
257400       INTO GCMT-LIN-TEXTO WITH POINTER WKS-POS-ACTUAL
257500     END-STRING
257600     COMPUTE WKS-MONTO-CLOSE =
257700             GCMT-MT-MONTO-CLOSE (GCMT-IX-MT) -
257800             GCMT-MT-MONTO-OPEN  (GCMT-IX-MT) -
257900             GCMT-MT-FEE-OPEN    (GCMT-IX-MT) -
258000             GCMT-MT-FEE-CLOSE   (GCMT-IX-MT)
258100     MOVE WKS-MONTO-CLOSE TO GCMT-ED-MONTO
258200     STRING GCMT-ED-MONTO DELIMITED BY SIZE
258300       INTO GCMT-LIN-TEXTO WITH POINTER WKS-POS-ACTUAL
258400     END-STRING.
258500 ARMA-LINEA-MATCH-E. EXIT.
258600*
258700 ESCRIBE-LINEA-REPORTE SECTION.
258800*    PUNTO UNICO DE ESCRITURA A GCREPO; LO COMPARTEN LOS TRES
258900*    MODOS DE REPORTE PARA NO REPETIR EL MANEJO DE FILE STATUS.
259000*    PUNTO UNICO DE WRITE HACIA GCREPT; TODOS LOS GENERADORES DE
259100*    REPORTE PASAN POR AQUI PARA QUE EL CONTEO DE RENGLONES SEA
259200*    CONSISTENTE.
259300*    EL CONTEO DE LINEAS ESCRITAS NO SE LLEVA POR SEPARADO PORQUE
259400*    ESTE TALLER NO EXIGE PIE DE PAGINA CON TOTAL DE RENGLONES EN
259500*    SUS ARCHIVOS DE SALIDA DE PROCESO BATCH.
259600     MOVE GCMT-LIN-TEXTO TO REG-GCREPO
259700     WRITE REG-GCREPO
259800     IF FS-GCREPO NOT = 0
259900        DISPLAY '*** ERROR AL ESCRIBIR GCREPO, STATUS: ' FS-GCREPO
260000     END-IF.
260100 ESCRIBE-LINEA-REPORTE-E. EXIT.
260200*****************************************************************
260300*        R E P O R T E   D E   B A S E   D E   C O S T O S       *
260400*        ( M O D O   B A S I S )                                 *
260500*****************************************************************
260600*    MNT: 22/09/1994 LFP SOLICITUD 2201 - MODO BASIS NUEVO; ANTES
260700*         DE ESTA SOLICITUD EL PROGRAMA SOLO EMITIA EL DETALLE DE
260800*         MATCHES DEL FORMULARIO 8949.
260900 IMPRIME-BASIS SECTION.
261000*    UN RENGLON POR ACTIVO CON POSICION ABIERTA (LEFTOVER); LOS
261100*    ACTIVOS SIN NADA PENDIENTE NO GENERAN RENGLON.
261200*    RECORRE EL DIRECTORIO DE ACTIVOS YA ORDENADO, NO LA TABLA DE
261300*    MATCHES, PORQUE EL MODO BASIS AGRUPA POR SIMBOLO.
261400*    EL DIRECTORIO YA LLEGO ORDENADO POR ORDENA-ACTIVOS ANTES DE
261500*    ENTRAR AQUI; ESTE PARRAFO SOLO DECIDE, ACTIVO POR ACTIVO, SI
261600*    HAY ALGO QUE REPORTAR.
261700     PERFORM EVALUA-ACTIVO-PARA-BASIS
261800        VARYING GCEJ-IX-ACT FROM 1 BY 1
261900           UNTIL GCEJ-IX-ACT > GCEJ-NUM-ACTIVOS.
262000 IMPRIME-BASIS-E. EXIT.
262100*
262200 EVALUA-ACTIVO-PARA-BASIS SECTION.
262300*    UN ACTIVO SIN CANTIDAD PENDIENTE EN LEFTOVER SIGNIFICA QUE
262400*    TODAS SUS EJECUCIONES SE CASARON POR COMPLETO; NO GENERA
262500*    RENGLON DE BASE DE COSTOS.
262600*    SE CONSULTA LA CANTIDAD DE LEFTOVER, NO SI EL ACTIVO EXISTE,
262700*    PORQUE UN ACTIVO PUEDE HABER TENIDO OPERACIONES Y AUN ASI
262800*    HABER QUEDADO COMPLETAMENTE CASADO AL TERMINAR LA CORRIDA.
262900     IF GCEJ-ACT-LEFT-CANTIDAD (GCEJ-IX-ACT) > 0
263000        PERFORM CALCULA-Y-ESCRIBE-BASIS-ACTIVO
263100     END-IF.
263200 EVALUA-ACTIVO-PARA-BASIS-E. EXIT.
263300*
263400 CALCULA-Y-ESCRIBE-BASIS-ACTIVO SECTION.
263500*    SUMA CANTIDAD, MONTO Y COMISION DE TODO EL BLOQUE DE LEFTOVER
263600*    DEL ACTIVO (DELIMITADO POR GCEJ-ACT-LEFT-INICIO Y -CANTIDAD)
263700*    ANTES DE CALCULAR EL PRECIO PROMEDIO PONDERADO DEL RENGLON.
263800*    SUMA TODOS LOS MATCHES DEL ACTIVO MAS SU LEFTOVER ANTES DE
263900*    ESCRIBIR EL RENGLON, PARA QUE EL PROMEDIO SALGA SOBRE LA
264000*    POSICION COMPLETA.
264100*    LAS TRES ACUMULADORAS SE REINICIAN POR ACTIVO PORQUE CADA
264200*    RENGLON DE BASIS ES UN TOTAL INDEPENDIENTE; NO SE ACARREA
264300*    NADA DEL ACTIVO ANTERIOR.
264400     MOVE 0 TO WKS-SUMA-QTY
264500     MOVE 0 TO WKS-SUMA-MONTO
264600     MOVE 0 TO WKS-SUMA-FEE
264700     COMPUTE WKS-K = GCEJ-ACT-LEFT-INICIO (GCEJ-IX-ACT) +
264800                     GCEJ-ACT-LEFT-CANTIDAD (GCEJ-IX-ACT) - 1
264900     PERFORM SUMA-UN-LEFTOVER-BASIS
265000        VARYING GCEJ-IX-LO FROM GCEJ-ACT-LEFT-INICIO (GCEJ-IX-ACT)
265100           BY 1 UNTIL GCEJ-IX-LO > WKS-K
265200     PERFORM ARMA-LINEA-BASIS
265300     PERFORM ESCRIBE-LINEA-REPORTE.
265400 CALCULA-Y-ESCRIBE-BASIS-ACTIVO-E. EXIT.
265500*
265600 SUMA-UN-LEFTOVER-BASIS SECTION.
265700*    ACUMULA UNA ENTRADA DE LEFTOVER A LOS TOTALES DEL ACTIVO; EL
265800*    MONTO SE CALCULA CANTIDAD POR PRECIO DE ESA ENTRADA EN
265900*    PARTICULAR, NO CON EL PRECIO PROMEDIO (QUE AUN NO EXISTE).
266000*    EL LEFTOVER CUENTA COMO POSICION ABIERTA A PRECIO DE COMPRA,
266100*    NO A PRECIO DE MERCADO, PUES AUN NO SE HA VENDIDO.
266200*    EL MONTO SE ACUMULA ENTRADA POR ENTRADA, NO CANTIDAD TOTAL
266300*    POR PRECIO PROMEDIO, PORQUE CADA ENTRADA DE LEFTOVER PUEDE
266400*    TENER SU PROPIO PRECIO DE COMPRA ORIGINAL.
266500     ADD GCEJ-LO-CANTIDAD (GCEJ-IX-LO) TO WKS-SUMA-QTY
266600     COMPUTE WKS-SUMA-MONTO = WKS-SUMA-MONTO +
266700             GCEJ-LO-CANTIDAD (GCEJ-IX-LO) *
266800             GCEJ-LO-PRECIO   (GCEJ-IX-LO)
266900     ADD GCEJ-LO-COMISION (GCEJ-IX-LO) TO WKS-SUMA-FEE.
267000 SUMA-UN-LEFTOVER-BASIS-E. EXIT.
267100*
267200*    MNT: 09/03/2001 RTC SOLICITUD 3188 - MISMO CAMBIO DE REDONDEO
267300*         A MITAD PAR QUE EN ARMA-LINEA-MATCH, APLICADO TAMBIEN AL
267400*         PROMEDIO Y LA COMISION DEL RENGLON DE BASIS.
267500 ARMA-LINEA-BASIS SECTION.
267600*    EL RENGLON DE BASIS MUESTRA CANTIDAD A 4 DECIMALES Y PRECIO
267700*    PROMEDIO Y COMISION EN LA MONEDA DE SALIDA; TODOS LOS CAMPOS
267800*    SE REDONDEAN A LA BANQUERA (SOLICITUD 3188) IGUAL QUE EN EL
267900*    MATCH, PORQUE TAMBIEN SON VALORES QUE VAN AL REPORTE FISCAL.
268000*    SI LA SUMA DE CANTIDAD DEL BLOQUE DA CERO SE DEJA EL PROMEDIO
268100*    EN CERO EN VEZ DE DIVIDIR, YA QUE UNA POSICION EN CERO NO
268200*    TIENE PRECIO PROMEDIO QUE MOSTRAR.
268300*    EL PRECIO PROMEDIO PONDERADO SE CALCULA SOBRE LOS TOTALES YA
268400*    ACUMULADOS, NUNCA PROMEDIANDO PRECIOS INDIVIDUALES, PARA QUE
268500*    UNA ENTRADA GRANDE PESE MAS QUE UNA PEQUEÑA EN EL PROMEDIO.
268600     COMPUTE WKS-QTY-4DP ROUNDED MODE IS NEAREST-EVEN =
268700             WKS-SUMA-QTY
268800     IF WKS-SUMA-QTY NOT = 0
268900        COMPUTE WKS-PROMEDIO ROUNDED MODE IS NEAREST-EVEN =
269000                WKS-SUMA-MONTO / WKS-SUMA-QTY
269100     ELSE
269200        MOVE 0 TO WKS-PROMEDIO
269300     END-IF
269400     COMPUTE WKS-PROMEDIO-4DP ROUNDED MODE IS NEAREST-EVEN =
269500             WKS-PROMEDIO
269600     COMPUTE WKS-FEE-2DP ROUNDED MODE IS NEAREST-EVEN =
269700             WKS-SUMA-FEE
269800     MOVE WKS-QTY-4DP      TO GCMT-ED-CANTIDAD
269900     MOVE WKS-PROMEDIO-4DP TO GCMT-ED-PRECIO-PROM
270000     MOVE WKS-FEE-2DP      TO GCMT-ED-FEE
270100     MOVE SPACES TO GCMT-LIN-TEXTO
270200     STRING GCEJ-ACT-SIMBOLO (GCEJ-IX-ACT) DELIMITED BY SPACE
270300            ' : '                          DELIMITED BY SIZE
270400            GCMT-ED-CANTIDAD               DELIMITED BY SIZE
270500            ' @ '                          DELIMITED BY SIZE
270600            GCPM-CCY-OUT                   DELIMITED BY SPACE
270700            ' '                            DELIMITED BY SIZE
270800            GCMT-ED-PRECIO-PROM            DELIMITED BY SIZE
270900            ' with '                       DELIMITED BY SIZE
271000            GCPM-CCY-OUT                   DELIMITED BY SPACE
271100            ' '                            DELIMITED BY SIZE
271200            GCMT-ED-FEE                    DELIMITED BY SIZE
271300            ' fees'                        DELIMITED BY SIZE
271400       INTO GCMT-LIN-TEXTO
271500     END-STRING.
271600 ARMA-LINEA-BASIS-E. EXIT.
271700*****************************************************************
271800*        R E P O R T E   D E   E J E C U C I O N E S   S I N     *
271900*        C A S A R   ( M O D O   U N M A T C H E D )            *
272000*****************************************************************
272100*    MNT: 22/09/1994 LFP SOLICITUD 2201 - MODO UNMATCHED NUEVO,
272200*         JUNTO CON BASIS Y SUMMARY, PARA DAR VISIBILIDAD A LO QUE
272300*         QUEDA SIN CASAR AL CIERRE DE LA CORRIDA.
272400 IMPRIME-UNMATCHED SECTION.
272500*    A DIFERENCIA DE BASIS, AQUI SE IMPRIME UN RENGLON POR CADA
272600*    EJECUCION SUELTA DEL LEFTOVER, NO UN TOTAL POR ACTIVO.
272700*    RECORRE EL DIRECTORIO DE ACTIVOS PARA MANTENER EL MISMO ORDEN
272800*    ALFABETICO QUE EL MODO BASIS.
272900*    MISMO RECORRIDO POR DIRECTORIO QUE EL MODO BASIS, PARA QUE
273000*    AMBOS REPORTES SALGAN EN EL MISMO ORDEN ALFABETICO CUANDO SE
273100*    PIDEN JUNTOS EN EL MODO SUMMARY.
273200     PERFORM EVALUA-ACTIVO-PARA-UNMATCHED
273300        VARYING GCEJ-IX-ACT FROM 1 BY 1
273400           UNTIL GCEJ-IX-ACT > GCEJ-NUM-ACTIVOS.
273500 IMPRIME-UNMATCHED-E. EXIT.
273600*
273700 EVALUA-ACTIVO-PARA-UNMATCHED SECTION.
273800*    SOLO LOS ACTIVOS CON LEFTOVER TIENEN RENGLONES QUE RECORRER;
273900*    LOS DEMAS SE SALTAN SIN ENTRAR AL LAZO DE DETALLE.
274000*    SOLO SE IMPRIME UN ACTIVO SI TIENE AL MENOS UNA ENTRADA EN
274100*    LEFTOVER; UN ACTIVO SIN SOBRANTE NO APARECE EN ESTE MODO.
274200*    A DIFERENCIA DE BASIS, AQUI SE RECORRE CADA ENTRADA DEL
274300*    BLOQUE DE LEFTOVER POR SEPARADO, PUES CADA UNA GENERA SU
274400*    PROPIO RENGLON EN VEZ DE UN SOLO TOTAL POR ACTIVO.
274500     IF GCEJ-ACT-LEFT-CANTIDAD (GCEJ-IX-ACT) > 0
274600        COMPUTE WKS-K = GCEJ-ACT-LEFT-INICIO (GCEJ-IX-ACT) +
274700                GCEJ-ACT-LEFT-CANTIDAD (GCEJ-IX-ACT) - 1
274800        PERFORM IMPRIME-UN-LEFTOVER-UNMATCHED
274900           VARYING GCEJ-IX-LO
275000              FROM GCEJ-ACT-LEFT-INICIO (GCEJ-IX-ACT) BY 1
275100                 UNTIL GCEJ-IX-LO > WKS-K
275200     END-IF.
275300 EVALUA-ACTIVO-PARA-UNMATCHED-E. EXIT.
275400*
275500 IMPRIME-UN-LEFTOVER-UNMATCHED SECTION.
275600*    UN RENGLON POR CADA ENTRADA DE LEFTOVER, SIN AGRUPAR; ASI SE
275700*    VE CADA EJECUCION SUELTA TAL COMO QUEDO EN EL DEQUE.
275800*    MISMO PATRON DE ARMAR-Y-ESCRIBIR QUE LOS DEMAS MODOS; SOLO
275900*    CAMBIA COMO SE ARMA LA LINEA, NO COMO SE ESCRIBE.
276000     PERFORM ARMA-LINEA-UNMATCHED
276100     PERFORM ESCRIBE-LINEA-REPORTE.
276200 IMPRIME-UN-LEFTOVER-UNMATCHED-E. EXIT.
276300*
276400 ARMA-LINEA-UNMATCHED SECTION.
276500*    DETALLE CRUDO DE LA EJECUCION SIN CASAR: EXCHANGE, LADO,
276600*    CANTIDAD, PRECIO Y COMISION TAL COMO QUEDARON EN EL LEFTOVER,
276700*    SIN SUMAR NI PROMEDIAR CONTRA OTRAS EJECUCIONES DEL ACTIVO.
276800*    SE IMPRIME LA EJECUCION SUELTA TAL CUAL QUEDO, SIN CALCULAR
276900*    PROMEDIO, PUES EL MODO UNMATCHED ES UN DETALLE, NO UN
277000*    RESUMEN.
277100*    AQUI SI SE REDONDEA A LA BANQUERA AUNQUE EL RENGLON NO VAYA
277200*    AL FORMULARIO 8949, PARA QUE LA CANTIDAD MOSTRADA COINCIDA
277300*    CON LA QUE SALDRIA SI ESA POSICION SE CASARA MAS ADELANTE.
277400     COMPUTE WKS-QTY-4DP ROUNDED MODE IS NEAREST-EVEN =
277500             GCEJ-LO-CANTIDAD (GCEJ-IX-LO)
277600     COMPUTE WKS-FEE-2DP  ROUNDED MODE IS NEAREST-EVEN =
277700             GCEJ-LO-COMISION (GCEJ-IX-LO)
277800     MOVE WKS-QTY-4DP TO GCMT-ED-CANTIDAD
277900     MOVE GCEJ-LO-PRECIO (GCEJ-IX-LO) TO GCMT-ED-PRECIO-PROM
278000     MOVE WKS-FEE-2DP TO GCMT-ED-FEE
278100     MOVE SPACES TO GCMT-LIN-TEXTO
278200     STRING '    '                       DELIMITED BY SIZE
278300            GCEJ-LO-ACTIVO   (GCEJ-IX-LO) DELIMITED BY SPACE
278400            GCMT-TAB                      DELIMITED BY SIZE
278500            GCEJ-LO-LADO     (GCEJ-IX-LO) DELIMITED BY SPACE
278600            GCMT-TAB                      DELIMITED BY SIZE
278700            GCMT-ED-CANTIDAD              DELIMITED BY SIZE
278800            GCMT-TAB                      DELIMITED BY SIZE
278900            GCMT-ED-PRECIO-PROM           DELIMITED BY SIZE
279000            GCMT-TAB                      DELIMITED BY SIZE
279100            GCMT-ED-FEE                   DELIMITED BY SIZE
279200            GCMT-TAB                      DELIMITED BY SIZE
279300            GCEJ-LO-EXCHANGE (GCEJ-IX-LO) DELIMITED BY SPACE
279400            GCMT-TAB                      DELIMITED BY SIZE
279500            GCEJ-LO-FUSIONADA(GCEJ-IX-LO) DELIMITED BY SIZE
279600       INTO GCMT-LIN-TEXTO
279700     END-STRING.
279800 ARMA-LINEA-UNMATCHED-E. EXIT.
279900*****************************************************************
280000*        C I E R R E   D E   A R C H I V O S                     *
280100*****************************************************************
280200 CIERRA-ARCHIVOS SECTION.
280300*    CIERRE UNICO AL FINAL DEL PROCESO; LOS CIERRES POR ERROR YA
280400*    SE HICIERON EN LINEA DENTRO DE ABRE-ARCHIVOS.
280500*    SIN MANEJO DE FILE STATUS AQUI PORQUE UN ERROR DE CLOSE AL
280600*    TERMINAR EL PROCESO YA NO PUEDE CAMBIAR NADA DEL RESULTADO
280700*    QUE SE ACABA DE ESCRIBIR EN GCREPO.
280800     CLOSE GCTRAD GCPREC GCREPO.
280900 CIERRA-ARCHIVOS-E. EXIT.
281000*****************************************************************

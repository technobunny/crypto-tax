000100******************************************************************
000200*                                                                *
000300*        C O P Y   G C M T C H 1  -  R E G I S T R O   D E      *
000400*        C A S A M I E N T O   ( L I N E A   F O R M A          *
000500*        8 9 4 9 )   Y   L I N E A S   D E   R E P O R T E      *
000600*                                                                *
000700******************************************************************
000800*  UN "MATCH" ES UN PAR APERTURA/CIERRE PRODUCIDO POR EL        *
000900*  CASADOR DE LOTES.  SE ACUMULAN EN GCMT-TABLA-MATCHES EN      *
001000*  ORDEN DE CREACION (POR ACTIVO, LUEGO POR MATCH DENTRO DEL    *
001100*  ACTIVO) Y SE IMPRIMEN SIN QUEBRES DE CONTROL NI TOTALES.     *
001200*  MNT: 11/03/1989 EDR  SOLICITUD 1145  - VERSION INICIAL       *
001300*  MNT: 22/09/1994 LFP  SOLICITUD 2201  - AGREGADOS MODOS BASIS/*
001400*                        UNMATCHED/SUMMARY                      *
001500******************************************************************
001600*    AREA DE TRABAJO DE UN MATCH RECIEN CASADO, ANTES DE
001700*    ACUMULARSE A GCMT-TABLA-MATCHES; ARMA-LINEA-MATCH LA LLENA
001800*    Y EMITE-MATCH LA COPIA A LA TABLA.
001900 01  GCMT-CASO.
002000     05  FILLER                      PIC X(05).
002100     05  GCMT-SETTLE-LADO            PIC X(08).
002200*    CANTIDAD CASADA EN ESTE PAR, YA REDONDEADA A LA MITAD PAR;
002300*    NUNCA MAYOR A LA MENOR DE LAS DOS CANTIDADES PENDIENTES.
002400     05  GCMT-CANTIDAD               PIC S9(10)V9(04).
002500     05  GCMT-ACTIVO                 PIC X(10).
002600     05  GCMT-EXCHANGE-FROM          PIC X(20).
002700     05  GCMT-EXCHANGE-TO            PIC X(20).
002800     05  GCMT-FECHA-FROM             PIC X(10).
002900     05  GCMT-FECHA-TO               PIC X(10).
003000*    MONTOS DE APERTURA Y CIERRE YA EN LA MONEDA DE REPORTE
003100*    (GCPM-CCY-OUT), PRORRATEADOS A LA CANTIDAD CASADA.
003200     05  GCMT-MONTO-OPEN             PIC S9(11)V99.
003300     05  GCMT-MONTO-CLOSE            PIC S9(11)V99.
003400*    COMISION PRORRATEADA DE CADA PIERNA; SOLO UNA DE LAS DOS
003500*    TRAE VALOR CUANDO ATRIBUYE-COMISION CARGO TODO A UN LADO.
003600     05  GCMT-FEE-OPEN               PIC S9(11)V99.
003700     05  GCMT-FEE-CLOSE              PIC S9(11)V99.
003800     05  GCMT-FUSIONADA              PIC X(01).
003900         88  GCMT-88-FUSIONADA           VALUE 'M'.
004000*
004100 01  GCMT-CONSTANTES.
004200     05  GCMT-MAX-MATCHES            PIC 9(04) COMP VALUE 6000.
004300     05  FILLER                      PIC X(10).
004400*
004500 01  GCMT-CONTADORES.
004600     05  GCMT-NUM-MATCHES            PIC 9(04) COMP VALUE ZERO.
004700     05  FILLER                      PIC X(10).
004800*
004900******************************************************************
005000*             T A B L A   D E   M A T C H E S                    *
005100******************************************************************
005200 01  GCMT-TABLA-MATCHES.
005300     05  GCMT-MT-ENT OCCURS 6000 TIMES
005400                     INDEXED BY GCMT-IX-MT.
005500         10  FILLER                  PIC X(05).
005600         10  GCMT-MT-SETTLE-LADO     PIC X(08).
005700         10  GCMT-MT-CANTIDAD        PIC S9(10)V9(04).
005800         10  GCMT-MT-ACTIVO          PIC X(10).
005900         10  GCMT-MT-EXCHANGE-FROM   PIC X(20).
006000         10  GCMT-MT-EXCHANGE-TO     PIC X(20).
006100         10  GCMT-MT-FECHA-FROM      PIC X(10).
006200         10  GCMT-MT-FECHA-TO        PIC X(10).
006300         10  GCMT-MT-MONTO-OPEN      PIC S9(11)V99.
006400         10  GCMT-MT-MONTO-CLOSE     PIC S9(11)V99.
006500         10  GCMT-MT-FEE-OPEN        PIC S9(11)V99.
006600         10  GCMT-MT-FEE-CLOSE       PIC S9(11)V99.
006700         10  GCMT-MT-FUSIONADA       PIC X(01).
006800*
006900******************************************************************
007000*         L I N E A   D E   I M P R E S I O N   ( R E P O R T E )*
007100******************************************************************
007200*    RENGLON GENERICO DE SALIDA; LOS CUATRO MODOS DE REPORTE
007300*    ARMAN SU PROPIO TEXTO AQUI ANTES DE PASARLO A ESCRIBE-
007400*    LINEA-REPORTE.
007500 01  GCMT-LINEA-REPORTE.
007600     05  GCMT-LIN-TEXTO              PIC X(180).
007700     05  FILLER                      PIC X(20).
007800*
007900*    CAMPOS NUMERICOS YA EDITADOS PARA EL REPORTE; GCMT-TAB SE
008000*    USA COMO SEPARADOR ENTRE COLUMNAS, IGUAL QUE EN LOS ARCHIVOS
008100*    DE ENTRADA.
008200 01  GCMT-CAMPOS-EDICION.
008300     05  GCMT-ED-CANTIDAD            PIC -(10)9.9999.
008400     05  GCMT-ED-MONTO               PIC -(9)9.99.
008500     05  GCMT-ED-PRECIO-PROM         PIC -(10)9.9999.
008600     05  GCMT-ED-FEE                 PIC -(9)9.99.
008700     05  GCMT-TAB                    PIC X VALUE X'09'.
008800     05  GCMT-DESCRIPCION            PIC X(70).
008900     05  FILLER                      PIC X(10).
009000******************************************************************

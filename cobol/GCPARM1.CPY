000100******************************************************************
000200*                                                                *
000300*        C O P Y   G C P A R M 1  -  T A R J E T A   D E        *
000400*        P A R A M E T R O S   D E L   P R O C E S O   D E      *
000500*        G A N A N C I A S   D E   C A P I T A L                *
000600*                                                                *
000700******************************************************************
000800*  ESTA TARJETA SE LEE POR SYSIN AL INICIO DEL PROCESO GCLOTES. *
000900*  DEFINE LA MONEDA DE ENTRADA/SALIDA, EL METODO DE VALORACION, *
001000*  LA ESTRATEGIA DE CASAMIENTO DE LOTES, LA VENTANA DE FUSION   *
001100*  DE EJECUCIONES Y EL MODO DE REPORTE.  SI VIENE EN BLANCO SE  *
001200*  ASUME USD/USD, INDIRECTO, FIFO, SIN FUSION, MODO MATCH.      *
001300*  MNT: 11/03/1989 EDR  SOLICITUD 1145  - VERSION INICIAL       *
001400*  MNT: 22/09/1994 LFP  SOLICITUD 2201  - AGREGADA LISTA MONEDA *
001500*                        EXCLUIDA Y BANDERA DE TRANSFERENCIAS   *
001600******************************************************************
001700 01  GCLOTES-PARM.
001800*    MONEDA DE LAS OPERACIONES DE ENTRADA Y MONEDA EN QUE SALDRA
001900*    EL REPORTE; PUEDEN DIFERIR CUANDO EL CLIENTE OPERA EN UNA
002000*    MONEDA Y DECLARA IMPUESTOS EN OTRA.
002100     05  GCPM-CCY-IN                 PIC X(10).
002200     05  GCPM-CCY-OUT                PIC X(10).
002300*    METODO INDIRECTO BUSCA EL PRECIO EN GCPREC; EL DIRECTO USA
002400*    EL PRECIO QUE YA TRAE LA PROPIA OPERACION DE GCTRAD.
002500     05  GCPM-METODO                 PIC X(01).
002600         88  GCPM-88-INDIRECTO           VALUE 'I'.
002700         88  GCPM-88-DIRECTO             VALUE 'D'.
002800*    ESTRATEGIA DE CASAMIENTO DE LOTES CONTRA EL DEQUE POR
002900*    ACTIVO; DETERMINA SI SE EMPUJA AL FRENTE O AL FONDO.
003000     05  GCPM-ESTRATEGIA             PIC X(04).
003100         88  GCPM-88-FIFO                VALUE 'FIFO'.
003200         88  GCPM-88-LIFO                VALUE 'LIFO'.
003300*    VENTANA DE TIEMPO, EN MINUTOS, DENTRO DE LA CUAL DOS
003400*    EJECUCIONES DEL MISMO LADO SE PUEDEN FUSIONAR AL VUELO.
003500     05  GCPM-MINUTOS-FUSION         PIC 9(03).
003600*    MODO DE REPORTE PEDIDO; SOLO UNO DE LOS CUATRO GENERADORES
003700*    DE IMPRIME-REPORTE CORRE POR CORRIDA.
003800     05  GCPM-MODO-SALIDA            PIC X(10).
003900         88  GCPM-88-MODO-MATCH          VALUE 'MATCH'.
004000         88  GCPM-88-MODO-BASIS          VALUE 'BASIS'.
004100         88  GCPM-88-MODO-UNMATCHED      VALUE 'UNMATCHED'.
004200         88  GCPM-88-MODO-SUMMARY        VALUE 'SUMMARY'.
004300*    'Y' TRATA LAS TRANSFERENCIAS COMO CAMBIO DE EXCHANGE EN
004400*    SITIO, SIN SACARLAS DEL DEQUE DEL ACTIVO.
004500     05  GCPM-TRANSFER-INSITU        PIC X(01).
004600         88  GCPM-88-INSITU-SI           VALUE 'Y'.
004700*    'Y' ACTIVA LA VARIANTE REFINADA DE ATRIBUCION DE COMISION
004800*    DE SOLICITUD 3040 (PIERNA DE FEE POR SEPARADO).
004900     05  GCPM-REFINADO               PIC X(01).
005000         88  GCPM-88-REFINADO-SI         VALUE 'Y'.
005100*    CANTIDAD DE SIMBOLOS EN LA LISTA DE EXCLUSION SIGUIENTE;
005200*    CONTROLA HASTA DONDE SE RECORRE LA TABLA DE ABAJO.
005300     05  GCPM-NUM-EXCLUIDAS          PIC 9(02).
005400*    SIMBOLOS QUE NUNCA ENTRAN AL CASADOR (POR EJEMPLO STABLE-
005500*    COINS QUE EL CLIENTE NO DECLARA COMO GANANCIA DE CAPITAL).
005600     05  GCPM-EXCLUIDAS           PIC X(10)
005700                        OCCURS 10 TIMES
005800                        INDEXED BY GCPM-IX-EXCL.
005900     05  FILLER                      PIC X(30).
006000******************************************************************

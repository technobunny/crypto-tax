000100******************************************************************
000200*                                                                *
000300*        C O P Y   G C E J E C 1  -  E J E C U C I O N E S      *
000400*        D E   C O M P R A / V E N T A   P O R   A C T I V O    *
000500*        Y   C O L A   D E   T R A B A J O   P A R A            *
000600*        F U S I O N   Y   C A S A M I E N T O   D E   L O T E S*
000700*                                                                *
000800******************************************************************
000900*  UNA "EJECUCION" ES EL RESULTADO DE PARTIR UNA OPERACION EN   *
001000*  SUS PIERNAS DE ACTIVO Y SUBYACENTE (Y, EN LA VARIANTE        *
001100*  REFINADA, LA PIERNA DE VENTA DE COMISION).  CADA EJECUCION   *
001200*  SE FUSIONA (SI CORRESPONDE) DIRECTAMENTE EN LA COLA DE SU    *
001300*  ACTIVO, GCEJ-COLA-ACTIVOS (WKS-ACTIVO), AL MOMENTO DE        *
001400*  CREARSE; TERMINADA LA CARGA, GCLOTES RECORRE CADA ACTIVO Y   *
001500*  CASA SU COLA CONTRA GCEJ-DEQUE.  LOS LIMITES DE TABLA SON    *
001600*  RESTRICCIONES DE LOTE, NO REGLAS DE NEGOCIO.                 *
001700*  MNT: 11/03/1989 EDR  SOLICITUD 1145  - VERSION INICIAL       *
001800*  MNT: 04/06/1991 CQR  SOLICITUD 1560  - AGREGADA PIERNA DE    *
001900*                        VENTA DE COMISION (VARIANTE REFINADA)  *
002000*  MNT: 30/11/1996 LFP  SOLICITUD 2415  - AMPLIADO LIMITE DE    *
002100*                        EJECUCIONES POR ACTIVO 500 A 1500      *
002200******************************************************************
002300*    GCEJ-MITAD-DEQUE ES DONDE ARRANCAN FRENTE Y FONDO DEL DEQUE
002400*    (VER GCEJ-DEQUE MAS ABAJO), PARA QUE HAYA IGUAL ESPACIO
002500*    LIBRE HACIA CUALQUIERA DE LOS DOS LADOS AL EMPEZAR.
002600 01  GCEJ-CONSTANTES.
002700     05  GCEJ-MAX-EJECUCIONES        PIC 9(04) COMP VALUE 6000.
002800     05  GCEJ-MAX-ACTIVOS            PIC 9(02) COMP VALUE 60.
002900     05  GCEJ-MAX-EJEC-ACTIVO        PIC 9(04) COMP VALUE 1500.
003000     05  GCEJ-MITAD-DEQUE            PIC 9(04) COMP VALUE 750.
003100     05  GCEJ-MAX-MATCHES            PIC 9(04) COMP VALUE 6000.
003200     05  FILLER                      PIC X(10).
003300*
003400*    GCEJ-DEQUE-FRENTE Y GCEJ-DEQUE-FONDO SE REINICIALIZAN A
003500*    GCEJ-MITAD-DEQUE CADA VEZ QUE SE EMPIEZA A CASAR UN ACTIVO
003600*    NUEVO; EL DEQUE SE REUSA ACTIVO POR ACTIVO, NO SE LIMPIA
003700*    FISICAMENTE ENTRE UNO Y OTRO.
003800 01  GCEJ-CONTADORES.
003900     05  GCEJ-NUM-ACTIVOS            PIC 9(02) COMP VALUE ZERO.
004000     05  GCEJ-NUM-LEFTOVER           PIC 9(04) COMP VALUE ZERO.
004100     05  GCEJ-DEQUE-CANTIDAD         PIC 9(04) COMP VALUE ZERO.
004200     05  GCEJ-DEQUE-FRENTE           PIC 9(04) COMP VALUE ZERO.
004300     05  GCEJ-DEQUE-FONDO            PIC 9(04) COMP VALUE ZERO.
004400     05  FILLER                      PIC X(10).
004500*
004600******************************************************************
004700*             R E G I S T R O   D E   E J E C U C I O N          *
004800*        (AREA DE TRABAJO PARA UNA EJECUCION RECIEN ARMADA)     *
004900******************************************************************
005000 01  GCEJ-EJECUCION.
005100     05  GCEJ-EX-EXCHANGE            PIC X(20).
005200     05  GCEJ-EX-FECHA               PIC X(19).
005300     05  GCEJ-EX-ACTIVO              PIC X(10).
005400*    EL 88 DE TRANSFER SE CONSULTA EN CASA-UN-PAR PARA SABER SI
005500*    LA EJECUCION DEBE OMITIRSE DEL REPORTE DE MATCH AUNQUE SI
005600*    SE CASE CONTRA EL DEQUE.
005700     05  GCEJ-EX-LADO                PIC X(08).
005800         88  GCEJ-88-COMPRA              VALUE 'Buy'.
005900         88  GCEJ-88-VENTA               VALUE 'Sell'.
006000         88  GCEJ-88-TRANSFER            VALUE 'Transfer'.
006100     05  GCEJ-EX-CANTIDAD            PIC S9(10)V9(08).
006200     05  GCEJ-EX-PRECIO              PIC S9(10)V9(08).
006300     05  GCEJ-EX-COMISION            PIC S9(11)V9(08).
006400*    'M' INDICA QUE ESTA EJECUCION YA SE FUSIONO CON LA QUE
006500*    ESTABA AL TOPE DE LA COLA DE SU ACTIVO Y NO DEBE VOLVER A
006600*    ENTRAR COMO ENTRADA NUEVA.
006700     05  GCEJ-EX-FUSIONADA           PIC X(01).
006800         88  GCEJ-88-FUSIONADA           VALUE 'M'.
006900     05  FILLER                      PIC X(05).
007000*
007100******************************************************************
007200*        D I R E C T O R I O   D E   A C T I V O S               *
007300******************************************************************
007400 01  GCEJ-TABLA-ACTIVOS.
007500     05  GCEJ-ACT-ENT OCCURS 60 TIMES
007600                      INDEXED BY GCEJ-IX-ACT.
007700         10  GCEJ-ACT-SIMBOLO        PIC X(10).
007800*        UN ACTIVO EXCLUIDO SIGUE APARECIENDO EN EL DIRECTORIO
007900*        (PARA PODER AVISARLO) PERO NUNCA ENTRA A GCEJ-COLA-
008000*        ACTIVOS NI A GCEJ-DEQUE.
008100         10  GCEJ-ACT-EXCLUIDO       PIC X(01).
008200             88  GCEJ-88-EXCLUIDO         VALUE 'S'.
008300         10  GCEJ-ACT-NUM-COLA       PIC 9(04) COMP.
008400*        COMISION ACUMULADA DE TRANSFERENCIAS EN SITIO PARA ESTE
008500*        ACTIVO; SOLO SE USA CUANDO GCPM-88-INSITU-SI ESTA
008600*        ACTIVO.
008700         10  GCEJ-ACT-TRANSFER-FEE   PIC S9(11)V9(08).
008800*        RANGO (INICIO, CANTIDAD) DE ESTE ACTIVO DENTRO DE
008900*        GCEJ-TABLA-LEFTOVER, PARA NO TENER QUE RECORRERLA
009000*        COMPLETA POR CADA ACTIVO AL IMPRIMIR BASIS/UNMATCHED.
009100         10  GCEJ-ACT-LEFT-INICIO    PIC 9(04) COMP.
009200         10  GCEJ-ACT-LEFT-CANTIDAD  PIC 9(04) COMP.
009300         10  FILLER                  PIC X(05).
009400*
009500******************************************************************
009600*   C O L A   D E   E J E C U C I O N E S   P O R   A C T I V O  *
009700*   (FUSIONADAS AL VUELO A MEDIDA QUE SE VAN CREANDO)            *
009800******************************************************************
009900 01  GCEJ-COLA-ACTIVOS.
010000     05  GCEJ-CA-ACTIVO OCCURS 60 TIMES
010100                        INDEXED BY GCEJ-IX-CA.
010200         10  GCEJ-CA-EJEC OCCURS 1500 TIMES
010300                         INDEXED BY GCEJ-IX-CE.
010400             15  GCEJ-CE-EXCHANGE    PIC X(20).
010500             15  GCEJ-CE-FECHA       PIC X(19).
010600             15  GCEJ-CE-LADO        PIC X(08).
010700             15  GCEJ-CE-CANTIDAD    PIC S9(10)V9(08).
010800             15  GCEJ-CE-PRECIO      PIC S9(10)V9(08).
010900             15  GCEJ-CE-COMISION    PIC S9(11)V9(08).
011000             15  GCEJ-CE-FUSIONADA   PIC X(01).
011100             15  FILLER              PIC X(05).
011200*
011300******************************************************************
011400*     D E Q U E   D E   C A S A M I E N T O   ( U N   A C T I V O*
011500*     A   L A   V E Z ,   CON FRENTE/FONDO EN EL CENTRO)         *
011600******************************************************************
011700 01  GCEJ-DEQUE.
011800     05  GCEJ-DQ-ENT OCCURS 1500 TIMES
011900                     INDEXED BY GCEJ-IX-DQ.
012000         10  GCEJ-DQ-EXCHANGE        PIC X(20).
012100         10  GCEJ-DQ-FECHA           PIC X(19).
012200         10  GCEJ-DQ-LADO            PIC X(08).
012300         10  GCEJ-DQ-CANTIDAD        PIC S9(10)V9(08).
012400         10  GCEJ-DQ-PRECIO          PIC S9(10)V9(08).
012500         10  GCEJ-DQ-COMISION        PIC S9(11)V9(08).
012600         10  GCEJ-DQ-FUSIONADA       PIC X(01).
012700         10  FILLER                  PIC X(05).
012800*
012900******************************************************************
013000*   E J E C U C I O N E S   S O B R A N T E S   ( P O R          *
013100*   A C T I V O ,   E N   B L O Q U E   C O N T I G U O )        *
013200******************************************************************
013300 01  GCEJ-TABLA-LEFTOVER.
013400     05  GCEJ-LO-ENT OCCURS 6000 TIMES
013500                     INDEXED BY GCEJ-IX-LO.
013600         10  GCEJ-LO-ACTIVO          PIC X(10).
013700         10  GCEJ-LO-EXCHANGE        PIC X(20).
013800         10  GCEJ-LO-FECHA           PIC X(19).
013900         10  GCEJ-LO-LADO            PIC X(08).
014000         10  GCEJ-LO-CANTIDAD        PIC S9(10)V9(08).
014100         10  GCEJ-LO-PRECIO          PIC S9(10)V9(08).
014200         10  GCEJ-LO-COMISION        PIC S9(11)V9(08).
014300         10  GCEJ-LO-FUSIONADA       PIC X(01).
014400         10  FILLER                  PIC X(05).
014500******************************************************************

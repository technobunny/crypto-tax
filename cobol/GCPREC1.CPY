000100******************************************************************
000200*                                                                *
000300*        C O P Y   G C P R E C 1  -  T A B L A   D E            *
000400*        P R E C I O S   H I S T O R I C O S   ( P O R          *
000500*        M O N E D A   Y   F E C H A )                          *
000600*                                                                *
000700******************************************************************
000800*  EL ARCHIVO GCPREC TRAE UNA LINEA DE ENCABEZADO (COLUMNA 1 ES *
000900*  ETIQUETA DE FECHA, COLUMNAS 2..N SON SIMBOLOS DE MONEDA, CON *
001000*  O SIN SUFIJO ' OPEN') Y LUEGO UNA LINEA POR FECHA CON LOS    *
001100*  PRECIOS DE CIERRE.  SE ARMA EN MEMORIA POR (MONEDA,FECHA).   *
001200*  LIMITE DE COLUMNAS Y DE ENTRADAS SON RESTRICCIONES DE LOTE,  *
001300*  NO REGLAS DE NEGOCIO (VER GCLOTES, PARRAFO CARGA-TABLA-      *
001400*  PRECIOS).                                                    *
001500*  MNT: 11/03/1989 EDR  SOLICITUD 1145  - VERSION INICIAL       *
001600*  MNT: 17/05/1993 CQR  SOLICITUD 1877  - AMPLIADO LIMITE DE    *
001700*                        COLUMNAS DE 30 A 60 MONEDAS            *
001800******************************************************************
001900*    LIMITES DE LA CORRIDA (VER SOLICITUD 1877); SE GUARDAN COMO
002000*    CAMPOS Y NO COMO 88 PORQUE LA COMPARACION SE HACE CONTRA UN
002100*    SUBINDICE, NO CONTRA UN VALOR FIJO.
002200 01  GCPR-CONSTANTES.
002300     05  GCPR-MAX-COLUMNAS           PIC 9(03) COMP VALUE 60.
002400     05  GCPR-MAX-PRECIOS            PIC 9(05) COMP VALUE 20000.
002500     05  FILLER                      PIC X(10).
002600*
002700*    CUANTAS COLUMNAS Y CUANTAS FECHAS SE CARGARON EN REALIDAD;
002800*    SIEMPRE MENOR O IGUAL A LOS LIMITES DE ARRIBA.
002900 01  GCPR-CONTADORES.
003000     05  GCPR-NUM-COLUMNAS           PIC 9(03) COMP VALUE ZERO.
003100     05  GCPR-NUM-PRECIOS            PIC 9(05) COMP VALUE ZERO.
003200     05  FILLER                      PIC X(10).
003300*
003400*    UNA ENTRADA POR COLUMNA DE LA CABECERA DE GCPREC, EN EL
003500*    MISMO ORDEN EN QUE APARECIERON; GCPR-88-COL-VALIDA DISTINGUE
003600*    UNA COLUMNA DE PRECIO DE UNA COLUMNA REPETIDA O DESCARTADA.
003700 01  GCPR-TABLA-COLUMNAS.
003800     05  GCPR-COLUMNA OCCURS 60 TIMES
003900                      INDEXED BY GCPR-IX-COL.
004000         10  GCPR-COL-MONEDA         PIC X(10).
004100         10  GCPR-COL-VALIDA         PIC X(01).
004200             88  GCPR-88-COL-VALIDA      VALUE 'S'.
004300         10  FILLER                  PIC X(05).
004400*
004500*    AREA DE TRABAJO DEL PARTEO DE UNA LINEA DE GCPREC; SE REUSA
004600*    TANTO PARA LA CABECERA COMO PARA CADA LINEA DE DATOS.
004700 01  GCPR-TOKENS-LINEA.
004800     05  GCPR-TOKEN               PIC X(20)
004900                      OCCURS 60 TIMES
005000                      INDEXED BY GCPR-IX-TOK.
005100     05  FILLER                   PIC X(10).
005200*
005300*    TABLA RESULTANTE, UNA ENTRADA POR (MONEDA,FECHA); NO SE
005400*    ORDENA, SE BUSCA SECUENCIAL PORQUE 20000 ENTRADAS CABEN EN
005500*    MEMORIA SIN PROBLEMA PARA UN LOTE DIARIO.
005600 01  GCPR-TABLA-PRECIOS.
005700     05  GCPR-PRECIO-ENT OCCURS 20000 TIMES
005800                         INDEXED BY GCPR-IX-PREC.
005900         10  GCPR-PR-MONEDA          PIC X(10).
006000         10  GCPR-PR-FECHA           PIC 9(08).
006100         10  GCPR-PR-PRECIO          PIC S9(10)V9(08).
006200         10  FILLER                  PIC X(05).
006300******************************************************************

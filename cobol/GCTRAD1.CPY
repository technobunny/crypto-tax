000100******************************************************************
000200*                                                                *
000300*        C O P Y   G C T R A D 1  -  R E G I S T R O   D E      *
000400*        O P E R A C I O N   ( C O M P R A / V E N T A   D E    *
000500*        C R I P T O A C T I V O S )                            *
000600*                                                                *
000700******************************************************************
000800*  CAMPOS TAL COMO VIENEN DEL ARCHIVO GCTRAD (LINEA SEQUENCIAL, *
000900*  SEPARADOS POR TABULADOR).  SE ARMA POR UNSTRING DE           *
001000*  GCTR-TEXTO-ENTRADA EN LA SECCION PARTE-CAMPOS-OPERACION.     *
001100*  MNT: 11/03/1989 EDR  SOLICITUD 1145  - VERSION INICIAL       *
001200*  MNT: 04/06/1991 CQR  SOLICITUD 1560  - AGREGADO GCTR-ALT-QTY *
001300*                        (CANTIDAD EN LA MONEDA SUBYACENTE)     *
001400*  MNT: 08/01/1999 JHM  SOLICITUD 2999  - REVISION Y2K, SIN     *
001500*                        IMPACTO EN ESTE COPY (FECHAS X(19))    *
001600******************************************************************
001700 01  GCTR-OPERACION.
001800*    NOMBRE DEL EXCHANGE TAL COMO LO REPORTA EL CLIENTE; NO SE
001900*    VALIDA CONTRA CATALOGO, PUES CADA CLIENTE USA SU PROPIO
002000*    NOMBRE PARA EL MISMO EXCHANGE.
002100     05  GCTR-EXCHANGE               PIC X(20).
002200*    FECHA Y HORA DE LA OPERACION EN TEXTO, TAL COMO SALE DEL
002300*    EXTRACTO DEL EXCHANGE; SE REDEFINE ABAJO PARA PARTIRLA.
002400     05  GCTR-FEC-HORA               PIC X(19).
002500     05  GCTR-FEC-HORA-R REDEFINES GCTR-FEC-HORA.
002600         10  GCTR-FEC-ANIO           PIC 9(04).
002700         10  FILLER                  PIC X(01).
002800         10  GCTR-FEC-MES            PIC 9(02).
002900         10  FILLER                  PIC X(01).
003000         10  GCTR-FEC-DIA            PIC 9(02).
003100         10  FILLER                  PIC X(08).
003200*    PAR ACTIVO/SUBYACENTE TAL COMO LO ARMA EL EXCHANGE, POR
003300*    EJEMPLO 'BTC/USD'; SE REDEFINE PARA SEPARAR LAS DOS PATAS.
003400     05  GCTR-PAR                    PIC X(21).
003500     05  GCTR-PAR-R REDEFINES GCTR-PAR.
003600         10  GCTR-ACTIVO             PIC X(10).
003700         10  FILLER                  PIC X(01).
003800         10  GCTR-SUBYACENTE         PIC X(10).
003900*    LADO DE LA OPERACION; SOLO SE ESPERAN LOS DOS VALORES DE
004000*    LOS 88 DE ABAJO, TAL COMO LOS EXPORTA EL EXCHANGE.
004100     05  GCTR-LADO                   PIC X(04).
004200         88  GCTR-88-COMPRA              VALUE 'Buy'.
004300         88  GCTR-88-VENTA               VALUE 'Sell'.
004400     05  GCTR-PRECIO                 PIC S9(10)V9(08).
004500     05  GCTR-CANTIDAD               PIC S9(10)V9(08).
004600*    COMISION DE LA OPERACION EN LA MONEDA QUE INDICA EL CAMPO
004700*    SIGUIENTE, NO NECESARIAMENTE EN LA MONEDA DE REPORTE.
004800     05  GCTR-COMISION               PIC S9(10)V9(08).
004900     05  GCTR-COMISION-MONEDA        PIC X(10).
005000*    COMISION YA CONVERTIDA A LA MONEDA BASE, CUANDO EL EXCHANGE
005100*    LA ENTREGA ASI; VER GCTR-SW-FEE-BASE-PRES.
005200     05  GCTR-COMISION-BASE          PIC S9(10)V9(08).
005300     05  GCTR-SW-FEE-BASE-PRES       PIC X(01).
005400         88  GCTR-88-FEE-BASE-PRES       VALUE 'S'.
005500*    TEXTO CRUDO DEL INDICADOR DE COMISION ADJUNTA, TAL COMO
005600*    VIENE DEL EXCHANGE, ANTES DE REDUCIRLO AL SWITCH DE ABAJO.
005700     05  GCTR-COM-ADJUNTA-TXT        PIC X(10).
005800     05  GCTR-SW-COM-ADJUNTA         PIC X(01).
005900         88  GCTR-88-COM-ADJUNTA         VALUE 'S'.
006000*    CANTIDAD EN LA MONEDA SUBYACENTE (SOLICITUD 1560), SOLO
006100*    PRESENTE CUANDO GCTR-88-ALT-PRESENTE ESTA ACTIVO.
006200     05  GCTR-CANTIDAD-ALT           PIC S9(10)V9(08).
006300     05  GCTR-SW-ALT-PRESENTE        PIC X(01).
006400         88  GCTR-88-ALT-PRESENTE        VALUE 'S'.
006500     05  FILLER                      PIC X(15).
006600******************************************************************
